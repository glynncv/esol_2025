000100*FD FOR THE SITE WIN11 SUMMARY EXTRACT.                           FDEUCW1 
000200  FD  EUC-SITE-WIN11-FILE                                         FDEUCW1 
000300      LABEL RECORDS ARE STANDARD                                  FDEUCW1 
000400      RECORD CONTAINS 60 CHARACTERS.                              FDEUCW1 
000500  COPY "WSEUCW11.COB".                                            FDEUCW1 
000600                                                                  FDEUCW1 
