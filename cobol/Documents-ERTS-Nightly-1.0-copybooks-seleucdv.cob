000100*SELECT FOR THE DEVICE INVENTORY FEED - 132 BYTE RECORDS.         SELEUCDV
000200  SELECT EUC-DEVICE-FILE                                          SELEUCDV
000300      ASSIGN TO "EUCDEVIN"                                        SELEUCDV
000400      ORGANIZATION IS SEQUENTIAL                                  SELEUCDV
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCDV
000600      FILE STATUS IS EUC-DEV-STATUS.                              SELEUCDV
000700                                                                  SELEUCDV
