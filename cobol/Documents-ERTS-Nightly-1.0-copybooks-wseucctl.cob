000100*******************************************                       WSEUCCTL
000200*                                          *                      WSEUCCTL
000300* RECORD DEFINITION FOR EUC RUN            *                      WSEUCCTL
000400*        CONTROL CARD                      *                      WSEUCCTL
000500*   LINE SEQUENTIAL - ONE CARD PER RUN     *                      WSEUCCTL
000600*******************************************                       WSEUCCTL
000700* FILE SIZE 10 BYTES (PLUS LINE TERMINATOR).                      WSEUCCTL
000800*                                                                 WSEUCCTL
000900* OPERATIONS SUPPLY THIS CARD BEFORE EACH RUN - THE RUN           WSEUCCTL
001000* DATE DRIVES BURNDOWN DAYS-REMAINING, IT IS NOT TAKEN            WSEUCCTL
001100* FROM THE SYSTEM CLOCK SO RERUNS REPRODUCE.                      WSEUCCTL
001200*                                                                 WSEUCCTL
001300* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCCTL
001400*                                                                 WSEUCCTL
001500  01  EUC-CONTROL-RECORD.                                         WSEUCCTL
001600      03  EUC-CTL-RUN-DATE         PIC X(10).                     WSEUCCTL
001700*        RUN DATE, YYYY-MM-DD.  BURNDOWN TARGET DATES ARE         WSEUCCTL
001800*        COMPILE-TIME CONSTANTS IN WSEUCWRK - ONLY THE RUN        WSEUCCTL
001900*        DATE ITSELF TRAVELS ON THE CARD.                         WSEUCCTL
001901*        NO FILLER ADDED - THE FD SAYS RECORD CONTAINS 10         WSEUCCTL
001902*        CHARACTERS, NO SLACK TO PAD.                             WSEUCCTL
002000                                                                  WSEUCCTL
