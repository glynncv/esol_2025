000100*FD FOR THE DASHBOARD PRINT FILE.                                 FDEUCRP 
000200  FD  EUC-REPORT-FILE                                             FDEUCRP 
000300      LABEL RECORDS ARE OMITTED                                   FDEUCRP 
000400      RECORD CONTAINS 132 CHARACTERS.                             FDEUCRP 
000500  01  EUC-REPORT-LINE             PIC X(132).                     FDEUCRP 
000600                                                                  FDEUCRP 
