000100*******************************************                       WSEUCESL
000200*                                          *                      WSEUCESL
000300* RECORD DEFINITION FOR EUC SITE           *                      WSEUCESL
000400*        ESOL SUMMARY OUTPUT FILE          *                      WSEUCESL
000500*   ONE ROW PER SITE WITH AN ESOL DEVICE   *                      WSEUCESL
000600*******************************************                       WSEUCESL
000700* FILE SIZE 60 BYTES.                                             WSEUCESL
000800*                                                                 WSEUCESL
000900* WRITTEN BY EUC010 AA040-ESOL-SITE-SUMMARY, DESCENDING           WSEUCESL
001000* TOTAL-ESOL SEQUENCE - PICKED UP LATER BY FINANCE FOR THE        WSEUCESL
001100* REPLACEMENT BUDGET ROLL UP.                                     WSEUCESL
001200*                                                                 WSEUCESL
001300* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCESL
001400*                                                                 WSEUCESL
001500  01  EUC-SITE-ESOL-RECORD.                                       WSEUCESL
001600      03  EUC-ESL-SITE             PIC X(20).                     WSEUCESL
001700      03  EUC-ESL-2024-COUNT       PIC 9(5).                      WSEUCESL
001800      03  EUC-ESL-2025-COUNT       PIC 9(5).                      WSEUCESL
001900      03  EUC-ESL-2026-COUNT       PIC 9(5).                      WSEUCESL
002000      03  EUC-ESL-TOTAL-COUNT      PIC 9(5).                      WSEUCESL
002100      03  EUC-ESL-TOTAL-COST       PIC 9(7)V99.                   WSEUCESL
002200      03  FILLER                   PIC X(11).                     WSEUCESL
002300*        PAD TO 60 BYTE RECORD.                                   WSEUCESL
002400                                                                  WSEUCESL
