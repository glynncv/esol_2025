000100*******************************************                       WSEUCSNP
000200*                                          *                      WSEUCSNP
000300* RECORD DEFINITION FOR EUC OKR            *                      WSEUCSNP
000400*        SNAPSHOT FILE                     *                      WSEUCSNP
000500*   CHRONOLOGICAL - NO KEY                 *                      WSEUCSNP
000600*******************************************                       WSEUCSNP
000700* FILE SIZE 62 BYTES.                                             WSEUCSNP
000800*                                                                 WSEUCSNP
000900* ONE RECORD WRITTEN PER RUN OF EUC020, APPENDED TO THE           WSEUCSNP
001000* SNAPSHOT FILE.  NEXT RUN READS THEM ALL TO GET FIRST AND        WSEUCSNP
001100* LAST FOR BURNDOWN VELOCITY - SEE EUC020 AA100.                  WSEUCSNP
001200*                                                                 WSEUCSNP
001300* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCSNP
001400* 02/12/25 VBC - KR VALUE FIELDS SPLIT OUT FROM SCORES AFTER      WSEUCSNP
001500*                OKR WORKING GROUP ASKED FOR RAW COUNTS TOO.      WSEUCSNP
001600*                                                                 WSEUCSNP
001700  01  EUC-SNAPSHOT-RECORD.                                        WSEUCSNP
001800      03  EUC-SNAP-DATE            PIC X(10).                     WSEUCSNP
001900*        YYYY-MM-DD, THE CONTROL-FILE RUN DATE FOR THAT RUN.      WSEUCSNP
002000      03  EUC-SNAP-OKR-SCORE       PIC 9(3)V9.                    WSEUCSNP
002100      03  EUC-SNAP-KR1-SCORE       PIC 9(3)V9.                    WSEUCSNP
002200      03  EUC-SNAP-KR2-SCORE       PIC 9(3)V9.                    WSEUCSNP
002300      03  EUC-SNAP-KR3-SCORE       PIC 9(3)V9.                    WSEUCSNP
002400      03  EUC-SNAP-KR4-SCORE       PIC 9(3)V9.                    WSEUCSNP
002500      03  EUC-SNAP-KR1-VALUE       PIC 9(5).                      WSEUCSNP
002600*        ESOL-2024 DEVICE COUNT AT SNAPSHOT TIME.                 WSEUCSNP
002700      03  EUC-SNAP-KR2-VALUE       PIC 9(5).                      WSEUCSNP
002800*        ESOL-2025 DEVICE COUNT AT SNAPSHOT TIME.                 WSEUCSNP
002900      03  EUC-SNAP-KR3-VALUE       PIC 9(3)V99.                   WSEUCSNP
003000*        WIN11 ADOPTION PERCENTAGE AT SNAPSHOT TIME.              WSEUCSNP
003100      03  EUC-SNAP-KR4-VALUE       PIC 9(5).                      WSEUCSNP
003200*        ENTERPRISE KIOSK COUNT AT SNAPSHOT TIME.                 WSEUCSNP
003300      03  FILLER                   PIC X(12).                     WSEUCSNP
003400*        PAD TO 62 BYTE RECORD - EXPANSION FOR WHATEVER THE       WSEUCSNP
003500*        OKR WORKING GROUP ASKS FOR NEXT.                         WSEUCSNP
003600                                                                  WSEUCSNP
