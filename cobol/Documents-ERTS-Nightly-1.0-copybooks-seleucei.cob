000100*SELECT FOR THE SITE ESOL SUMMARY EXTRACT - 60 BYTE RECS.         SELEUCEI
000200  SELECT EUC-SITE-ESOL-FILE                                       SELEUCEI
000300      ASSIGN TO "EUCESLOUT"                                       SELEUCEI
000400      ORGANIZATION IS SEQUENTIAL                                  SELEUCEI
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCEI
000600      FILE STATUS IS EUC-ESL-STATUS.                              SELEUCEI
000700                                                                  SELEUCEI
