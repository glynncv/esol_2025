000100*SELECT FOR THE RUN DATE CONTROL CARD - ONE LINE, YYYY-MM-DD.     SELEUCCT
000200  SELECT EUC-CONTROL-FILE                                         SELEUCCT
000300      ASSIGN TO "EUCCTLCD"                                        SELEUCCT
000400      ORGANIZATION IS LINE SEQUENTIAL                             SELEUCCT
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCCT
000600      FILE STATUS IS EUC-CTL-STATUS.                              SELEUCCT
000700                                                                  SELEUCCT
