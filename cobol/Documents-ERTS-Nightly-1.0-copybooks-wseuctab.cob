000100*******************************************                       WSEUCTAB
000200*                                          *                      WSEUCTAB
000300* WORKING STORAGE MODEL FOR THE EUC        *                      WSEUCTAB
000400*   PER-SCOPE OKR ACCUMULATOR TABLE        *                      WSEUCTAB
000500*  ONE OCCURRENCE PER SITE / COUNTRY /     *                      WSEUCTAB
000600*        SDM / OVERALL                     *                      WSEUCTAB
000700*******************************************                       WSEUCTAB
000800* COPIED WITH REPLACING INTO EUC020 WORKING-STORAGE ONCE          WSEUCTAB
000900* FOR THE SITE TABLE, ONCE FOR THE COUNTRY TABLE AND ONCE         WSEUCTAB
001000* FOR THE SDM TABLE - SAME SHAPE, DIFFERENT OCCURS COUNT,         WSEUCTAB
001100* ONE COPYBOOK RENAMED THREE WAYS RATHER THAN THREE COPYBOOKS.    WSEUCTAB
001200*                                                                 WSEUCTAB
001300* 05/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCTAB
001400* 21/11/25 VBC - ADDED SCOPE-WIN11-ADOPT-PCT, OKR NEEDED THE      WSEUCTAB
001500*                PROJECTED PCT DIRECTLY FOR THE TOP-10 PRINT.     WSEUCTAB
001550* 18/11/26 VBC - TICKET EUC-119 - ADDED SCOPE-TOTAL-COST, ESOL    WSEUCTAB
001560*                SITE TABLE NOW PRINTS A COST COLUMN PER SITE.    WSEUCTAB
001600*                                                                 WSEUCTAB
001700  03  EUC-SCOPE-MODEL OCCURS 001 TIMES                            WSEUCTAB
001800                       INDEXED BY SCOPE-MODEL-IDX.                WSEUCTAB
001900      05  SCOPE-KEY                PIC X(25).                     WSEUCTAB
002000*        SITE NAME, COUNTRY NAME, SDM NAME, OR "OVERALL".         WSEUCTAB
002100      05  SCOPE-TOTAL-DEVICES      PIC 9(7)     COMP.             WSEUCTAB
002200      05  SCOPE-ESOL-2024-CNT      PIC 9(7)     COMP.             WSEUCTAB
002300      05  SCOPE-ESOL-2025-CNT      PIC 9(7)     COMP.             WSEUCTAB
002400      05  SCOPE-ESOL-2026-CNT      PIC 9(7)     COMP.             WSEUCTAB
002500      05  SCOPE-ENT-COUNT          PIC 9(7)     COMP.             WSEUCTAB
002600*        TOTAL ENTERPRISE-EDITION DEVICES IN THIS SCOPE.          WSEUCTAB
002700      05  SCOPE-ENT-MIGR-CNT       PIC 9(7)     COMP.             WSEUCTAB
002800*        ENTERPRISE DEVICES IN AN ESOL-2024/2025 CATEGORY.        WSEUCTAB
002900      05  SCOPE-ENT-CURR-W11-CNT   PIC 9(7)     COMP.             WSEUCTAB
003000*        ENTERPRISE, WIN11-CAPABLE, NOT IN MIGRATION.             WSEUCTAB
003100      05  SCOPE-ENT-KIOSK-CNT      PIC 9(7)     COMP.             WSEUCTAB
003200*        ENTERPRISE DEVICES ALSO FLAGGED AS KIOSK.                WSEUCTAB
003210      05  SCOPE-TOTAL-COST         PIC 9(9)V99.                   WSEUCTAB
003220*        REPLACEMENT COST ROLLED UP FOR THIS SCOPE - ZONED,       WSEUCTAB
003230*        NOT PACKED, SAME AS WS-OA-TOTAL-COST IN WSEUCWRK.        WSEUCTAB
003300      05  SCOPE-WIN11-ADOPT-PCT    PIC 9(3)V99  COMP-3.           WSEUCTAB
003400      05  SCOPE-OVERALL-SCORE      PIC 9(3)V9   COMP-3.           WSEUCTAB
003500      05  SCOPE-KR1-SCORE          PIC 9(3)V9   COMP-3.           WSEUCTAB
003600      05  SCOPE-KR2-SCORE          PIC 9(3)V9   COMP-3.           WSEUCTAB
003700      05  SCOPE-KR3-SCORE          PIC 9(3)V9   COMP-3.           WSEUCTAB
003800      05  SCOPE-KR4-SCORE          PIC 9(3)V9   COMP-3.           WSEUCTAB
003900      05  SCOPE-STATUS             PIC X(10).                     WSEUCTAB
004000      05  SCOPE-PRIORITY-BAND      PIC X(08).                     WSEUCTAB
004100      05  FILLER                   PIC X(05).                     WSEUCTAB
004200                                                                  WSEUCTAB
