000100*******************************************                       WSEUCMSG
000200*                                          *                      WSEUCMSG
000300* ERROR AND STATUS MESSAGE LITERALS        *                      WSEUCMSG
000400*        FOR THE ERTS EUC SUITE            *                      WSEUCMSG
000500*******************************************                       WSEUCMSG
000600* SYSTEM WIDE SY0NN MESSAGES SHARED ACROSS EUC010/EUC020,         WSEUCMSG
000700* PROGRAM SPECIFIC EU0NN MESSAGES BELOW THEM - SAME SY0NN/        WSEUCMSG
000800* PR0NN SPLIT WE USE ON EVERY SUITE, NEW PREFIX FOR THIS ONE.     WSEUCMSG
000900*                                                                 WSEUCMSG
001000* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCMSG
001100* 13/11/25 VBC - ADDED EU010/EU011 FOR THE SITE MAP TABLE         WSEUCMSG
001200*                OVERFLOW CHECK AFTER OPS LOADED A BAD FILE.      WSEUCMSG
001300*                                                                 WSEUCMSG
001400  01  EUC-ERROR-MESSAGES.                                         WSEUCMSG
001500*    SYSTEM WIDE.                                                 WSEUCMSG
001600      03  SY001   PIC X(45) VALUE                                 WSEUCMSG
001700          "SY001 ABORTING RUN - CHECK JOB LOG, RESTART".          WSEUCMSG
001800      03  SY002   PIC X(40) VALUE                                 WSEUCMSG
001900          "SY002 OPEN FAILED, FILE STATUS FOLLOWS -".             WSEUCMSG
002000*    PROGRAM GENERAL.                                             WSEUCMSG
002100      03  EU001   PIC X(38) VALUE                                 WSEUCMSG
002200          "EU001 DEVICE INVENTORY FILE NOT FOUND".                WSEUCMSG
002300      03  EU002   PIC X(34) VALUE                                 WSEUCMSG
002400          "EU002 SITE MAP FILE NOT FOUND    ".                    WSEUCMSG
002500      03  EU003   PIC X(41) VALUE                                 WSEUCMSG
002600          "EU003 CONTROL CARD MISSING OR UNREADABLE".             WSEUCMSG
002700      03  EU004   PIC X(33) VALUE                                 WSEUCMSG
002800          "EU004 DEVICE READ ERROR, STATUS=".                     WSEUCMSG
002900      03  EU010   PIC X(43) VALUE                                 WSEUCMSG
003000          "EU010 SITE MAP TABLE FULL, RAISE MAX-SITES".           WSEUCMSG
003100      03  EU011   PIC X(44) VALUE                                 WSEUCMSG
003200          "EU011 SCOPE TABLE FULL, RAISE ITS OCCURS CNT".         WSEUCMSG
003300*                                                                 WSEUCMSG
003400  01  EUC-ERROR-CODE              PIC 999      COMP.              WSEUCMSG
003500                                                                  WSEUCMSG
