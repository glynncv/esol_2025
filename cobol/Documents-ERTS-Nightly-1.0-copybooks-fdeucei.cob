000100*FD FOR THE SITE ESOL SUMMARY EXTRACT.                            FDEUCEI 
000200  FD  EUC-SITE-ESOL-FILE                                          FDEUCEI 
000300      LABEL RECORDS ARE STANDARD                                  FDEUCEI 
000400      RECORD CONTAINS 60 CHARACTERS.                              FDEUCEI 
000500  COPY "WSEUCESL.COB".                                            FDEUCEI 
000600                                                                  FDEUCEI 
