000100*FD FOR THIS RUN'S OKR SNAPSHOT, APPENDED TO HISTORY.             FDEUCSO 
000200  FD  EUC-SNAPSHOT-OUT-FILE                                       FDEUCSO 
000300      LABEL RECORDS ARE STANDARD                                  FDEUCSO 
000400      RECORD CONTAINS 62 CHARACTERS.                              FDEUCSO 
000500  COPY "WSEUCSNP.COB"                                             FDEUCSO 
000600      REPLACING EUC-SNAPSHOT-RECORD BY EUC-SNAPSHOT-OUT-RECORD.   FDEUCSO 
000700                                                                  FDEUCSO 
