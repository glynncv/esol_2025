000100*SELECT FOR THIS RUN'S OKR SNAPSHOT, APPENDED TO HISTORY.         SELEUCSO
000200  SELECT EUC-SNAPSHOT-OUT-FILE                                    SELEUCSO
000300      ASSIGN TO "EUCSNPOUT"                                       SELEUCSO
000400      ORGANIZATION IS SEQUENTIAL                                  SELEUCSO
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCSO
000600      FILE STATUS IS EUC-SNO-STATUS.                              SELEUCSO
000700                                                                  SELEUCSO
