000100*******************************************                       WSEUCW11
000200*                                          *                      WSEUCW11
000300* RECORD DEFINITION FOR EUC SITE           *                      WSEUCW11
000400*        WIN11 SUMMARY OUTPUT FILE         *                      WSEUCW11
000500*   ONE ROW PER SITE, DESCENDING DEVICES   *                      WSEUCW11
000600*******************************************                       WSEUCW11
000700* FILE SIZE 60 BYTES.                                             WSEUCW11
000800*                                                                 WSEUCW11
000900* WRITTEN BY EUC010 AA050-WIN11-SITE-SUMMARY - FEEDS THE          WSEUCW11
001000* DESKTOP TEAM'S SITE-BY-SITE UPGRADE SCHEDULE.                   WSEUCW11
001100*                                                                 WSEUCW11
001200* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCW11
001300*                                                                 WSEUCW11
001400  01  EUC-SITE-WIN11-RECORD.                                      WSEUCW11
001500      03  EUC-W11-SITE             PIC X(20).                     WSEUCW11
001600      03  EUC-W11-TOTAL-DEVICES    PIC 9(5).                      WSEUCW11
001700      03  EUC-W11-ELIGIBLE-COUNT   PIC 9(5).                      WSEUCW11
001800      03  EUC-W11-ELIGIBLE-PCT     PIC 9(3)V9.                    WSEUCW11
001900      03  EUC-W11-WIN11-COUNT      PIC 9(5).                      WSEUCW11
002000      03  EUC-W11-WIN11-PCT        PIC 9(3)V9.                    WSEUCW11
002100      03  EUC-W11-PENDING-COUNT    PIC 9(5).                      WSEUCW11
002200      03  EUC-W11-PENDING-PCT      PIC 9(3)V9.                    WSEUCW11
002300      03  FILLER                   PIC X(08).                     WSEUCW11
002400*        PAD TO 60 BYTE RECORD.                                   WSEUCW11
002500                                                                  WSEUCW11
