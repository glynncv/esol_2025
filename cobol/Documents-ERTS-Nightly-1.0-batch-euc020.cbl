000100***************************************************************** EUC020  
000200*            EUC OKR DASHBOARD / BURNDOWN / TREND RUN           * EUC020  
000300*                                                                *EUC020  
000400*         FULL WEEKLY DASHBOARD - DEVICE FILE, SITE MAP,        * EUC020  
000500*         CONTROL CARD AND OKR SNAPSHOT HISTORY ALL READ.       * EUC020  
000600***************************************************************** EUC020  
000700  IDENTIFICATION DIVISION.                                        EUC020  
000800  PROGRAM-ID.  EUC020.                                            EUC020  
000900  AUTHOR.  VINCENT B COEN.                                        EUC020  
001000  INSTALLATION.  APPLEWOOD COMPUTERS.                             EUC020  
001100  DATE-WRITTEN.  04/11/25.                                        EUC020  
001200  DATE-COMPILED.                                                  EUC020  
001300  SECURITY.  COPYRIGHT APPLEWOOD COMPUTERS 1987-2026 AND LATER.   EUC020  
001400*                                                                 EUC020  
001500* REMARKS.    THE WEEKLY EUC TECHNICAL DEBT DASHBOARD - ESOL,     EUC020  
001600*             WINDOWS 11, KIOSK AND OKR SCORING ROLLED UP BY      EUC020  
001700*             SITE, COUNTRY AND SDM, WITH BURNDOWN AND WEEK ON    EUC020  
001800*             WEEK TREND AGAINST THE LAST SNAPSHOT.  PRINTS THE   EUC020  
001900*             EXEC BOARD PACK STRAIGHT TO REPORT-FILE.            EUC020  
002000*                                                                 EUC020  
002100*             SISTER PROGRAM EUC010 DOES THE TWO SITE EXTRACT     EUC020  
002200*             FILES ONLY AND DOES NOT TOUCH THE SITE MAP,         EUC020  
002300*             CONTROL CARD OR SNAPSHOT FILES AT ALL.              EUC020  
002400*                                                                 EUC020  
002500* VERSION.    SEE WS-PROG-NAME BELOW.                             EUC020  
002600*                                                                 EUC020  
002700* CALLED MODULES.       NONE.                                     EUC020  
002800* FUNCTIONS USED.       NONE.                                     EUC020  
002900*                                                                 EUC020  
003000* FILES USED -                                                    EUC020  
003100*      EUC-DEVICE-FILE.       DEVICE INVENTORY, INPUT, UNSORTED.  EUC020  
003200*      EUC-SITEMAP-FILE.      SITE TO COUNTRY/SDM MAP, INPUT.     EUC020  
003300*      EUC-CONTROL-FILE.      RUN DATE CARD, INPUT.               EUC020  
003400*      EUC-SNAPSHOT-IN-FILE.  PRIOR OKR SNAPSHOTS, INPUT.         EUC020  
003500*      EUC-SNAPSHOT-OUT-FILE. THIS RUN'S SNAPSHOT, OUTPUT.        EUC020  
003600*      EUC-REPORT-FILE.       DASHBOARD PRINT FILE, OUTPUT.       EUC020  
003700*                                                                 EUC020  
003800* ERROR MESSAGES USED -                                           EUC020  
003900*   SYSTEM WIDE:           SY001, SY002.                          EUC020  
004000*   PROGRAM SPECIFIC:      EU001, EU002, EU003, EU004, EU010,     EUC020  
004100*                          EU011.                                 EUC020  
004200*                                                                 EUC020  
004300* CHANGES -                                                       EUC020  
004400* 04/11/25 VBC - 1.0.00 CREATED - STARTED CODING FROM VACPRINT.   EUC020  
004500* 13/11/25 VBC - 1.0.01 SITE MAP LOAD AND ENRICHMENT WORKING.     EUC020  
004600* 21/11/25 VBC - 1.0.02 ADDED COUNTRY AND SDM ROLL UP TABLES,     EUC020  
004700*                OKR WORKING GROUP WANTED BOTH ON THE SAME        EUC020  
004800*                BOARD PACK AS THE SITE TABLE.                    EUC020  
004900* 02/12/25 VBC - 1.0.03 SNAPSHOT TREND AND BURNDOWN VELOCITY      EUC020  
005000*                ADDED, FIRST REAL WEEK ON WEEK COMPARISON.       EUC020  
005100* 09/12/25 VBC - 1.0.04 GENERIC PATTERN SCAN PARAGRAPH ADDED      EUC020  
005200*                FOR KIOSK/WIN11 TESTS - REPLACES THE LONG        EUC020  
005300*                OR CHAIN EUC010 STILL USES, LESS CODE TO         EUC020  
005400*                MAINTAIN WHEN A PATTERN LIST CHANGES.            EUC020  
005500* 11/11/26 VBC - 1.0.05 TICKET EUC-118 - COST FIELDS ZONED NOT    EUC020  
005600*                PACKED THROUGHOUT, MATCHES EUC010.               EUC020  
005650* 18/11/26 VBC - 1.0.06 TICKET EUC-119 - PER-KR STATUS ON THE     EUC020  
005660*                EXEC DASHBOARD (WAS SHOWING THE OVERALL STATUS   EUC020  
005670*                FOUR TIMES), ESOL SITE TABLE NOW PRINTS A ROW    EUC020  
005680*                PER SITE NOT JUST THE GRAND TOTAL, WIN11 KPI     EUC020  
005690*                LINE NOW CARRIES THE PENDING COUNT.              EUC020  
005691* 09/01/27 VBC - 1.0.07 TICKET EUC-120 - COUNTRY AND SDM TABLES   EUC020  
005692*                WERE PRINTING A BLANK TREND COLUMN, ARROW/DELTA  EUC020  
005693*                FIELDS WERE NEVER MOVED IN.  BOTH TABLES NOW     EUC020  
005694*                CARRY THE SAME OVERALL ARROW/DELTA AS THE EXEC   EUC020  
005695*                SUMMARY LINE - NO PER-COUNTRY OR PER-SDM         EUC020  
005696*                HISTORY EXISTS IN THE SNAPSHOT FILE TO DIFF      EUC020  
005697*                AGAINST.  ALSO REMOVED AA050-ESOL-ANALYSIS - IT  EUC020  
005698*                WAS A PLACEHOLDER SECTION LEFT OVER FROM THE     EUC020  
005699*                ORIGINAL AA0NN OUTLINE, BUT THE ACCUMULATION     EUC020  
005701*                AND PERCENTAGE WORK IT WAS NAMED FOR HAD ALL     EUC020  
005702*                ALREADY LANDED IN ZZ260/270/280/290 AND          EUC020  
005703*                ZZ400-SCORE-SCOPE, SO IT NEVER DID ANYTHING.     EUC020  
005704*                                                                 EUC020  
005710* 09/01/27 VBC - 1.0.08 TICKET EUC-121 - ESOL SITE SUMMARY AND    EUC020  
005720*                WIN11 KPI BLOCK WERE PRINTING RIGHT AFTER THE    EUC020  
005730*                EXEC SUMMARY (CALLED FROM INSIDE ZZ500) INSTEAD  EUC020  
005740*                OF AFTER TOP-10 SITES AS THE BOARD PACK LAYOUT   EUC020  
005750*                CALLS FOR.  BOTH PERFORMS MOVED UP INTO AA110    EUC020  
005760*                SO THE EIGHT SECTIONS PRINT IN THE RIGHT ORDER.  EUC020  
005770*                                                                 EUC020  
005800***************************************************************** EUC020  
005900  ENVIRONMENT DIVISION.                                           EUC020  
006000*                                                                 EUC020  
006100  CONFIGURATION SECTION.                                          EUC020  
006200  SPECIAL-NAMES.                                                  EUC020  
006300      C01 IS TOP-OF-FORM                                          EUC020  
006400      CLASS EUC-ALPHA IS "A" THRU "Z" "a" THRU "z"                EUC020  
006500      UPSI-0 ON STATUS IS SW-TESTING-ON                           EUC020  
006600      UPSI-0 OFF STATUS IS SW-TESTING-OFF.                        EUC020  
006700*                                                                 EUC020  
006800  INPUT-OUTPUT SECTION.                                           EUC020  
006900  FILE-CONTROL.                                                   EUC020  
007000  COPY "SELEUCDV.COB".                                            EUC020  
007100  COPY "SELEUCMP.COB".                                            EUC020  
007200  COPY "SELEUCCT.COB".                                            EUC020  
007300  COPY "SELEUCSI.COB".                                            EUC020  
007400  COPY "SELEUCSO.COB".                                            EUC020  
007500  COPY "SELEUCRP.COB".                                            EUC020  
007600*                                                                 EUC020  
007700  DATA DIVISION.                                                  EUC020  
007800  FILE SECTION.                                                   EUC020  
007900  COPY "FDEUCDV.COB".                                             EUC020  
008000  COPY "FDEUCMP.COB".                                             EUC020  
008100  COPY "FDEUCCT.COB".                                             EUC020  
008200  COPY "FDEUCSI.COB".                                             EUC020  
008300  COPY "FDEUCSO.COB".                                             EUC020  
008400  COPY "FDEUCRP.COB".                                             EUC020  
008500*                                                                 EUC020  
008600  WORKING-STORAGE SECTION.                                        EUC020  
008700  77  WS-PROG-NAME            PIC X(17) VALUE "EUC020  (1.0.05)". EUC020  
008800*                                                                 EUC020  
008900  COPY "WSEUCMSG.COB".                                            EUC020  
009000  COPY "WSEUCWRK.COB".                                            EUC020  
009100*                                                                 EUC020  
009200  01  WS-ABORT-SW             PIC X     VALUE "N".                EUC020  
009300      88  ABORT-REQUESTED               VALUE "Y".                EUC020  
009400*                                                                 EUC020  
009500* SITE MAP TABLE - LOADED ENTIRE AT START OF RUN, SEARCHED BY     EUC020  
009600* SITE NAME TO ENRICH EACH DEVICE WITH COUNTRY AND SDM.           EUC020  
009700  01  WS-MAP-TABLE-CTL.                                           EUC020  
009800      03  WS-MAP-COUNT        PIC 9(4)  COMP  VALUE ZERO.         EUC020  
009900      03  MAX-MAP-ENTRIES     PIC 9(4)  COMP  VALUE 0200.         EUC020  
010000      03  FILLER              PIC X(02) VALUE SPACES.             EUC020  
010100  01  WS-SITE-MAP-TABLE.                                          EUC020  
010200      03  WSM-ENTRY OCCURS 0200 TIMES                             EUC020  
010300                     INDEXED BY WSM-IDX.                          EUC020  
010400          05  WSM-SITE        PIC X(20) VALUE SPACES.             EUC020  
010500          05  WSM-COUNTRY     PIC X(20) VALUE SPACES.             EUC020  
010600          05  WSM-SDM         PIC X(25) VALUE SPACES.             EUC020  
010700          05  FILLER          PIC X(02) VALUE SPACES.             EUC020  
010800      03  FILLER               PIC X(02) VALUE SPACES.            EUC020  
010900*                                                                 EUC020  
011000  01  WS-DEVICE-ENRICH.                                           EUC020  
011100      03  WS-DEV-COUNTRY      PIC X(20) VALUE SPACES.             EUC020  
011200      03  WS-DEV-SDM          PIC X(25) VALUE SPACES.             EUC020  
011300      03  FILLER              PIC X(02) VALUE SPACES.             EUC020  
011400*                                                                 EUC020  
011500  01  WS-CLASSIFY-FLAGS.                                          EUC020  
011600      03  WS-ESOL-CATEGORY        PIC X(04) VALUE SPACES.         EUC020  
011700          88  IS-ESOL-2024                  VALUE "2024".         EUC020  
011800          88  IS-ESOL-2025                  VALUE "2025".         EUC020  
011900          88  IS-ESOL-2026                  VALUE "2026".         EUC020  
012000      03  WS-ENTERPRISE-SW         PIC X    VALUE "N".            EUC020  
012100          88  IS-ENTERPRISE                 VALUE "Y".            EUC020  
012200      03  WS-WIN11-CAPABLE-SW      PIC X    VALUE "N".            EUC020  
012300          88  IS-WIN11-CAPABLE              VALUE "Y".            EUC020  
012400      03  WS-WIN11-CURRENT-SW      PIC X    VALUE "N".            EUC020  
012500          88  IS-WIN11-CURRENT              VALUE "Y".            EUC020  
012600      03  WS-MIGRATION-SW          PIC X    VALUE "N".            EUC020  
012700          88  IS-MIGRATION-ESOL              VALUE "Y".           EUC020  
012800      03  WS-KIOSK-SW              PIC X    VALUE "N".            EUC020  
012900          88  IS-KIOSK                       VALUE "Y".           EUC020  
013000      03  FILLER                   PIC X(02) VALUE SPACES.        EUC020  
013100*                                                                 EUC020  
013200* GENERIC SUBSTRING SCAN WORK AREA - ZZ380 BELOW SCANS            EUC020  
013300* WS-SCAN-UPPER FOR WS-PATTERN USING REFERENCE MODIFICATION,      EUC020  
013400* NO INTRINSIC FUNCTION INVOLVED, JUST A PERFORM VARYING LOOP.    EUC020  
013500  01  WS-SCAN-WORK.                                               EUC020  
013600      03  WS-SCAN-FIELD           PIC X(25) VALUE SPACES.         EUC020  
013700      03  WS-SCAN-UPPER           PIC X(25) VALUE SPACES.         EUC020  
013800      03  WS-SCAN-LEN             PIC 9(2)  COMP.                 EUC020  
013900      03  WS-SCAN-LIMIT           PIC 9(2)  COMP.                 EUC020  
014000      03  WS-SCAN-POS             PIC 9(2)  COMP.                 EUC020  
014100      03  WS-PATTERN              PIC X(05) VALUE SPACES.         EUC020  
014200      03  WS-PATTERN-LEN          PIC 9(2)  COMP.                 EUC020  
014300      03  WS-FOUND-SW             PIC X     VALUE "N".            EUC020  
014400          88  PATTERN-FOUND                 VALUE "Y".            EUC020  
014500      03  FILLER                  PIC X(02) VALUE SPACES.         EUC020  
014600*                                                                 EUC020  
014700* OVERALL SCOPE ACCUMULATORS - BUILT WHILE THE DEVICE FILE IS     EUC020  
014800* READ, ONE PASS, NO SORT.                                        EUC020  
014900  01  WS-OVERALL-ACCUM.                                           EUC020  
015000      03  WS-OA-TOTAL-DEVICES      PIC 9(7) COMP VALUE ZERO.      EUC020  
015100      03  WS-OA-ESOL-2024-CNT      PIC 9(7) COMP VALUE ZERO.      EUC020  
015200      03  WS-OA-ESOL-2025-CNT      PIC 9(7) COMP VALUE ZERO.      EUC020  
015300      03  WS-OA-ESOL-2026-CNT      PIC 9(7) COMP VALUE ZERO.      EUC020  
015400      03  WS-OA-ENT-COUNT          PIC 9(7) COMP VALUE ZERO.      EUC020  
015500      03  WS-OA-ENT-MIGR-CNT       PIC 9(7) COMP VALUE ZERO.      EUC020  
015600      03  WS-OA-ENT-CURR-W11-CNT   PIC 9(7) COMP VALUE ZERO.      EUC020  
015700      03  WS-OA-ENT-KIOSK-CNT      PIC 9(7) COMP VALUE ZERO.      EUC020  
015800      03  WS-OA-KIOSK-TOTAL        PIC 9(7) COMP VALUE ZERO.      EUC020  
015900      03  WS-OA-KIOSK-ENT          PIC 9(7) COMP VALUE ZERO.      EUC020  
016000      03  WS-OA-KIOSK-LTSC         PIC 9(7) COMP VALUE ZERO.      EUC020  
016100      03  WS-OA-KIOSK-LTSC-NOTW11  PIC 9(7) COMP VALUE ZERO.      EUC020  
016200      03  WS-OA-TOTAL-COST         PIC 9(9)V99   VALUE ZERO.      EUC020  
016300      03  FILLER                   PIC X(02) VALUE SPACES.        EUC020  
016400*                                                                 EUC020  
016500  01  WS-OVERALL-DERIVED.                                         EUC020  
016600      03  WS-OA-OVERALL-SCORE    PIC 9(3)V9  COMP-3 VALUE ZERO.   EUC020  
016700      03  WS-OA-KR1-SCORE        PIC 9(3)V9  COMP-3 VALUE ZERO.   EUC020  
016800      03  WS-OA-KR2-SCORE        PIC 9(3)V9  COMP-3 VALUE ZERO.   EUC020  
016900      03  WS-OA-KR3-SCORE        PIC 9(3)V9  COMP-3 VALUE ZERO.   EUC020  
017000      03  WS-OA-KR4-SCORE        PIC 9(3)V9  COMP-3 VALUE ZERO.   EUC020  
017100      03  WS-OA-STATUS           PIC X(10)   VALUE SPACES.        EUC020  
017200      03  WS-OA-ADOPT-PCT        PIC 9(3)V99 COMP-3 VALUE ZERO.   EUC020  
017300      03  WS-OA-CURR-PCT         PIC 9(3)V99 COMP-3 VALUE ZERO.   EUC020  
017400      03  WS-OA-ELIGIBLE         PIC 9(7)    COMP   VALUE ZERO.   EUC020  
017500      03  WS-OA-UPGRADED-PCT     PIC 9(3)V99 COMP-3 VALUE ZERO.   EUC020  
017600      03  WS-OA-PENDING          PIC 9(7)    COMP   VALUE ZERO.   EUC020  
017700      03  WS-OA-KPI-STATUS       PIC X(08)   VALUE SPACES.        EUC020  
017800      03  FILLER                 PIC X(02)   VALUE SPACES.        EUC020  
017900*                                                                 EUC020  
018000  01  WS-KIOSK-DERIVED.                                           EUC020  
018100      03  WS-KSK-ENT-PCT         PIC 9(3)V99 COMP-3 VALUE ZERO.   EUC020  
018200      03  WS-KSK-LTSC-PCT        PIC 9(3)V99 COMP-3 VALUE ZERO.   EUC020  
018300      03  WS-KSK-LTSC-NOTW11-PCT PIC 9(3)V99 COMP-3 VALUE ZERO.   EUC020  
018400      03  FILLER                 PIC X(02)   VALUE SPACES.        EUC020  
018500*                                                                 EUC020  
018600* DIMENSION SCOPE TABLES - SAME ACCUMULATOR SHAPE COPIED THREE    EUC020  
018700* TIMES WITH REPLACING FOR SITE, COUNTRY AND SDM RATHER THAN      EUC020  
018800* MAINTAINING THREE NEAR-IDENTICAL COPYBOOKS.  CHILD FIELD        EUC020  
018900* NAMES REPEAT ACROSS THE THREE GROUPS SO EVERY REFERENCE         EUC020  
019000* BELOW IS QUALIFIED WITH OF <GROUP-NAME> TO KEEP THE COMPILER    EUC020  
019010* HAPPY.                                                          EUC020  
019100  01  WS-SITE-SCOPE-TABLE.                                        EUC020  
019200      03  WS-SITE-SCOPE-COUNT PIC 9(4) COMP VALUE ZERO.           EUC020  
019300      COPY "WSEUCTAB.COB"                                         EUC020  
019400          REPLACING ==EUC-SCOPE-MODEL== BY ==SITE-SCOPE-ENTRY==   EUC020  
019500                    ==SCOPE-MODEL-IDX== BY ==SITE-SCOPE-IDX==     EUC020  
019600                    ==OCCURS 001 TIMES== BY ==OCCURS 0150 TIMES==.EUC020  
019700  01  WS-COUNTRY-SCOPE-TABLE.                                     EUC020  
019800      03  WS-CTRY-SCOPE-COUNT PIC 9(4) COMP VALUE ZERO.           EUC020  
019900      COPY "WSEUCTAB.COB"                                         EUC020  
020000          REPLACING ==EUC-SCOPE-MODEL== BY ==COUNTRY-SCOPE-ENTRY==EUC020  
020100                    ==SCOPE-MODEL-IDX== BY ==COUNTRY-SCOPE-IDX==  EUC020  
020200                    ==OCCURS 001 TIMES== BY ==OCCURS 0050 TIMES==.EUC020  
020300  01  WS-SDM-SCOPE-TABLE.                                         EUC020  
020400      03  WS-SDM-SCOPE-COUNT  PIC 9(4) COMP VALUE ZERO.           EUC020  
020500      COPY "WSEUCTAB.COB"                                         EUC020  
020600          REPLACING ==EUC-SCOPE-MODEL== BY ==SDM-SCOPE-ENTRY==    EUC020  
020700                    ==SCOPE-MODEL-IDX== BY ==SDM-SCOPE-IDX==      EUC020  
020800                    ==OCCURS 001 TIMES== BY ==OCCURS 0050 TIMES==.EUC020  
020900*                                                                 EUC020  
021000* SCORING WORK AREA - ZZ400 SCORES WHATEVER SCOPE (OVERALL,       EUC020  
021100* ONE SITE, ONE COUNTRY, ONE SDM) IS LOADED HERE, SAME            EUC020  
021200* PARAGRAPH USED FOR ALL FOUR, LOAD IN - SCORE - COPY OUT.        EUC020  
021300  01  WS-SCORE-WORK.                                              EUC020  
021400      03  WS-SW-TOTAL-DEVICES     PIC 9(7) COMP.                  EUC020  
021500      03  WS-SW-ESOL-2024-CNT     PIC 9(7) COMP.                  EUC020  
021600      03  WS-SW-ESOL-2025-CNT     PIC 9(7) COMP.                  EUC020  
021700      03  WS-SW-ENT-COUNT         PIC 9(7) COMP.                  EUC020  
021800      03  WS-SW-ENT-MIGR-CNT      PIC 9(7) COMP.                  EUC020  
021900      03  WS-SW-ENT-CURR-W11-CNT  PIC 9(7) COMP.                  EUC020  
022000      03  WS-SW-ENT-KIOSK-CNT     PIC 9(7) COMP.                  EUC020  
022100      03  WS-SW-PCT1              PIC 9(3)V99 COMP-3.             EUC020  
022200      03  WS-SW-PCT2              PIC 9(3)V99 COMP-3.             EUC020  
022300      03  WS-SW-ADOPT-PCT         PIC 9(3)V99 COMP-3.             EUC020  
022400      03  WS-SW-KR1               PIC 9(3)V9  COMP-3.             EUC020  
022500      03  WS-SW-KR2               PIC 9(3)V9  COMP-3.             EUC020  
022600      03  WS-SW-KR3               PIC 9(3)V9  COMP-3.             EUC020  
022700      03  WS-SW-KR4               PIC 9(3)V9  COMP-3.             EUC020  
022800      03  WS-SW-OVERALL           PIC 9(3)V9  COMP-3.             EUC020  
022900      03  WS-SW-STATUS            PIC X(10).                      EUC020  
023000      03  WS-SW-PRIORITY          PIC X(08).                      EUC020  
023100      03  FILLER                  PIC X(02).                      EUC020  
023200*                                                                 EUC020  
023300  01  WS-SORT-WORK.                                               EUC020  
023400      03  WS-SORT-A            PIC 9(4)  COMP.                    EUC020  
023500      03  WS-SORT-B            PIC 9(4)  COMP.                    EUC020  
023600      03  WS-SORT-SWAPPED      PIC X.                             EUC020  
023700      03  FILLER               PIC X(02) VALUE SPACES.            EUC020  
023800*                                                                 EUC020  
023900* BURNDOWN WORK AREA - THREE ESOL LINES PLUS ONE WIN11 KPI        EUC020  
024000* LINE, COMPUTED FROM THE OVERALL ACCUMULATORS ABOVE.             EUC020  
024100  01  WS-BURNDOWN-WORK.                                           EUC020  
024200      03  WS-RUN-JULIAN            PIC S9(9) COMP.                EUC020  
024300      03  WS-BD-TGT-DATE           PIC 9(8)  COMP.                EUC020  
024400      03  WS-BD-TGT-REM            PIC 9(8)  COMP.                EUC020  
024500      03  WS-BD-TGT-JULIAN         PIC S9(9) COMP.                EUC020  
024600      03  WS-BD-TARGET-TEXT.                                      EUC020  
024700          05  WS-BDT-CCYY          PIC 9(4).                      EUC020  
024800          05  FILLER               PIC X     VALUE "-".           EUC020  
024900          05  WS-BDT-MM            PIC 9(2).                      EUC020  
025000          05  FILLER               PIC X     VALUE "-".           EUC020  
025100          05  WS-BDT-DD            PIC 9(2).                      EUC020  
025200      03  WS-BD-DAYS-REMAIN        PIC S9(5) COMP.                EUC020  
025300      03  WS-BD-RATE               PIC S9(5)V99 COMP-3.           EUC020  
025400      03  WS-BD-STATUS             PIC X(08) VALUE SPACES.        EUC020  
025500      03  WS-BD-WIN11-REMAIN       PIC S9(7) COMP.                EUC020  
025600      03  WS-BD-WIN11-PCT          PIC 9(3)V9 COMP-3.             EUC020  
025700      03  WS-BD-WIN11-STATUS       PIC X(08) VALUE SPACES.        EUC020  
025800      03  WS-BD-WIN11-RISK         PIC X(08) VALUE SPACES.        EUC020  
025900      03  FILLER                   PIC X(02) VALUE SPACES.        EUC020  
026000*                                                                 EUC020  
026100* TREND WORK AREA - CURRENT AND PRIOR SNAPSHOT PLUS THE           EUC020  
026200* DELTAS/ARROWS AND THE BURNDOWN VELOCITY PROJECTION.             EUC020  
026300  01  WS-TREND-WORK.                                              EUC020  
026400      03  WS-TR-FIRST-SNAP.                                       EUC020  
026500          05  WS-TRF-DATE          PIC X(10) VALUE SPACES.        EUC020  
026600          05  WS-TRF-DATE-R REDEFINES WS-TRF-DATE.                EUC020  
026700              07  WS-TRF-CCYY          PIC 9(4).                  EUC020  
026800              07  FILLER               PIC X.                     EUC020  
026900              07  WS-TRF-MM            PIC 9(2).                  EUC020  
027000              07  FILLER               PIC X.                     EUC020  
027100              07  WS-TRF-DD            PIC 9(2).                  EUC020  
027200          05  WS-TRF-KR1-VALUE     PIC 9(5)  VALUE ZERO.          EUC020  
027300          05  WS-TRF-KR2-VALUE     PIC 9(5)  VALUE ZERO.          EUC020  
027400          05  WS-TRF-KR3-VALUE     PIC 9(3)V99 VALUE ZERO.        EUC020  
027500          05  WS-TRF-KR4-VALUE     PIC 9(5)  VALUE ZERO.          EUC020  
027600      03  WS-TR-LAST-SNAP.                                        EUC020  
027700          05  WS-TRL-DATE          PIC X(10) VALUE SPACES.        EUC020  
027800          05  WS-TRL-OKR-SCORE     PIC 9(3)V9 VALUE ZERO.         EUC020  
027900          05  WS-TRL-KR1-SCORE     PIC 9(3)V9 VALUE ZERO.         EUC020  
028000          05  WS-TRL-KR2-SCORE     PIC 9(3)V9 VALUE ZERO.         EUC020  
028100          05  WS-TRL-KR3-SCORE     PIC 9(3)V9 VALUE ZERO.         EUC020  
028200          05  WS-TRL-KR4-SCORE     PIC 9(3)V9 VALUE ZERO.         EUC020  
028300          05  WS-TRL-KR1-VALUE     PIC 9(5)  VALUE ZERO.          EUC020  
028400          05  WS-TRL-KR2-VALUE     PIC 9(5)  VALUE ZERO.          EUC020  
028500          05  WS-TRL-KR3-VALUE     PIC 9(3)V99 VALUE ZERO.        EUC020  
028600          05  WS-TRL-KR4-VALUE     PIC 9(5)  VALUE ZERO.          EUC020  
028700      03  WS-TR-SNAP-COUNT         PIC 9(5) COMP VALUE ZERO.      EUC020  
028800      03  WS-TR-DELTA-OKR          PIC S9(3)V9 COMP-3.            EUC020  
028900      03  WS-TR-DELTA-KR1          PIC S9(3)V9 COMP-3.            EUC020  
029000      03  WS-TR-DELTA-KR2          PIC S9(3)V9 COMP-3.            EUC020  
029100      03  WS-TR-DELTA-KR3          PIC S9(3)V9 COMP-3.            EUC020  
029200      03  WS-TR-DELTA-KR4          PIC S9(3)V9 COMP-3.            EUC020  
029300      03  WS-TR-ARROW-OKR          PIC X(04) VALUE SPACES.        EUC020  
029400      03  WS-TR-ARROW-KR1          PIC X(04) VALUE SPACES.        EUC020  
029500      03  WS-TR-ARROW-KR2          PIC X(04) VALUE SPACES.        EUC020  
029600      03  WS-TR-ARROW-KR3          PIC X(04) VALUE SPACES.        EUC020  
029700      03  WS-TR-ARROW-KR4          PIC X(04) VALUE SPACES.        EUC020  
029800      03  WS-TR-DAYS-ELAPSED       PIC S9(7) COMP.                EUC020  
029900      03  WS-TR-VEL-KR1            PIC S9(7)V99 COMP-3.           EUC020  
030000      03  WS-TR-VEL-KR2            PIC S9(7)V99 COMP-3.           EUC020  
030100      03  WS-TR-VEL-KR3            PIC S9(7)V99 COMP-3.           EUC020  
030200      03  WS-TR-VEL-KR4            PIC S9(7)V99 COMP-3.           EUC020  
030300      03  WS-TR-UP-COUNT           PIC 9(1) COMP.                 EUC020  
030400      03  WS-TR-DIRECTION          PIC X(09) VALUE SPACES.        EUC020  
030500      03  WS-TR-DAYS-TO-ZERO-KR1   PIC S9(5) COMP VALUE -1.       EUC020  
030600      03  WS-TR-DAYS-TO-ZERO-KR2   PIC S9(5) COMP VALUE -1.       EUC020  
030700      03  FILLER                   PIC X(02) VALUE SPACES.        EUC020  
030800*                                                                 EUC020  
030900* PRINT LINE COUNTERS AND REPORT PRINT LINE COPYBOOK.             EUC020  
031000  01  WS-RPT-LOOP.                                                EUC020  
031100      03  WS-RPT-IDX1          PIC 9(4) COMP.                     EUC020  
031200      03  WS-RPT-RANK          PIC 9(2) COMP.                     EUC020  
031300      03  FILLER               PIC X(02) VALUE SPACES.            EUC020  
031400*                                                                 EUC020  
031500* RPT-KR-VALUE-TEXT ON THE EXEC KR LINE IS PLAIN X(20) SO IT      EUC020  
031600* CAN HOLD A COUNT ONE LINE AND A PERCENT THE NEXT - EDIT THE     EUC020  
031700* NUMBER HERE FIRST, THEN MOVE THE EDITED PICTURE ACROSS.         EUC020  
031800  01  WS-RPT-EDIT-WORK.                                           EUC020  
031900      03  WS-ED-COUNT          PIC ZZZ,ZZ9.                       EUC020  
032000      03  WS-ED-PCT            PIC Z9.9.                          EUC020  
032100      03  FILLER               PIC X(02) VALUE SPACES.            EUC020  
032200*                                                                 EUC020  
032210* SCRATCH FOR ZZ401 - ONE KR SCORE IN, ONE BANDED STATUS OUT.     EUC020  
032211  01  WS-KR-BAND-WORK.                                            EUC020  
032212      03  WS-KRB-SCORE         PIC 9(3)V9  COMP-3.                EUC020  
032213      03  WS-KRB-STATUS        PIC X(10).                         EUC020  
032214      03  FILLER               PIC X(02) VALUE SPACES.            EUC020  
032215*                                                                 EUC020  
032300  COPY "WSEUCRPT.COB".                                            EUC020  
032400*                                                                 EUC020  
032500  PROCEDURE DIVISION.                                             EUC020  
032600*                                                                 EUC020  
032700  AA000-MAIN SECTION.                                             EUC020  
032800  AA000-START.                                                    EUC020  
032900      PERFORM AA010-OPEN-FILES THRU AA010-EXIT.                   EUC020  
033000      IF ABORT-REQUESTED                                          EUC020  
033100          DISPLAY SY001                                           EUC020  
033200          STOP RUN                                                EUC020  
033300      END-IF.                                                     EUC020  
033400      PERFORM AA015-READ-CONTROL-CARD THRU AA015-EXIT.            EUC020  
033500      PERFORM AA020-LOAD-SITE-MAP THRU AA020-EXIT.                EUC020  
033600      PERFORM ZZ200-READ-DEVICE THRU ZZ200-EXIT.                  EUC020  
033700      PERFORM AA030-PROCESS-ONE-DEVICE THRU AA030-EXIT            EUC020  
033800          UNTIL DEVICE-EOF.                                       EUC020  
034000      PERFORM AA060-WIN11-ANALYSIS THRU AA060-EXIT.               EUC020  
034100      PERFORM AA070-KIOSK-ANALYSIS THRU AA070-EXIT.               EUC020  
034200      PERFORM AA080-OKR-AGGREGATE THRU AA080-EXIT.                EUC020  
034300      PERFORM AA090-BURNDOWN THRU AA090-EXIT.                     EUC020  
034400      PERFORM AA100-TREND-ANALYSIS THRU AA100-EXIT.               EUC020  
034500      PERFORM AA110-PRINT-REPORT THRU AA110-EXIT.                 EUC020  
034600      PERFORM AA900-CLOSE-FILES THRU AA900-EXIT.                  EUC020  
034700      STOP RUN.                                                   EUC020  
034800  AA000-EXIT.                                                     EUC020  
034900      EXIT.                                                       EUC020  
035000*                                                                 EUC020  
035100  AA010-OPEN-FILES SECTION.                                       EUC020  
035200  AA010-START.                                                    EUC020  
035300      OPEN INPUT  EUC-DEVICE-FILE.                                EUC020  
035400      IF EUC-DEV-STATUS NOT = "00"                                EUC020  
035500          DISPLAY EU001                                           EUC020  
035600          DISPLAY "FILE STATUS " EUC-DEV-STATUS                   EUC020  
035700          MOVE "Y" TO WS-ABORT-SW                                 EUC020  
035800          GO TO AA010-EXIT                                        EUC020  
035900      END-IF.                                                     EUC020  
036000      OPEN INPUT  EUC-SITEMAP-FILE.                               EUC020  
036100      IF EUC-MAP-STATUS NOT = "00"                                EUC020  
036200          DISPLAY EU002                                           EUC020  
036300          DISPLAY "FILE STATUS " EUC-MAP-STATUS                   EUC020  
036400          MOVE "Y" TO WS-ABORT-SW                                 EUC020  
036500          GO TO AA010-EXIT                                        EUC020  
036600      END-IF.                                                     EUC020  
036700      OPEN INPUT  EUC-CONTROL-FILE.                               EUC020  
036800      IF EUC-CTL-STATUS NOT = "00"                                EUC020  
036900          DISPLAY EU003                                           EUC020  
037000          DISPLAY "FILE STATUS " EUC-CTL-STATUS                   EUC020  
037100          MOVE "Y" TO WS-ABORT-SW                                 EUC020  
037200          GO TO AA010-EXIT                                        EUC020  
037300      END-IF.                                                     EUC020  
037400      OPEN INPUT  EUC-SNAPSHOT-IN-FILE.                           EUC020  
037500      IF EUC-SNI-STATUS NOT = "00"                                EUC020  
037600          MOVE "Y" TO WS-EOF-SNAPSHOT                             EUC020  
037700      END-IF.                                                     EUC020  
037800      OPEN OUTPUT EUC-SNAPSHOT-OUT-FILE.                          EUC020  
037900      IF EUC-SNO-STATUS NOT = "00"                                EUC020  
038000          DISPLAY SY002                                           EUC020  
038100          DISPLAY "FILE STATUS " EUC-SNO-STATUS                   EUC020  
038200          MOVE "Y" TO WS-ABORT-SW                                 EUC020  
038300          GO TO AA010-EXIT                                        EUC020  
038400      END-IF.                                                     EUC020  
038500      OPEN OUTPUT EUC-REPORT-FILE.                                EUC020  
038600      IF EUC-RPT-STATUS NOT = "00"                                EUC020  
038700          DISPLAY SY002                                           EUC020  
038800          DISPLAY "FILE STATUS " EUC-RPT-STATUS                   EUC020  
038900          MOVE "Y" TO WS-ABORT-SW                                 EUC020  
039000      END-IF.                                                     EUC020  
039100  AA010-EXIT.                                                     EUC020  
039200      EXIT.                                                       EUC020  
039300*                                                                 EUC020  
039400  AA015-READ-CONTROL-CARD SECTION.                                EUC020  
039500  AA015-START.                                                    EUC020  
039600      READ EUC-CONTROL-FILE                                       EUC020  
039700          AT END                                                  EUC020  
039800              DISPLAY EU003                                       EUC020  
039900              MOVE "Y" TO WS-ABORT-SW                             EUC020  
040000              GO TO AA015-EXIT                                    EUC020  
040100      END-READ.                                                   EUC020  
040200      MOVE EUC-CTL-RUN-DATE TO WS-RUN-DATE-TEXT.                  EUC020  
040300      MOVE WS-RUN-CCYY TO WS-JUL-CCYY.                            EUC020  
040400      MOVE WS-RUN-MM   TO WS-JUL-MM.                              EUC020  
040500      MOVE WS-RUN-DD   TO WS-JUL-DD.                              EUC020  
040600  AA015-EXIT.                                                     EUC020  
040700      EXIT.                                                       EUC020  
040800*                                                                 EUC020  
040900* SITE MAP LOAD - READ EVERY ROW INTO WS-SITE-MAP-TABLE, NO       EUC020  
041000* SORT, SEARCHED LINEAR LATER BY ZZ250.                           EUC020  
041100  AA020-LOAD-SITE-MAP SECTION.                                    EUC020  
041200  AA020-START.                                                    EUC020  
041300      PERFORM ZZ210-READ-SITEMAP THRU ZZ210-EXIT.                 EUC020  
041400      PERFORM ZZ220-ADD-MAP-ENTRY THRU ZZ220-EXIT                 EUC020  
041500          UNTIL EUC-MAP-STATUS = "10".                            EUC020  
041600  AA020-EXIT.                                                     EUC020  
041700      EXIT.                                                       EUC020  
041800*                                                                 EUC020  
041900  ZZ210-READ-SITEMAP SECTION.                                     EUC020  
042000  ZZ210-START.                                                    EUC020  
042100      READ EUC-SITEMAP-FILE.                                      EUC020  
042200  ZZ210-EXIT.                                                     EUC020  
042300      EXIT.                                                       EUC020  
042400*                                                                 EUC020  
042500  ZZ220-ADD-MAP-ENTRY SECTION.                                    EUC020  
042600  ZZ220-START.                                                    EUC020  
042700      IF WS-MAP-COUNT >= MAX-MAP-ENTRIES                          EUC020  
042800          DISPLAY EU010                                           EUC020  
042900          PERFORM ZZ210-READ-SITEMAP THRU ZZ210-EXIT              EUC020  
043000          GO TO ZZ220-EXIT                                        EUC020  
043100      END-IF.                                                     EUC020  
043200      ADD 1 TO WS-MAP-COUNT.                                      EUC020  
043300      SET WSM-IDX TO WS-MAP-COUNT.                                EUC020  
043400      MOVE EUC-MAP-SITE    TO WSM-SITE(WSM-IDX).                  EUC020  
043500      MOVE EUC-MAP-COUNTRY TO WSM-COUNTRY(WSM-IDX).               EUC020  
043600      MOVE EUC-MAP-SDM     TO WSM-SDM(WSM-IDX).                   EUC020  
043700      PERFORM ZZ210-READ-SITEMAP THRU ZZ210-EXIT.                 EUC020  
043800  ZZ220-EXIT.                                                     EUC020  
043900      EXIT.                                                       EUC020  
044000*                                                                 EUC020  
044100  AA030-PROCESS-ONE-DEVICE SECTION.                               EUC020  
044200  AA030-START.                                                    EUC020  
044300      PERFORM ZZ300-CLASSIFY-DEVICE THRU ZZ300-EXIT.              EUC020  
044400      PERFORM ZZ250-ENRICH-SITE THRU ZZ250-EXIT.                  EUC020  
044500      PERFORM ZZ260-ACCUM-OVERALL THRU ZZ260-EXIT.                EUC020  
044600      PERFORM ZZ270-ACCUM-SITE THRU ZZ270-EXIT.                   EUC020  
044700      IF WS-DEV-COUNTRY NOT = "UNKNOWN             "              EUC020  
044800          PERFORM ZZ280-ACCUM-COUNTRY THRU ZZ280-EXIT             EUC020  
044900      END-IF.                                                     EUC020  
045000      IF WS-DEV-SDM NOT = "UNKNOWN                  "             EUC020  
045100          PERFORM ZZ290-ACCUM-SDM THRU ZZ290-EXIT                 EUC020  
045200      END-IF.                                                     EUC020  
045300      PERFORM ZZ200-READ-DEVICE THRU ZZ200-EXIT.                  EUC020  
045400  AA030-EXIT.                                                     EUC020  
045500      EXIT.                                                       EUC020  
045600*                                                                 EUC020  
045700  ZZ200-READ-DEVICE SECTION.                                      EUC020  
045800  ZZ200-START.                                                    EUC020  
045900      READ EUC-DEVICE-FILE                                        EUC020  
046000          AT END                                                  EUC020  
046100              MOVE "Y" TO WS-EOF-DEVICE                           EUC020  
046200      END-READ.                                                   EUC020  
046300      IF DEVICE-EOF                                               EUC020  
046400          GO TO ZZ200-EXIT                                        EUC020  
046500      END-IF.                                                     EUC020  
046600      IF EUC-DEV-STATUS NOT = "00"                                EUC020  
046700          DISPLAY EU004                                           EUC020  
046800          DISPLAY "FILE STATUS " EUC-DEV-STATUS                   EUC020  
046900      END-IF.                                                     EUC020  
047000  ZZ200-EXIT.                                                     EUC020  
047100      EXIT.                                                       EUC020  
047200*                                                                 EUC020  
047300  ZZ300-CLASSIFY-DEVICE SECTION.                                  EUC020  
047400  ZZ300-START.                                                    EUC020  
047500      MOVE SPACES TO WS-ESOL-CATEGORY.                            EUC020  
047600      MOVE "N" TO WS-ENTERPRISE-SW.                               EUC020  
047700      MOVE "N" TO WS-WIN11-CAPABLE-SW.                            EUC020  
047800      MOVE "N" TO WS-WIN11-CURRENT-SW.                            EUC020  
047900      MOVE "N" TO WS-MIGRATION-SW.                                EUC020  
048000      MOVE "N" TO WS-KIOSK-SW.                                    EUC020  
048100      IF EUC-DEV-ACTION = "Urgent Replacement"                    EUC020  
048200          MOVE "2024" TO WS-ESOL-CATEGORY                         EUC020  
048300      END-IF.                                                     EUC020  
048400      IF EUC-DEV-ACTION = "Replace by 14/10/2025"                 EUC020  
048500          MOVE "2025" TO WS-ESOL-CATEGORY                         EUC020  
048600      END-IF.                                                     EUC020  
048700      IF EUC-DEV-ACTION = "Replace by 11/11/2026"                 EUC020  
048800          MOVE "2026" TO WS-ESOL-CATEGORY                         EUC020  
048900      END-IF.                                                     EUC020  
049000      IF IS-ESOL-2024 OR IS-ESOL-2025                             EUC020  
049100          MOVE "Y" TO WS-MIGRATION-SW                             EUC020  
049200      END-IF.                                                     EUC020  
049300      IF EUC-DEV-EDITION = "Enterprise"                           EUC020  
049400          MOVE "Y" TO WS-ENTERPRISE-SW                            EUC020  
049500      END-IF.                                                     EUC020  
049600      MOVE 15 TO WS-SCAN-LEN.                                     EUC020  
049700      MOVE EUC-DEV-OS-SUPPORTED TO WS-SCAN-FIELD.                 EUC020  
049800      MOVE "WIN11" TO WS-PATTERN.                                 EUC020  
049900      MOVE 5 TO WS-PATTERN-LEN.                                   EUC020  
050000      PERFORM ZZ380-SCAN-FOR-PATTERN THRU ZZ380-EXIT.             EUC020  
050100      IF PATTERN-FOUND                                            EUC020  
050200          MOVE "Y" TO WS-WIN11-CAPABLE-SW                         EUC020  
050300      END-IF.                                                     EUC020  
050400      MOVE EUC-DEV-OS-CURRENT TO WS-SCAN-FIELD.                   EUC020  
050500      PERFORM ZZ380-SCAN-FOR-PATTERN THRU ZZ380-EXIT.             EUC020  
050600      IF PATTERN-FOUND                                            EUC020  
050700          MOVE "Y" TO WS-WIN11-CURRENT-SW                         EUC020  
050800      END-IF.                                                     EUC020  
050900      PERFORM ZZ350-TEST-KIOSK THRU ZZ350-EXIT.                   EUC020  
051000  ZZ300-EXIT.                                                     EUC020  
051100      EXIT.                                                       EUC020  
051200*                                                                 EUC020  
051300* GENERIC SUBSTRING SCAN - WS-SCAN-FIELD UPPERCASED INTO          EUC020  
051400* WS-SCAN-UPPER, THEN TESTED FOR WS-PATTERN (WS-PATTERN-LEN       EUC020  
051500* BYTES LONG) AT EVERY POSSIBLE STARTING POSITION UP TO           EUC020  
051600* WS-SCAN-LEN.  NO INTRINSIC FUNCTION, JUST REFERENCE             EUC020  
051700* MODIFICATION INSIDE A PERFORM VARYING LOOP.                     EUC020  
051800  ZZ380-SCAN-FOR-PATTERN SECTION.                                 EUC020  
051900  ZZ380-START.                                                    EUC020  
052000      MOVE SPACES TO WS-SCAN-UPPER.                               EUC020  
052100      INSPECT WS-SCAN-FIELD CONVERTING                            EUC020  
052200          "abcdefghijklmnopqrstuvwxyz" TO                         EUC020  
052300          "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                           EUC020  
052400      MOVE WS-SCAN-FIELD TO WS-SCAN-UPPER.                        EUC020  
052500      MOVE "N" TO WS-FOUND-SW.                                    EUC020  
052600      COMPUTE WS-SCAN-LIMIT =                                     EUC020  
052700          WS-SCAN-LEN - WS-PATTERN-LEN + 1.                       EUC020  
052800      PERFORM ZZ381-SCAN-STEP THRU ZZ381-EXIT                     EUC020  
052900          VARYING WS-SCAN-POS FROM 1 BY 1                         EUC020  
053000          UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                       EUC020  
053100          OR PATTERN-FOUND.                                       EUC020  
053200  ZZ380-EXIT.                                                     EUC020  
053300      EXIT.                                                       EUC020  
053400*                                                                 EUC020  
053500  ZZ381-SCAN-STEP SECTION.                                        EUC020  
053600  ZZ381-START.                                                    EUC020  
053700      IF WS-SCAN-UPPER(WS-SCAN-POS:WS-PATTERN-LEN) =              EUC020  
053800         WS-PATTERN(1:WS-PATTERN-LEN)                             EUC020  
053900          MOVE "Y" TO WS-FOUND-SW                                 EUC020  
054000      END-IF.                                                     EUC020  
054100  ZZ381-EXIT.                                                     EUC020  
054200      EXIT.                                                       EUC020  
054300*                                                                 EUC020  
054400* KIOSK TEST - DEVICE NAME OR LAST USER CONTAINS GID OR           EUC020  
054500* KIOSK, BOTH SIDES TESTED CASE-INSENSITIVE PER THE ANALYST       EUC020  
054600* RULE (SEE WIN11 WORKING GROUP MINUTES 28/10/25).                EUC020  
054700  ZZ350-TEST-KIOSK SECTION.                                       EUC020  
054800  ZZ350-START.                                                    EUC020  
054900      MOVE 20 TO WS-SCAN-LEN.                                     EUC020  
055000      MOVE EUC-DEV-DEVICE-NAME TO WS-SCAN-FIELD.                  EUC020  
055100      MOVE "GID" TO WS-PATTERN.                                   EUC020  
055200      MOVE 3 TO WS-PATTERN-LEN.                                   EUC020  
055300      PERFORM ZZ380-SCAN-FOR-PATTERN THRU ZZ380-EXIT.             EUC020  
055400      IF PATTERN-FOUND                                            EUC020  
055500          MOVE "Y" TO WS-KIOSK-SW                                 EUC020  
055600      END-IF.                                                     EUC020  
055700      IF NOT IS-KIOSK                                             EUC020  
055800          MOVE EUC-DEV-DEVICE-NAME TO WS-SCAN-FIELD               EUC020  
055900          MOVE "KIOSK" TO WS-PATTERN                              EUC020  
056000          MOVE 5 TO WS-PATTERN-LEN                                EUC020  
056100          PERFORM ZZ380-SCAN-FOR-PATTERN THRU ZZ380-EXIT          EUC020  
056200          IF PATTERN-FOUND                                        EUC020  
056300              MOVE "Y" TO WS-KIOSK-SW                             EUC020  
056400          END-IF                                                  EUC020  
056500      END-IF.                                                     EUC020  
056600      IF NOT IS-KIOSK                                             EUC020  
056700          MOVE EUC-DEV-LAST-USER TO WS-SCAN-FIELD                 EUC020  
056800          MOVE "GID" TO WS-PATTERN                                EUC020  
056900          MOVE 3 TO WS-PATTERN-LEN                                EUC020  
057000          PERFORM ZZ380-SCAN-FOR-PATTERN THRU ZZ380-EXIT          EUC020  
057100          IF PATTERN-FOUND                                        EUC020  
057200              MOVE "Y" TO WS-KIOSK-SW                             EUC020  
057300          END-IF                                                  EUC020  
057400      END-IF.                                                     EUC020  
057500      IF NOT IS-KIOSK                                             EUC020  
057600          MOVE EUC-DEV-LAST-USER TO WS-SCAN-FIELD                 EUC020  
057700          MOVE "KIOSK" TO WS-PATTERN                              EUC020  
057800          MOVE 5 TO WS-PATTERN-LEN                                EUC020  
057900          PERFORM ZZ380-SCAN-FOR-PATTERN THRU ZZ380-EXIT          EUC020  
058000          IF PATTERN-FOUND                                        EUC020  
058100              MOVE "Y" TO WS-KIOSK-SW                             EUC020  
058200          END-IF                                                  EUC020  
058300      END-IF.                                                     EUC020  
058400  ZZ350-EXIT.                                                     EUC020  
058500      EXIT.                                                       EUC020  
058600*                                                                 EUC020  
058700  ZZ250-ENRICH-SITE SECTION.                                      EUC020  
058800  ZZ250-START.                                                    EUC020  
058900      MOVE "UNKNOWN             " TO WS-DEV-COUNTRY.              EUC020  
059000      MOVE "UNKNOWN                  " TO WS-DEV-SDM.             EUC020  
059100      SET WSM-IDX TO 1.                                           EUC020  
059200      SEARCH WSM-ENTRY                                            EUC020  
059300          AT END                                                  EUC020  
059400              CONTINUE                                            EUC020  
059500          WHEN WSM-SITE(WSM-IDX) = EUC-DEV-SITE                   EUC020  
059600              MOVE WSM-COUNTRY(WSM-IDX) TO WS-DEV-COUNTRY         EUC020  
059700              MOVE WSM-SDM(WSM-IDX)     TO WS-DEV-SDM             EUC020  
059800      END-SEARCH.                                                 EUC020  
059900  ZZ250-EXIT.                                                     EUC020  
060000      EXIT.                                                       EUC020  
060100*                                                                 EUC020  
060200  ZZ260-ACCUM-OVERALL SECTION.                                    EUC020  
060300  ZZ260-START.                                                    EUC020  
060400      ADD 1 TO WS-OA-TOTAL-DEVICES.                               EUC020  
060500      ADD EUC-DEV-COST TO WS-OA-TOTAL-COST.                       EUC020  
060600      IF IS-ESOL-2024 ADD 1 TO WS-OA-ESOL-2024-CNT END-IF.        EUC020  
060700      IF IS-ESOL-2025 ADD 1 TO WS-OA-ESOL-2025-CNT END-IF.        EUC020  
060800      IF IS-ESOL-2026 ADD 1 TO WS-OA-ESOL-2026-CNT END-IF.        EUC020  
060900      IF IS-ENTERPRISE                                            EUC020  
061000          ADD 1 TO WS-OA-ENT-COUNT                                EUC020  
061100          IF IS-MIGRATION-ESOL                                    EUC020  
061200              ADD 1 TO WS-OA-ENT-MIGR-CNT                         EUC020  
061300          END-IF                                                  EUC020  
061400          IF NOT IS-MIGRATION-ESOL AND IS-WIN11-CAPABLE           EUC020  
061500              ADD 1 TO WS-OA-ENT-CURR-W11-CNT                     EUC020  
061600          END-IF                                                  EUC020  
061700          IF IS-KIOSK                                             EUC020  
061800              ADD 1 TO WS-OA-ENT-KIOSK-CNT                        EUC020  
061900          END-IF                                                  EUC020  
062000      END-IF.                                                     EUC020  
062100      IF IS-KIOSK                                                 EUC020  
062200          ADD 1 TO WS-OA-KIOSK-TOTAL                              EUC020  
062300          IF EUC-DEV-EDITION = "Enterprise"                       EUC020  
062400              ADD 1 TO WS-OA-KIOSK-ENT                            EUC020  
062500          END-IF                                                  EUC020  
062600          IF EUC-DEV-EDITION = "LTSC"                             EUC020  
062700              ADD 1 TO WS-OA-KIOSK-LTSC                           EUC020  
062800              IF NOT IS-WIN11-CURRENT                             EUC020  
062900                  ADD 1 TO WS-OA-KIOSK-LTSC-NOTW11                EUC020  
063000              END-IF                                              EUC020  
063100          END-IF                                                  EUC020  
063200      END-IF.                                                     EUC020  
063300  ZZ260-EXIT.                                                     EUC020  
063400      EXIT.                                                       EUC020  
063500*                                                                 EUC020  
063600  ZZ270-ACCUM-SITE SECTION.                                       EUC020  
063700  ZZ270-START.                                                    EUC020  
063800      PERFORM ZZ271-FIND-OR-ADD-SITE THRU ZZ271-EXIT.             EUC020  
063900      ADD 1 TO SCOPE-TOTAL-DEVICES OF SITE-SCOPE-ENTRY            EUC020  
064000          (SITE-SCOPE-IDX).                                       EUC020  
064050      ADD EUC-DEV-COST TO SCOPE-TOTAL-COST OF SITE-SCOPE-ENTRY    EUC020  
064060          (SITE-SCOPE-IDX).                                       EUC020  
064100      IF IS-ESOL-2024                                             EUC020  
064200          ADD 1 TO SCOPE-ESOL-2024-CNT OF SITE-SCOPE-ENTRY        EUC020  
064300              (SITE-SCOPE-IDX)                                    EUC020  
064400      END-IF.                                                     EUC020  
064500      IF IS-ESOL-2025                                             EUC020  
064600          ADD 1 TO SCOPE-ESOL-2025-CNT OF SITE-SCOPE-ENTRY        EUC020  
064700              (SITE-SCOPE-IDX)                                    EUC020  
064800      END-IF.                                                     EUC020  
064900      IF IS-ESOL-2026                                             EUC020  
065000          ADD 1 TO SCOPE-ESOL-2026-CNT OF SITE-SCOPE-ENTRY        EUC020  
065100              (SITE-SCOPE-IDX)                                    EUC020  
065200      END-IF.                                                     EUC020  
065300      IF IS-ENTERPRISE                                            EUC020  
065400          ADD 1 TO SCOPE-ENT-COUNT OF SITE-SCOPE-ENTRY            EUC020  
065500              (SITE-SCOPE-IDX)                                    EUC020  
065600          IF IS-MIGRATION-ESOL                                    EUC020  
065700              ADD 1 TO SCOPE-ENT-MIGR-CNT OF SITE-SCOPE-ENTRY     EUC020  
065800                  (SITE-SCOPE-IDX)                                EUC020  
065900          END-IF                                                  EUC020  
066000          IF NOT IS-MIGRATION-ESOL AND IS-WIN11-CAPABLE           EUC020  
066100              ADD 1 TO SCOPE-ENT-CURR-W11-CNT OF                  EUC020  
066200                  SITE-SCOPE-ENTRY(SITE-SCOPE-IDX)                EUC020  
066300          END-IF                                                  EUC020  
066400          IF IS-KIOSK                                             EUC020  
066500              ADD 1 TO SCOPE-ENT-KIOSK-CNT OF SITE-SCOPE-ENTRY    EUC020  
066600                  (SITE-SCOPE-IDX)                                EUC020  
066700          END-IF                                                  EUC020  
066800      END-IF.                                                     EUC020  
066900  ZZ270-EXIT.                                                     EUC020  
067000      EXIT.                                                       EUC020  
067100*                                                                 EUC020  
067200  ZZ271-FIND-OR-ADD-SITE SECTION.                                 EUC020  
067300  ZZ271-START.                                                    EUC020  
067400      SET SITE-SCOPE-IDX TO 1.                                    EUC020  
067500      SEARCH SITE-SCOPE-ENTRY                                     EUC020  
067600          AT END                                                  EUC020  
067700              PERFORM ZZ272-ADD-SITE THRU ZZ272-EXIT              EUC020  
067800          WHEN SCOPE-KEY OF SITE-SCOPE-ENTRY(SITE-SCOPE-IDX)      EUC020  
067900               = EUC-DEV-SITE                                     EUC020  
068000              CONTINUE                                            EUC020  
068100          WHEN SCOPE-KEY OF SITE-SCOPE-ENTRY(SITE-SCOPE-IDX)      EUC020  
068200               = SPACES                                           EUC020  
068300              PERFORM ZZ272-ADD-SITE THRU ZZ272-EXIT              EUC020  
068400      END-SEARCH.                                                 EUC020  
068500  ZZ271-EXIT.                                                     EUC020  
068600      EXIT.                                                       EUC020  
068700*                                                                 EUC020  
068800  ZZ272-ADD-SITE SECTION.                                         EUC020  
068900  ZZ272-START.                                                    EUC020  
069000      IF WS-SITE-SCOPE-COUNT >= 0150                              EUC020  
069100          DISPLAY EU011                                           EUC020  
069200          GO TO ZZ272-EXIT                                        EUC020  
069300      END-IF.                                                     EUC020  
069400      ADD 1 TO WS-SITE-SCOPE-COUNT.                               EUC020  
069500      SET SITE-SCOPE-IDX TO WS-SITE-SCOPE-COUNT.                  EUC020  
069600      MOVE EUC-DEV-SITE TO                                        EUC020  
069700          SCOPE-KEY OF SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).          EUC020  
069800  ZZ272-EXIT.                                                     EUC020  
069900      EXIT.                                                       EUC020  
070000*                                                                 EUC020  
070100  ZZ280-ACCUM-COUNTRY SECTION.                                    EUC020  
070200  ZZ280-START.                                                    EUC020  
070300      PERFORM ZZ281-FIND-OR-ADD-CTRY THRU ZZ281-EXIT.             EUC020  
070400      ADD 1 TO SCOPE-TOTAL-DEVICES OF COUNTRY-SCOPE-ENTRY         EUC020  
070500          (COUNTRY-SCOPE-IDX).                                    EUC020  
070600      IF IS-ESOL-2024                                             EUC020  
070700          ADD 1 TO SCOPE-ESOL-2024-CNT OF COUNTRY-SCOPE-ENTRY     EUC020  
070800              (COUNTRY-SCOPE-IDX)                                 EUC020  
070900      END-IF.                                                     EUC020  
071000      IF IS-ESOL-2025                                             EUC020  
071100          ADD 1 TO SCOPE-ESOL-2025-CNT OF COUNTRY-SCOPE-ENTRY     EUC020  
071200              (COUNTRY-SCOPE-IDX)                                 EUC020  
071300      END-IF.                                                     EUC020  
071400      IF IS-ESOL-2026                                             EUC020  
071500          ADD 1 TO SCOPE-ESOL-2026-CNT OF COUNTRY-SCOPE-ENTRY     EUC020  
071600              (COUNTRY-SCOPE-IDX)                                 EUC020  
071700      END-IF.                                                     EUC020  
071800      IF IS-ENTERPRISE                                            EUC020  
071900          ADD 1 TO SCOPE-ENT-COUNT OF COUNTRY-SCOPE-ENTRY         EUC020  
072000              (COUNTRY-SCOPE-IDX)                                 EUC020  
072100          IF IS-MIGRATION-ESOL                                    EUC020  
072200              ADD 1 TO SCOPE-ENT-MIGR-CNT OF                      EUC020  
072300                  COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX)          EUC020  
072400          END-IF                                                  EUC020  
072500          IF NOT IS-MIGRATION-ESOL AND IS-WIN11-CAPABLE           EUC020  
072600              ADD 1 TO SCOPE-ENT-CURR-W11-CNT OF                  EUC020  
072700                  COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX)          EUC020  
072800          END-IF                                                  EUC020  
072900          IF IS-KIOSK                                             EUC020  
073000              ADD 1 TO SCOPE-ENT-KIOSK-CNT OF                     EUC020  
073100                  COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX)          EUC020  
073200          END-IF                                                  EUC020  
073300      END-IF.                                                     EUC020  
073400  ZZ280-EXIT.                                                     EUC020  
073500      EXIT.                                                       EUC020  
073600*                                                                 EUC020  
073700  ZZ281-FIND-OR-ADD-CTRY SECTION.                                 EUC020  
073800  ZZ281-START.                                                    EUC020  
073900      SET COUNTRY-SCOPE-IDX TO 1.                                 EUC020  
074000      SEARCH COUNTRY-SCOPE-ENTRY                                  EUC020  
074100          AT END                                                  EUC020  
074200              PERFORM ZZ282-ADD-CTRY THRU ZZ282-EXIT              EUC020  
074300          WHEN SCOPE-KEY OF                                       EUC020  
074400               COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX)             EUC020  
074500               = WS-DEV-COUNTRY                                   EUC020  
074600              CONTINUE                                            EUC020  
074700          WHEN SCOPE-KEY OF                                       EUC020  
074800               COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX)             EUC020  
074900               = SPACES                                           EUC020  
075000              PERFORM ZZ282-ADD-CTRY THRU ZZ282-EXIT              EUC020  
075100      END-SEARCH.                                                 EUC020  
075200  ZZ281-EXIT.                                                     EUC020  
075300      EXIT.                                                       EUC020  
075400*                                                                 EUC020  
075500  ZZ282-ADD-CTRY SECTION.                                         EUC020  
075600  ZZ282-START.                                                    EUC020  
075700      IF WS-CTRY-SCOPE-COUNT >= 0050                              EUC020  
075800          DISPLAY EU011                                           EUC020  
075900          GO TO ZZ282-EXIT                                        EUC020  
076000      END-IF.                                                     EUC020  
076100      ADD 1 TO WS-CTRY-SCOPE-COUNT.                               EUC020  
076200      SET COUNTRY-SCOPE-IDX TO WS-CTRY-SCOPE-COUNT.               EUC020  
076300      MOVE WS-DEV-COUNTRY TO SCOPE-KEY OF                         EUC020  
076400          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
076500  ZZ282-EXIT.                                                     EUC020  
076600      EXIT.                                                       EUC020  
076700*                                                                 EUC020  
076800  ZZ290-ACCUM-SDM SECTION.                                        EUC020  
076900  ZZ290-START.                                                    EUC020  
077000      PERFORM ZZ291-FIND-OR-ADD-SDM THRU ZZ291-EXIT.              EUC020  
077100      ADD 1 TO SCOPE-TOTAL-DEVICES OF SDM-SCOPE-ENTRY             EUC020  
077200          (SDM-SCOPE-IDX).                                        EUC020  
077300      IF IS-ESOL-2024                                             EUC020  
077400          ADD 1 TO SCOPE-ESOL-2024-CNT OF SDM-SCOPE-ENTRY         EUC020  
077500              (SDM-SCOPE-IDX)                                     EUC020  
077600      END-IF.                                                     EUC020  
077700      IF IS-ESOL-2025                                             EUC020  
077800          ADD 1 TO SCOPE-ESOL-2025-CNT OF SDM-SCOPE-ENTRY         EUC020  
077900              (SDM-SCOPE-IDX)                                     EUC020  
078000      END-IF.                                                     EUC020  
078100      IF IS-ESOL-2026                                             EUC020  
078200          ADD 1 TO SCOPE-ESOL-2026-CNT OF SDM-SCOPE-ENTRY         EUC020  
078300              (SDM-SCOPE-IDX)                                     EUC020  
078400      END-IF.                                                     EUC020  
078500      IF IS-ENTERPRISE                                            EUC020  
078600          ADD 1 TO SCOPE-ENT-COUNT OF SDM-SCOPE-ENTRY             EUC020  
078700              (SDM-SCOPE-IDX)                                     EUC020  
078800          IF IS-MIGRATION-ESOL                                    EUC020  
078900              ADD 1 TO SCOPE-ENT-MIGR-CNT OF SDM-SCOPE-ENTRY      EUC020  
079000                  (SDM-SCOPE-IDX)                                 EUC020  
079100          END-IF                                                  EUC020  
079200          IF NOT IS-MIGRATION-ESOL AND IS-WIN11-CAPABLE           EUC020  
079300              ADD 1 TO SCOPE-ENT-CURR-W11-CNT OF                  EUC020  
079400                  SDM-SCOPE-ENTRY(SDM-SCOPE-IDX)                  EUC020  
079500          END-IF                                                  EUC020  
079600          IF IS-KIOSK                                             EUC020  
079700              ADD 1 TO SCOPE-ENT-KIOSK-CNT OF SDM-SCOPE-ENTRY     EUC020  
079800                  (SDM-SCOPE-IDX)                                 EUC020  
079900          END-IF                                                  EUC020  
080000      END-IF.                                                     EUC020  
080100  ZZ290-EXIT.                                                     EUC020  
080200      EXIT.                                                       EUC020  
080300*                                                                 EUC020  
080400  ZZ291-FIND-OR-ADD-SDM SECTION.                                  EUC020  
080500  ZZ291-START.                                                    EUC020  
080600      SET SDM-SCOPE-IDX TO 1.                                     EUC020  
080700      SEARCH SDM-SCOPE-ENTRY                                      EUC020  
080800          AT END                                                  EUC020  
080900              PERFORM ZZ292-ADD-SDM THRU ZZ292-EXIT               EUC020  
081000          WHEN SCOPE-KEY OF SDM-SCOPE-ENTRY(SDM-SCOPE-IDX)        EUC020  
081100               = WS-DEV-SDM                                       EUC020  
081200              CONTINUE                                            EUC020  
081300          WHEN SCOPE-KEY OF SDM-SCOPE-ENTRY(SDM-SCOPE-IDX)        EUC020  
081400               = SPACES                                           EUC020  
081500              PERFORM ZZ292-ADD-SDM THRU ZZ292-EXIT               EUC020  
081600      END-SEARCH.                                                 EUC020  
081700  ZZ291-EXIT.                                                     EUC020  
081800      EXIT.                                                       EUC020  
081900*                                                                 EUC020  
082000  ZZ292-ADD-SDM SECTION.                                          EUC020  
082100  ZZ292-START.                                                    EUC020  
082200      IF WS-SDM-SCOPE-COUNT >= 0050                               EUC020  
082300          DISPLAY EU011                                           EUC020  
082400          GO TO ZZ292-EXIT                                        EUC020  
082500      END-IF.                                                     EUC020  
082600      ADD 1 TO WS-SDM-SCOPE-COUNT.                                EUC020  
082700      SET SDM-SCOPE-IDX TO WS-SDM-SCOPE-COUNT.                    EUC020  
082800      MOVE WS-DEV-SDM TO                                          EUC020  
082900          SCOPE-KEY OF SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).            EUC020  
083000  ZZ292-EXIT.                                                     EUC020  
083100      EXIT.                                                       EUC020  
083200*                                                                 EUC020  
084100* WIN11 ANALYSIS - OVERALL ADOPTION AND KPI METRICS.              EUC020  
084200  AA060-WIN11-ANALYSIS SECTION.                                   EUC020  
084300  AA060-START.                                                    EUC020  
084400      IF WS-OA-ENT-COUNT = ZERO                                   EUC020  
084500          MOVE ZERO TO WS-OA-ADOPT-PCT                            EUC020  
084600          MOVE ZERO TO WS-OA-CURR-PCT                             EUC020  
084700      ELSE                                                        EUC020  
084800          COMPUTE WS-OA-ADOPT-PCT ROUNDED =                       EUC020  
084900              (WS-OA-ENT-CURR-W11-CNT + WS-OA-ENT-MIGR-CNT)       EUC020  
085000              / WS-OA-ENT-COUNT * 100                             EUC020  
085100          COMPUTE WS-OA-CURR-PCT ROUNDED =                        EUC020  
085200              WS-OA-ENT-CURR-W11-CNT / WS-OA-ENT-COUNT * 100      EUC020  
085300      END-IF.                                                     EUC020  
085400      COMPUTE WS-OA-ELIGIBLE =                                    EUC020  
085500          WS-OA-ENT-COUNT - WS-OA-ENT-MIGR-CNT.                   EUC020  
085600      IF WS-OA-ELIGIBLE = ZERO                                    EUC020  
085700          MOVE ZERO TO WS-OA-UPGRADED-PCT                         EUC020  
085800      ELSE                                                        EUC020  
085900          COMPUTE WS-OA-UPGRADED-PCT ROUNDED =                    EUC020  
086000              WS-OA-ENT-CURR-W11-CNT / WS-OA-ELIGIBLE * 100       EUC020  
086100      END-IF.                                                     EUC020  
086200      COMPUTE WS-OA-PENDING =                                     EUC020  
086300          WS-OA-ELIGIBLE - WS-OA-ENT-CURR-W11-CNT.                EUC020  
086400      IF WS-OA-UPGRADED-PCT >= 100                                EUC020  
086500          MOVE "ON TRACK" TO WS-OA-KPI-STATUS                     EUC020  
086600      ELSE                                                        EUC020  
086700          MOVE "AT RISK " TO WS-OA-KPI-STATUS                     EUC020  
086800      END-IF.                                                     EUC020  
086900  AA060-EXIT.                                                     EUC020  
087000      EXIT.                                                       EUC020  
087100*                                                                 EUC020  
087200* KIOSK ANALYSIS - OVERALL EDITION SPLIT AND LTSC MIGRATION.      EUC020  
087300  AA070-KIOSK-ANALYSIS SECTION.                                   EUC020  
087400  AA070-START.                                                    EUC020  
087500      IF WS-OA-KIOSK-TOTAL = ZERO                                 EUC020  
087600          MOVE ZERO TO WS-KSK-ENT-PCT                             EUC020  
087700          MOVE ZERO TO WS-KSK-LTSC-PCT                            EUC020  
087800      ELSE                                                        EUC020  
087900          COMPUTE WS-KSK-ENT-PCT ROUNDED =                        EUC020  
088000              WS-OA-KIOSK-ENT / WS-OA-KIOSK-TOTAL * 100           EUC020  
088100          COMPUTE WS-KSK-LTSC-PCT ROUNDED =                       EUC020  
088200              WS-OA-KIOSK-LTSC / WS-OA-KIOSK-TOTAL * 100          EUC020  
088300      END-IF.                                                     EUC020  
088400      IF WS-OA-KIOSK-LTSC = ZERO                                  EUC020  
088500          MOVE ZERO TO WS-KSK-LTSC-NOTW11-PCT                     EUC020  
088600      ELSE                                                        EUC020  
088700          COMPUTE WS-KSK-LTSC-NOTW11-PCT ROUNDED =                EUC020  
088800              WS-OA-KIOSK-LTSC-NOTW11 / WS-OA-KIOSK-LTSC * 100    EUC020  
088900      END-IF.                                                     EUC020  
089000  AA070-EXIT.                                                     EUC020  
089100      EXIT.                                                       EUC020  
089200*                                                                 EUC020  
089300* OKR AGGREGATE - SCORE THE OVERALL SCOPE THEN EVERY SITE,        EUC020  
089400* COUNTRY AND SDM ROW, THEN RANK EACH TABLE SCORE DESCENDING.     EUC020  
089500  AA080-OKR-AGGREGATE SECTION.                                    EUC020  
089600  AA080-START.                                                    EUC020  
089700      MOVE WS-OA-TOTAL-DEVICES    TO WS-SW-TOTAL-DEVICES.         EUC020  
089800      MOVE WS-OA-ESOL-2024-CNT    TO WS-SW-ESOL-2024-CNT.         EUC020  
089900      MOVE WS-OA-ESOL-2025-CNT    TO WS-SW-ESOL-2025-CNT.         EUC020  
090000      MOVE WS-OA-ENT-COUNT        TO WS-SW-ENT-COUNT.             EUC020  
090100      MOVE WS-OA-ENT-MIGR-CNT     TO WS-SW-ENT-MIGR-CNT.          EUC020  
090200      MOVE WS-OA-ENT-CURR-W11-CNT TO WS-SW-ENT-CURR-W11-CNT.      EUC020  
090300      MOVE WS-OA-ENT-KIOSK-CNT    TO WS-SW-ENT-KIOSK-CNT.         EUC020  
090400      PERFORM ZZ400-SCORE-SCOPE THRU ZZ400-EXIT.                  EUC020  
090500      MOVE WS-SW-KR1     TO WS-OA-KR1-SCORE.                      EUC020  
090600      MOVE WS-SW-KR2     TO WS-OA-KR2-SCORE.                      EUC020  
090700      MOVE WS-SW-KR3     TO WS-OA-KR3-SCORE.                      EUC020  
090800      MOVE WS-SW-KR4     TO WS-OA-KR4-SCORE.                      EUC020  
090900      MOVE WS-SW-OVERALL TO WS-OA-OVERALL-SCORE.                  EUC020  
091000      MOVE WS-SW-STATUS  TO WS-OA-STATUS.                         EUC020  
091100      PERFORM ZZ410-SCORE-SITE-TABLE THRU ZZ410-EXIT              EUC020  
091200          VARYING SITE-SCOPE-IDX FROM 1 BY 1                      EUC020  
091300          UNTIL SITE-SCOPE-IDX > WS-SITE-SCOPE-COUNT.             EUC020  
091400      PERFORM ZZ420-SCORE-CTRY-TABLE THRU ZZ420-EXIT              EUC020  
091500          VARYING COUNTRY-SCOPE-IDX FROM 1 BY 1                   EUC020  
091600          UNTIL COUNTRY-SCOPE-IDX > WS-CTRY-SCOPE-COUNT.          EUC020  
091700      PERFORM ZZ430-SCORE-SDM-TABLE THRU ZZ430-EXIT               EUC020  
091800          VARYING SDM-SCOPE-IDX FROM 1 BY 1                       EUC020  
091900          UNTIL SDM-SCOPE-IDX > WS-SDM-SCOPE-COUNT.               EUC020  
092000      PERFORM ZZ440-SORT-SITE-TABLE THRU ZZ440-EXIT.              EUC020  
092100      PERFORM ZZ450-SORT-CTRY-TABLE THRU ZZ450-EXIT.              EUC020  
092200      PERFORM ZZ460-SORT-SDM-TABLE THRU ZZ460-EXIT.               EUC020  
092300  AA080-EXIT.                                                     EUC020  
092400      EXIT.                                                       EUC020  
092500*                                                                 EUC020  
092600* SINGLE SCORING PARAGRAPH - LOADED FROM WS-SCORE-WORK, USED      EUC020  
092700* FOR OVERALL AND EVERY DIMENSION ROW BELOW.                      EUC020  
092800  ZZ400-SCORE-SCOPE SECTION.                                      EUC020  
092900  ZZ400-START.                                                    EUC020  
093000      IF WS-SW-TOTAL-DEVICES = ZERO                               EUC020  
093100          MOVE ZERO TO WS-SW-PCT1                                 EUC020  
093200          MOVE ZERO TO WS-SW-PCT2                                 EUC020  
093300      ELSE                                                        EUC020  
093400          COMPUTE WS-SW-PCT1 ROUNDED =                            EUC020  
093500              WS-SW-ESOL-2024-CNT / WS-SW-TOTAL-DEVICES * 100     EUC020  
093600          COMPUTE WS-SW-PCT2 ROUNDED =                            EUC020  
093700              WS-SW-ESOL-2025-CNT / WS-SW-TOTAL-DEVICES * 100     EUC020  
093800      END-IF.                                                     EUC020  
093900      IF WS-SW-ENT-COUNT = ZERO                                   EUC020  
094000          MOVE ZERO TO WS-SW-ADOPT-PCT                            EUC020  
094100      ELSE                                                        EUC020  
094200          COMPUTE WS-SW-ADOPT-PCT ROUNDED =                       EUC020  
094300              (WS-SW-ENT-CURR-W11-CNT + WS-SW-ENT-MIGR-CNT)       EUC020  
094400              / WS-SW-ENT-COUNT * 100                             EUC020  
094500      END-IF.                                                     EUC020  
094600      IF WS-SW-ESOL-2024-CNT = ZERO                               EUC020  
094700          MOVE 100.0 TO WS-SW-KR1                                 EUC020  
094800      ELSE                                                        EUC020  
094900          COMPUTE WS-SW-KR1 ROUNDED =                             EUC020  
095000              100 - (WS-SW-PCT1 / WS-KR1-PENALTY-PCT * 100)       EUC020  
095100          IF WS-SW-KR1 < ZERO                                     EUC020  
095200              MOVE ZERO TO WS-SW-KR1                              EUC020  
095300          END-IF                                                  EUC020  
095400      END-IF.                                                     EUC020  
095500      IF WS-SW-ESOL-2025-CNT = ZERO                               EUC020  
095600          MOVE 100.0 TO WS-SW-KR2                                 EUC020  
095700      ELSE                                                        EUC020  
095800          COMPUTE WS-SW-KR2 ROUNDED =                             EUC020  
095900              100 - (WS-SW-PCT2 / WS-KR2-PENALTY-PCT * 100)       EUC020  
096000          IF WS-SW-KR2 < ZERO                                     EUC020  
096100              MOVE ZERO TO WS-SW-KR2                              EUC020  
096200          END-IF                                                  EUC020  
096300      END-IF.                                                     EUC020  
096400      COMPUTE WS-SW-KR3 ROUNDED =                                 EUC020  
096500          WS-SW-ADOPT-PCT / WS-KR3-TARGET-PCT * 100.              EUC020  
096600      IF WS-SW-KR3 > 100                                          EUC020  
096700          MOVE 100.0 TO WS-SW-KR3                                 EUC020  
096800      END-IF.                                                     EUC020  
096900      IF WS-SW-ENT-KIOSK-CNT > ZERO                               EUC020  
097000          MOVE ZERO TO WS-SW-KR4                                  EUC020  
097100      ELSE                                                        EUC020  
097200          MOVE 100.0 TO WS-SW-KR4                                 EUC020  
097300      END-IF.                                                     EUC020  
097400      COMPUTE WS-SW-OVERALL ROUNDED =                             EUC020  
097500          (WS-SW-KR1 * WS-WT-KR1) + (WS-SW-KR2 * WS-WT-KR2) +     EUC020  
097600          (WS-SW-KR3 * WS-WT-KR3) + (WS-SW-KR4 * WS-WT-KR4).      EUC020  
097700      IF WS-SW-OVERALL >= WS-STATUS-ONTRACK-MIN                   EUC020  
097800          MOVE "ON TRACK  " TO WS-SW-STATUS                       EUC020  
097900      ELSE                                                        EUC020  
098000          IF WS-SW-OVERALL >= WS-STATUS-CAUTION-MIN               EUC020  
098100              MOVE "CAUTION   " TO WS-SW-STATUS                   EUC020  
098200          ELSE                                                    EUC020  
098300              MOVE "AT RISK   " TO WS-SW-STATUS                   EUC020  
098400          END-IF                                                  EUC020  
098500      END-IF.                                                     EUC020  
098600      IF WS-SW-ESOL-2024-CNT > 5 OR WS-SW-OVERALL < 60            EUC020  
098700          MOVE "CRITICAL" TO WS-SW-PRIORITY                       EUC020  
098800      ELSE                                                        EUC020  
098900          IF WS-SW-ESOL-2024-CNT > 0 OR WS-SW-OVERALL < 75        EUC020  
099000              MOVE "HIGH    " TO WS-SW-PRIORITY                   EUC020  
099100          ELSE                                                    EUC020  
099200              MOVE "MEDIUM  " TO WS-SW-PRIORITY                   EUC020  
099300          END-IF                                                  EUC020  
099400      END-IF.                                                     EUC020  
099500  ZZ400-EXIT.                                                     EUC020  
099600      EXIT.                                                       EUC020  
099700*                                                                 EUC020  
099710* PER-KR STATUS FOR THE EXEC SUMMARY DASHBOARD - SAME 80/60       EUC020  
099711* BANDS AS ZZ400 ABOVE BUT APPLIED TO ONE KR SCORE AT A           EUC020  
099712* TIME, SINCE THE OVERALL STATUS ON ITS OWN DOES NOT TELL         EUC020  
099713* A READER WHICH KR IS ACTUALLY THE PROBLEM ONE.                  EUC020  
099714  ZZ401-BAND-KR-STATUS SECTION.                                   EUC020  
099715  ZZ401-START.                                                    EUC020  
099716      IF WS-KRB-SCORE >= WS-STATUS-ONTRACK-MIN                    EUC020  
099717          MOVE "ON TRACK  " TO WS-KRB-STATUS                      EUC020  
099718      ELSE                                                        EUC020  
099719          IF WS-KRB-SCORE >= WS-STATUS-CAUTION-MIN                EUC020  
099720              MOVE "CAUTION   " TO WS-KRB-STATUS                  EUC020  
099721          ELSE                                                    EUC020  
099722              MOVE "AT RISK   " TO WS-KRB-STATUS                  EUC020  
099723          END-IF                                                  EUC020  
099724      END-IF.                                                     EUC020  
099725  ZZ401-EXIT.                                                     EUC020  
099726      EXIT.                                                       EUC020  
099727*                                                                 EUC020  
099800  ZZ410-SCORE-SITE-TABLE SECTION.                                 EUC020  
099900  ZZ410-START.                                                    EUC020  
100000      MOVE SCOPE-TOTAL-DEVICES OF SITE-SCOPE-ENTRY                EUC020  
100100          (SITE-SCOPE-IDX) TO WS-SW-TOTAL-DEVICES.                EUC020  
100200      MOVE SCOPE-ESOL-2024-CNT OF SITE-SCOPE-ENTRY                EUC020  
100300          (SITE-SCOPE-IDX) TO WS-SW-ESOL-2024-CNT.                EUC020  
100400      MOVE SCOPE-ESOL-2025-CNT OF SITE-SCOPE-ENTRY                EUC020  
100500          (SITE-SCOPE-IDX) TO WS-SW-ESOL-2025-CNT.                EUC020  
100600      MOVE SCOPE-ENT-COUNT OF SITE-SCOPE-ENTRY                    EUC020  
100700          (SITE-SCOPE-IDX) TO WS-SW-ENT-COUNT.                    EUC020  
100800      MOVE SCOPE-ENT-MIGR-CNT OF SITE-SCOPE-ENTRY                 EUC020  
100900          (SITE-SCOPE-IDX) TO WS-SW-ENT-MIGR-CNT.                 EUC020  
101000      MOVE SCOPE-ENT-CURR-W11-CNT OF SITE-SCOPE-ENTRY             EUC020  
101100          (SITE-SCOPE-IDX) TO WS-SW-ENT-CURR-W11-CNT.             EUC020  
101200      MOVE SCOPE-ENT-KIOSK-CNT OF SITE-SCOPE-ENTRY                EUC020  
101300          (SITE-SCOPE-IDX) TO WS-SW-ENT-KIOSK-CNT.                EUC020  
101400      PERFORM ZZ400-SCORE-SCOPE THRU ZZ400-EXIT.                  EUC020  
101500      MOVE WS-SW-ADOPT-PCT TO SCOPE-WIN11-ADOPT-PCT OF            EUC020  
101600          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
101700      MOVE WS-SW-OVERALL TO SCOPE-OVERALL-SCORE OF                EUC020  
101800          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
101900      MOVE WS-SW-KR1 TO SCOPE-KR1-SCORE OF                        EUC020  
102000          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
102100      MOVE WS-SW-KR2 TO SCOPE-KR2-SCORE OF                        EUC020  
102200          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
102300      MOVE WS-SW-KR3 TO SCOPE-KR3-SCORE OF                        EUC020  
102400          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
102500      MOVE WS-SW-KR4 TO SCOPE-KR4-SCORE OF                        EUC020  
102600          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
102700      MOVE WS-SW-STATUS TO SCOPE-STATUS OF                        EUC020  
102800          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
102900      MOVE WS-SW-PRIORITY TO SCOPE-PRIORITY-BAND OF               EUC020  
103000          SITE-SCOPE-ENTRY(SITE-SCOPE-IDX).                       EUC020  
103100  ZZ410-EXIT.                                                     EUC020  
103200      EXIT.                                                       EUC020  
103300*                                                                 EUC020  
103400  ZZ420-SCORE-CTRY-TABLE SECTION.                                 EUC020  
103500  ZZ420-START.                                                    EUC020  
103600      MOVE SCOPE-TOTAL-DEVICES OF COUNTRY-SCOPE-ENTRY             EUC020  
103700          (COUNTRY-SCOPE-IDX) TO WS-SW-TOTAL-DEVICES.             EUC020  
103800      MOVE SCOPE-ESOL-2024-CNT OF COUNTRY-SCOPE-ENTRY             EUC020  
103900          (COUNTRY-SCOPE-IDX) TO WS-SW-ESOL-2024-CNT.             EUC020  
104000      MOVE SCOPE-ESOL-2025-CNT OF COUNTRY-SCOPE-ENTRY             EUC020  
104100          (COUNTRY-SCOPE-IDX) TO WS-SW-ESOL-2025-CNT.             EUC020  
104200      MOVE SCOPE-ENT-COUNT OF COUNTRY-SCOPE-ENTRY                 EUC020  
104300          (COUNTRY-SCOPE-IDX) TO WS-SW-ENT-COUNT.                 EUC020  
104400      MOVE SCOPE-ENT-MIGR-CNT OF COUNTRY-SCOPE-ENTRY              EUC020  
104500          (COUNTRY-SCOPE-IDX) TO WS-SW-ENT-MIGR-CNT.              EUC020  
104600      MOVE SCOPE-ENT-CURR-W11-CNT OF COUNTRY-SCOPE-ENTRY          EUC020  
104700          (COUNTRY-SCOPE-IDX) TO WS-SW-ENT-CURR-W11-CNT.          EUC020  
104800      MOVE SCOPE-ENT-KIOSK-CNT OF COUNTRY-SCOPE-ENTRY             EUC020  
104900          (COUNTRY-SCOPE-IDX) TO WS-SW-ENT-KIOSK-CNT.             EUC020  
105000      PERFORM ZZ400-SCORE-SCOPE THRU ZZ400-EXIT.                  EUC020  
105100      MOVE WS-SW-ADOPT-PCT TO SCOPE-WIN11-ADOPT-PCT OF            EUC020  
105200          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
105300      MOVE WS-SW-OVERALL TO SCOPE-OVERALL-SCORE OF                EUC020  
105400          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
105500      MOVE WS-SW-KR1 TO SCOPE-KR1-SCORE OF                        EUC020  
105600          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
105700      MOVE WS-SW-KR2 TO SCOPE-KR2-SCORE OF                        EUC020  
105800          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
105900      MOVE WS-SW-KR3 TO SCOPE-KR3-SCORE OF                        EUC020  
106000          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
106100      MOVE WS-SW-KR4 TO SCOPE-KR4-SCORE OF                        EUC020  
106200          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
106300      MOVE WS-SW-STATUS TO SCOPE-STATUS OF                        EUC020  
106400          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
106500      MOVE WS-SW-PRIORITY TO SCOPE-PRIORITY-BAND OF               EUC020  
106600          COUNTRY-SCOPE-ENTRY(COUNTRY-SCOPE-IDX).                 EUC020  
106700  ZZ420-EXIT.                                                     EUC020  
106800      EXIT.                                                       EUC020  
106900*                                                                 EUC020  
107000  ZZ430-SCORE-SDM-TABLE SECTION.                                  EUC020  
107100  ZZ430-START.                                                    EUC020  
107200      MOVE SCOPE-TOTAL-DEVICES OF SDM-SCOPE-ENTRY                 EUC020  
107300          (SDM-SCOPE-IDX) TO WS-SW-TOTAL-DEVICES.                 EUC020  
107400      MOVE SCOPE-ESOL-2024-CNT OF SDM-SCOPE-ENTRY                 EUC020  
107500          (SDM-SCOPE-IDX) TO WS-SW-ESOL-2024-CNT.                 EUC020  
107600      MOVE SCOPE-ESOL-2025-CNT OF SDM-SCOPE-ENTRY                 EUC020  
107700          (SDM-SCOPE-IDX) TO WS-SW-ESOL-2025-CNT.                 EUC020  
107800      MOVE SCOPE-ENT-COUNT OF SDM-SCOPE-ENTRY                     EUC020  
107900          (SDM-SCOPE-IDX) TO WS-SW-ENT-COUNT.                     EUC020  
108000      MOVE SCOPE-ENT-MIGR-CNT OF SDM-SCOPE-ENTRY                  EUC020  
108100          (SDM-SCOPE-IDX) TO WS-SW-ENT-MIGR-CNT.                  EUC020  
108200      MOVE SCOPE-ENT-CURR-W11-CNT OF SDM-SCOPE-ENTRY              EUC020  
108300          (SDM-SCOPE-IDX) TO WS-SW-ENT-CURR-W11-CNT.              EUC020  
108400      MOVE SCOPE-ENT-KIOSK-CNT OF SDM-SCOPE-ENTRY                 EUC020  
108500          (SDM-SCOPE-IDX) TO WS-SW-ENT-KIOSK-CNT.                 EUC020  
108600      PERFORM ZZ400-SCORE-SCOPE THRU ZZ400-EXIT.                  EUC020  
108700      MOVE WS-SW-ADOPT-PCT TO SCOPE-WIN11-ADOPT-PCT OF            EUC020  
108800          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
108900      MOVE WS-SW-OVERALL TO SCOPE-OVERALL-SCORE OF                EUC020  
109000          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
109100      MOVE WS-SW-KR1 TO SCOPE-KR1-SCORE OF                        EUC020  
109200          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
109300      MOVE WS-SW-KR2 TO SCOPE-KR2-SCORE OF                        EUC020  
109400          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
109500      MOVE WS-SW-KR3 TO SCOPE-KR3-SCORE OF                        EUC020  
109600          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
109700      MOVE WS-SW-KR4 TO SCOPE-KR4-SCORE OF                        EUC020  
109800          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
109900      MOVE WS-SW-STATUS TO SCOPE-STATUS OF                        EUC020  
110000          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
110100      MOVE WS-SW-PRIORITY TO SCOPE-PRIORITY-BAND OF               EUC020  
110200          SDM-SCOPE-ENTRY(SDM-SCOPE-IDX).                         EUC020  
110300  ZZ430-EXIT.                                                     EUC020  
110400      EXIT.                                                       EUC020  
110500*                                                                 EUC020  
110600* BUBBLE SORTS - TABLES ARE SMALL (150/50/50 MAX) SO A            EUC020  
110700* STRAIGHT BUBBLE SORT IS PLENTY, SAME AS EUC010.                 EUC020  
110800  ZZ440-SORT-SITE-TABLE SECTION.                                  EUC020  
110900  ZZ440-START.                                                    EUC020  
111000      MOVE "Y" TO WS-SORT-SWAPPED.                                EUC020  
111100      PERFORM ZZ441-SITE-PASS THRU ZZ441-EXIT                     EUC020  
111200          UNTIL WS-SORT-SWAPPED = "N".                            EUC020  
111300  ZZ440-EXIT.                                                     EUC020  
111400      EXIT.                                                       EUC020  
111500*                                                                 EUC020  
111600  ZZ441-SITE-PASS SECTION.                                        EUC020  
111700  ZZ441-START.                                                    EUC020  
111800      MOVE "N" TO WS-SORT-SWAPPED.                                EUC020  
111900      PERFORM ZZ442-SITE-COMPARE THRU ZZ442-EXIT                  EUC020  
112000          VARYING WS-SORT-A FROM 1 BY 1                           EUC020  
112100          UNTIL WS-SORT-A >= WS-SITE-SCOPE-COUNT.                 EUC020  
112200  ZZ441-EXIT.                                                     EUC020  
112300      EXIT.                                                       EUC020  
112400*                                                                 EUC020  
112500  ZZ442-SITE-COMPARE SECTION.                                     EUC020  
112600  ZZ442-START.                                                    EUC020  
112700      COMPUTE WS-SORT-B = WS-SORT-A + 1.                          EUC020  
112800      IF SCOPE-OVERALL-SCORE OF SITE-SCOPE-ENTRY(WS-SORT-A) <     EUC020  
112900         SCOPE-OVERALL-SCORE OF SITE-SCOPE-ENTRY(WS-SORT-B)       EUC020  
113000          MOVE SITE-SCOPE-ENTRY(WS-SORT-A) TO WS-SORT-HOLD-SITE   EUC020  
113100          MOVE SITE-SCOPE-ENTRY(WS-SORT-B) TO                     EUC020  
113200              SITE-SCOPE-ENTRY(WS-SORT-A)                         EUC020  
113300          MOVE WS-SORT-HOLD-SITE TO SITE-SCOPE-ENTRY(WS-SORT-B)   EUC020  
113400          MOVE "Y" TO WS-SORT-SWAPPED                             EUC020  
113500      END-IF.                                                     EUC020  
113600  ZZ442-EXIT.                                                     EUC020  
113700      EXIT.                                                       EUC020  
113800*                                                                 EUC020  
113900  ZZ450-SORT-CTRY-TABLE SECTION.                                  EUC020  
114000  ZZ450-START.                                                    EUC020  
114100      MOVE "Y" TO WS-SORT-SWAPPED.                                EUC020  
114200      PERFORM ZZ451-CTRY-PASS THRU ZZ451-EXIT                     EUC020  
114300          UNTIL WS-SORT-SWAPPED = "N".                            EUC020  
114400  ZZ450-EXIT.                                                     EUC020  
114500      EXIT.                                                       EUC020  
114600*                                                                 EUC020  
114700  ZZ451-CTRY-PASS SECTION.                                        EUC020  
114800  ZZ451-START.                                                    EUC020  
114900      MOVE "N" TO WS-SORT-SWAPPED.                                EUC020  
115000      PERFORM ZZ452-CTRY-COMPARE THRU ZZ452-EXIT                  EUC020  
115100          VARYING WS-SORT-A FROM 1 BY 1                           EUC020  
115200          UNTIL WS-SORT-A >= WS-CTRY-SCOPE-COUNT.                 EUC020  
115300  ZZ451-EXIT.                                                     EUC020  
115400      EXIT.                                                       EUC020  
115500*                                                                 EUC020  
115600  ZZ452-CTRY-COMPARE SECTION.                                     EUC020  
115700  ZZ452-START.                                                    EUC020  
115800      COMPUTE WS-SORT-B = WS-SORT-A + 1.                          EUC020  
115900      IF SCOPE-OVERALL-SCORE OF COUNTRY-SCOPE-ENTRY(WS-SORT-A)    EUC020  
116000         < SCOPE-OVERALL-SCORE OF                                 EUC020  
116100           COUNTRY-SCOPE-ENTRY(WS-SORT-B)                         EUC020  
116200          MOVE COUNTRY-SCOPE-ENTRY(WS-SORT-A) TO                  EUC020  
116300              WS-SORT-HOLD-CTRY                                   EUC020  
116400          MOVE COUNTRY-SCOPE-ENTRY(WS-SORT-B) TO                  EUC020  
116500              COUNTRY-SCOPE-ENTRY(WS-SORT-A)                      EUC020  
116600          MOVE WS-SORT-HOLD-CTRY TO                               EUC020  
116700              COUNTRY-SCOPE-ENTRY(WS-SORT-B)                      EUC020  
116800          MOVE "Y" TO WS-SORT-SWAPPED                             EUC020  
116900      END-IF.                                                     EUC020  
117000  ZZ452-EXIT.                                                     EUC020  
117100      EXIT.                                                       EUC020  
117200*                                                                 EUC020  
117300  ZZ460-SORT-SDM-TABLE SECTION.                                   EUC020  
117400  ZZ460-START.                                                    EUC020  
117500      MOVE "Y" TO WS-SORT-SWAPPED.                                EUC020  
117600      PERFORM ZZ461-SDM-PASS THRU ZZ461-EXIT                      EUC020  
117700          UNTIL WS-SORT-SWAPPED = "N".                            EUC020  
117800  ZZ460-EXIT.                                                     EUC020  
117900      EXIT.                                                       EUC020  
118000*                                                                 EUC020  
118100  ZZ461-SDM-PASS SECTION.                                         EUC020  
118200  ZZ461-START.                                                    EUC020  
118300      MOVE "N" TO WS-SORT-SWAPPED.                                EUC020  
118400      PERFORM ZZ462-SDM-COMPARE THRU ZZ462-EXIT                   EUC020  
118500          VARYING WS-SORT-A FROM 1 BY 1                           EUC020  
118600          UNTIL WS-SORT-A >= WS-SDM-SCOPE-COUNT.                  EUC020  
118700  ZZ461-EXIT.                                                     EUC020  
118800      EXIT.                                                       EUC020  
118900*                                                                 EUC020  
119000  ZZ462-SDM-COMPARE SECTION.                                      EUC020  
119100  ZZ462-START.                                                    EUC020  
119200      COMPUTE WS-SORT-B = WS-SORT-A + 1.                          EUC020  
119300      IF SCOPE-OVERALL-SCORE OF SDM-SCOPE-ENTRY(WS-SORT-A) <      EUC020  
119400         SCOPE-OVERALL-SCORE OF SDM-SCOPE-ENTRY(WS-SORT-B)        EUC020  
119500          MOVE SDM-SCOPE-ENTRY(WS-SORT-A) TO WS-SORT-HOLD-SDM     EUC020  
119600          MOVE SDM-SCOPE-ENTRY(WS-SORT-B) TO                      EUC020  
119700              SDM-SCOPE-ENTRY(WS-SORT-A)                          EUC020  
119800          MOVE WS-SORT-HOLD-SDM TO SDM-SCOPE-ENTRY(WS-SORT-B)     EUC020  
119900          MOVE "Y" TO WS-SORT-SWAPPED                             EUC020  
120000      END-IF.                                                     EUC020  
120100  ZZ462-EXIT.                                                     EUC020  
120200      EXIT.                                                       EUC020  
120300*                                                                 EUC020  
120400* BURNDOWN - DAYS REMAINING TO EACH ESOL TARGET AND TO THE        EUC020  
120500* WIN11 KPI TARGET, COMPUTED FROM THE JULIAN DAY NUMBER OF        EUC020  
120600* THE RUN DATE AND OF EACH COMPILE-TIME TARGET DATE.              EUC020  
120700  AA090-BURNDOWN SECTION.                                         EUC020  
120800  AA090-START.                                                    EUC020  
120900      MOVE WS-RUN-CCYY TO WS-JUL-CCYY.                            EUC020  
121000      MOVE WS-RUN-MM   TO WS-JUL-MM.                              EUC020  
121100      MOVE WS-RUN-DD   TO WS-JUL-DD.                              EUC020  
121200      PERFORM ZZ470-JULIAN-OF-A-DATE THRU ZZ470-EXIT.             EUC020  
121300      MOVE WS-JUL-DAYNO TO WS-RUN-JULIAN.                         EUC020  
121400  AA090-EXIT.                                                     EUC020  
121500      EXIT.                                                       EUC020  
121600*                                                                 EUC020  
121700* JULIAN DAY NUMBER OF WHATEVER DATE IS SITTING IN                EUC020  
121800* WS-JUL-CCYY/MM/DD - LEAP YEAR TEST PLUS THE CUMULATIVE          EUC020  
121900* MONTH TABLE IN WSEUCWRK, NO INTRINSIC FUNCTION ANYWHERE         EUC020  
122000* IN THIS SUITE.  CALLER MUST SAVE WS-JUL-DAYNO BEFORE THE        EUC020  
122100* NEXT CALL OVERWRITES IT.                                        EUC020  
122200  ZZ470-JULIAN-OF-A-DATE SECTION.                                 EUC020  
122300  ZZ470-START.                                                    EUC020  
122400      MOVE "N" TO WS-JUL-LEAP-SW.                                 EUC020  
122500      DIVIDE WS-JUL-CCYY BY 4 GIVING WS-JUL-QUOT                  EUC020  
122600          REMAINDER WS-JUL-REM.                                   EUC020  
122700      IF WS-JUL-REM = ZERO                                        EUC020  
122800          MOVE "Y" TO WS-JUL-LEAP-SW                              EUC020  
122900          DIVIDE WS-JUL-CCYY BY 100 GIVING WS-JUL-QUOT            EUC020  
123000              REMAINDER WS-JUL-REM                                EUC020  
123100          IF WS-JUL-REM = ZERO                                    EUC020  
123200              MOVE "N" TO WS-JUL-LEAP-SW                          EUC020  
123300              DIVIDE WS-JUL-CCYY BY 400 GIVING WS-JUL-QUOT        EUC020  
123400                  REMAINDER WS-JUL-REM                            EUC020  
123500              IF WS-JUL-REM = ZERO                                EUC020  
123600                  MOVE "Y" TO WS-JUL-LEAP-SW                      EUC020  
123700              END-IF                                              EUC020  
123800          END-IF                                                  EUC020  
123900      END-IF.                                                     EUC020  
124000      SET CUM-IDX TO WS-JUL-MM.                                   EUC020  
124100      COMPUTE WS-JUL-DAYNO =                                      EUC020  
124200          (WS-JUL-CCYY * 365) + WS-CUM-DAYS(CUM-IDX) +            EUC020  
124300          WS-JUL-DD.                                              EUC020  
124400      IF JUL-IS-LEAP AND WS-JUL-MM > 2                            EUC020  
124500          ADD 1 TO WS-JUL-DAYNO                                   EUC020  
124600      END-IF.                                                     EUC020  
124700  ZZ470-EXIT.                                                     EUC020  
124800      EXIT.                                                       EUC020  
124900*                                                                 EUC020  
125000* DECOMPOSE A WS-BD-TGT-DATE (CCYYMMDD, COMP) INTO                EUC020  
125100* WS-JUL-CCYY/MM/DD AND GET ITS JULIAN DAY NUMBER BACK IN         EUC020  
125200* WS-BD-TGT-JULIAN - USED FOR EVERY BURNDOWN TARGET LINE.         EUC020  
125300  ZZ475-JULIAN-OF-TARGET SECTION.                                 EUC020  
125400  ZZ475-START.                                                    EUC020  
125500      DIVIDE WS-BD-TGT-DATE BY 10000 GIVING WS-JUL-CCYY           EUC020  
125600          REMAINDER WS-BD-TGT-REM.                                EUC020  
125700      DIVIDE WS-BD-TGT-REM BY 100 GIVING WS-JUL-MM                EUC020  
125800          REMAINDER WS-JUL-DD.                                    EUC020  
125900      PERFORM ZZ470-JULIAN-OF-A-DATE THRU ZZ470-EXIT.             EUC020  
126000      MOVE WS-JUL-DAYNO TO WS-BD-TGT-JULIAN.                      EUC020  
126100  ZZ475-EXIT.                                                     EUC020  
126200      EXIT.                                                       EUC020  
126300*                                                                 EUC020  
126400* TREND ANALYSIS - READ EVERY PRIOR SNAPSHOT, KEEP THE FIRST      EUC020  
126500* AND LAST, COMPUTE DELTAS/ARROWS AGAINST THE LAST AND            EUC020  
126600* VELOCITY/PROJECTION FROM FIRST TO LAST, THEN WRITE THIS         EUC020  
126700* RUN'S OWN SNAPSHOT RECORD.                                      EUC020  
126800  AA100-TREND-ANALYSIS SECTION.                                   EUC020  
126900  AA100-START.                                                    EUC020  
127000      PERFORM ZZ480-READ-SNAPSHOTS THRU ZZ480-EXIT.               EUC020  
127100      IF WS-TR-SNAP-COUNT = ZERO                                  EUC020  
127200          MOVE ZERO TO WS-TR-DELTA-OKR                            EUC020  
127300          MOVE ZERO TO WS-TR-DELTA-KR1                            EUC020  
127400          MOVE ZERO TO WS-TR-DELTA-KR2                            EUC020  
127500          MOVE ZERO TO WS-TR-DELTA-KR3                            EUC020  
127600          MOVE ZERO TO WS-TR-DELTA-KR4                            EUC020  
127700          MOVE "FLAT" TO WS-TR-ARROW-OKR                          EUC020  
127800          MOVE "FLAT" TO WS-TR-ARROW-KR1                          EUC020  
127900          MOVE "FLAT" TO WS-TR-ARROW-KR2                          EUC020  
128000          MOVE "FLAT" TO WS-TR-ARROW-KR3                          EUC020  
128100          MOVE "FLAT" TO WS-TR-ARROW-KR4                          EUC020  
128200          MOVE "STABLE   " TO WS-TR-DIRECTION                     EUC020  
128300      ELSE                                                        EUC020  
128400          COMPUTE WS-TR-DELTA-OKR =                               EUC020  
128500              WS-OA-OVERALL-SCORE - WS-TRL-OKR-SCORE              EUC020  
128600          COMPUTE WS-TR-DELTA-KR1 =                               EUC020  
128700              WS-OA-KR1-SCORE - WS-TRL-KR1-SCORE                  EUC020  
128800          COMPUTE WS-TR-DELTA-KR2 =                               EUC020  
128900              WS-OA-KR2-SCORE - WS-TRL-KR2-SCORE                  EUC020  
129000          COMPUTE WS-TR-DELTA-KR3 =                               EUC020  
129100              WS-OA-KR3-SCORE - WS-TRL-KR3-SCORE                  EUC020  
129200          COMPUTE WS-TR-DELTA-KR4 =                               EUC020  
129300              WS-OA-KR4-SCORE - WS-TRL-KR4-SCORE                  EUC020  
129400          PERFORM ZZ490-SET-ARROW THRU ZZ490-EXIT                 EUC020  
129500      END-IF.                                                     EUC020  
129600      IF WS-TR-SNAP-COUNT > 1                                     EUC020  
129700          MOVE WS-TRF-CCYY TO WS-JUL-CCYY                         EUC020  
129800          MOVE WS-TRF-MM   TO WS-JUL-MM                           EUC020  
129900          MOVE WS-TRF-DD   TO WS-JUL-DD                           EUC020  
130000          PERFORM ZZ470-JULIAN-OF-A-DATE THRU ZZ470-EXIT          EUC020  
130100          COMPUTE WS-TR-DAYS-ELAPSED =                            EUC020  
130200              WS-RUN-JULIAN - WS-JUL-DAYNO                        EUC020  
130300          PERFORM ZZ495-VELOCITY THRU ZZ495-EXIT                  EUC020  
130400      ELSE                                                        EUC020  
130500          MOVE ZERO TO WS-TR-VEL-KR1                              EUC020  
130600          MOVE ZERO TO WS-TR-VEL-KR2                              EUC020  
130700          MOVE ZERO TO WS-TR-VEL-KR3                              EUC020  
130800          MOVE ZERO TO WS-TR-VEL-KR4                              EUC020  
130900          MOVE "STABLE   " TO WS-TR-DIRECTION                     EUC020  
131000      END-IF.                                                     EUC020  
131100      PERFORM ZZ499-WRITE-SNAPSHOT THRU ZZ499-EXIT.               EUC020  
131200  AA100-EXIT.                                                     EUC020  
131300      EXIT.                                                       EUC020  
131400*                                                                 EUC020  
131500  ZZ480-READ-SNAPSHOTS SECTION.                                   EUC020  
131600  ZZ480-START.                                                    EUC020  
131700      PERFORM ZZ481-READ-ONE-SNAP THRU ZZ481-EXIT                 EUC020  
131800          UNTIL SNAPSHOT-EOF.                                     EUC020  
131900  ZZ480-EXIT.                                                     EUC020  
132000      EXIT.                                                       EUC020  
132100*                                                                 EUC020  
132200  ZZ481-READ-ONE-SNAP SECTION.                                    EUC020  
132300  ZZ481-START.                                                    EUC020  
132400      READ EUC-SNAPSHOT-IN-FILE                                   EUC020  
132500          AT END                                                  EUC020  
132600              MOVE "Y" TO WS-EOF-SNAPSHOT                         EUC020  
132700              GO TO ZZ481-EXIT                                    EUC020  
132800      END-READ.                                                   EUC020  
132900      ADD 1 TO WS-TR-SNAP-COUNT.                                  EUC020  
133000      IF WS-TR-SNAP-COUNT = 1                                     EUC020  
133100          MOVE EUC-SNAP-DATE OF EUC-SNAPSHOT-IN-RECORD            EUC020  
133200              TO WS-TRF-DATE                                      EUC020  
133300          MOVE EUC-SNAP-KR1-VALUE OF EUC-SNAPSHOT-IN-RECORD       EUC020  
133400              TO WS-TRF-KR1-VALUE                                 EUC020  
133500          MOVE EUC-SNAP-KR2-VALUE OF EUC-SNAPSHOT-IN-RECORD       EUC020  
133600              TO WS-TRF-KR2-VALUE                                 EUC020  
133700          MOVE EUC-SNAP-KR3-VALUE OF EUC-SNAPSHOT-IN-RECORD       EUC020  
133800              TO WS-TRF-KR3-VALUE                                 EUC020  
133900          MOVE EUC-SNAP-KR4-VALUE OF EUC-SNAPSHOT-IN-RECORD       EUC020  
134000              TO WS-TRF-KR4-VALUE                                 EUC020  
134100      END-IF.                                                     EUC020  
134200      MOVE EUC-SNAP-DATE OF EUC-SNAPSHOT-IN-RECORD                EUC020  
134300          TO WS-TRL-DATE.                                         EUC020  
134400      MOVE EUC-SNAP-OKR-SCORE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
134500          TO WS-TRL-OKR-SCORE.                                    EUC020  
134600      MOVE EUC-SNAP-KR1-SCORE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
134700          TO WS-TRL-KR1-SCORE.                                    EUC020  
134800      MOVE EUC-SNAP-KR2-SCORE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
134900          TO WS-TRL-KR2-SCORE.                                    EUC020  
135000      MOVE EUC-SNAP-KR3-SCORE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
135100          TO WS-TRL-KR3-SCORE.                                    EUC020  
135200      MOVE EUC-SNAP-KR4-SCORE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
135300          TO WS-TRL-KR4-SCORE.                                    EUC020  
135400      MOVE EUC-SNAP-KR1-VALUE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
135500          TO WS-TRL-KR1-VALUE.                                    EUC020  
135600      MOVE EUC-SNAP-KR2-VALUE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
135700          TO WS-TRL-KR2-VALUE.                                    EUC020  
135800      MOVE EUC-SNAP-KR3-VALUE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
135900          TO WS-TRL-KR3-VALUE.                                    EUC020  
136000      MOVE EUC-SNAP-KR4-VALUE OF EUC-SNAPSHOT-IN-RECORD           EUC020  
136100          TO WS-TRL-KR4-VALUE.                                    EUC020  
136200  ZZ481-EXIT.                                                     EUC020  
136300      EXIT.                                                       EUC020  
136400*                                                                 EUC020  
136500  ZZ490-SET-ARROW SECTION.                                        EUC020  
136600  ZZ490-START.                                                    EUC020  
136700      MOVE "FLAT" TO WS-TR-ARROW-OKR.                             EUC020  
136800      IF WS-TR-DELTA-OKR > .5 MOVE "UP  " TO WS-TR-ARROW-OKR.     EUC020  
136900      IF WS-TR-DELTA-OKR < -.5 MOVE "DOWN" TO WS-TR-ARROW-OKR.    EUC020  
137000      MOVE "FLAT" TO WS-TR-ARROW-KR1.                             EUC020  
137100      IF WS-TR-DELTA-KR1 > .5 MOVE "UP  " TO WS-TR-ARROW-KR1.     EUC020  
137200      IF WS-TR-DELTA-KR1 < -.5 MOVE "DOWN" TO WS-TR-ARROW-KR1.    EUC020  
137300      MOVE "FLAT" TO WS-TR-ARROW-KR2.                             EUC020  
137400      IF WS-TR-DELTA-KR2 > .5 MOVE "UP  " TO WS-TR-ARROW-KR2.     EUC020  
137500      IF WS-TR-DELTA-KR2 < -.5 MOVE "DOWN" TO WS-TR-ARROW-KR2.    EUC020  
137600      MOVE "FLAT" TO WS-TR-ARROW-KR3.                             EUC020  
137700      IF WS-TR-DELTA-KR3 > .5 MOVE "UP  " TO WS-TR-ARROW-KR3.     EUC020  
137800      IF WS-TR-DELTA-KR3 < -.5 MOVE "DOWN" TO WS-TR-ARROW-KR3.    EUC020  
137900      MOVE "FLAT" TO WS-TR-ARROW-KR4.                             EUC020  
138000      IF WS-TR-DELTA-KR4 > .5 MOVE "UP  " TO WS-TR-ARROW-KR4.     EUC020  
138100      IF WS-TR-DELTA-KR4 < -.5 MOVE "DOWN" TO WS-TR-ARROW-KR4.    EUC020  
138200  ZZ490-EXIT.                                                     EUC020  
138300      EXIT.                                                       EUC020  
138400*                                                                 EUC020  
138500* VELOCITY FROM FIRST TO LAST SNAPSHOT - KR1/KR2/KR4 FALL AS      EUC020  
138600* THEY IMPROVE SO VELOCITY IS FIRST MINUS LAST, KR3 RISES AS      EUC020  
138700* IT IMPROVES SO VELOCITY IS LAST MINUS FIRST.                    EUC020  
138800  ZZ495-VELOCITY SECTION.                                         EUC020  
138900  ZZ495-START.                                                    EUC020  
139000      IF WS-TR-DAYS-ELAPSED < 1                                   EUC020  
139100          MOVE 1 TO WS-TR-DAYS-ELAPSED                            EUC020  
139200      END-IF.                                                     EUC020  
139300      COMPUTE WS-TR-VEL-KR1 ROUNDED =                             EUC020  
139400          (WS-TRF-KR1-VALUE - WS-TRL-KR1-VALUE) /                 EUC020  
139500          WS-TR-DAYS-ELAPSED.                                     EUC020  
139600      COMPUTE WS-TR-VEL-KR2 ROUNDED =                             EUC020  
139700          (WS-TRF-KR2-VALUE - WS-TRL-KR2-VALUE) /                 EUC020  
139800          WS-TR-DAYS-ELAPSED.                                     EUC020  
139900      COMPUTE WS-TR-VEL-KR3 ROUNDED =                             EUC020  
140000          (WS-TRL-KR3-VALUE - WS-TRF-KR3-VALUE) /                 EUC020  
140100          WS-TR-DAYS-ELAPSED.                                     EUC020  
140200      COMPUTE WS-TR-VEL-KR4 ROUNDED =                             EUC020  
140300          (WS-TRF-KR4-VALUE - WS-TRL-KR4-VALUE) /                 EUC020  
140400          WS-TR-DAYS-ELAPSED.                                     EUC020  
140500      MOVE ZERO TO WS-TR-UP-COUNT.                                EUC020  
140600      IF WS-TR-VEL-KR1 > ZERO ADD 1 TO WS-TR-UP-COUNT END-IF.     EUC020  
140700      IF WS-TR-VEL-KR2 > ZERO ADD 1 TO WS-TR-UP-COUNT END-IF.     EUC020  
140800      IF WS-TR-VEL-KR3 > ZERO ADD 1 TO WS-TR-UP-COUNT END-IF.     EUC020  
140900      IF WS-TR-VEL-KR4 > ZERO ADD 1 TO WS-TR-UP-COUNT END-IF.     EUC020  
141000      IF WS-TR-UP-COUNT >= 3                                      EUC020  
141100          MOVE "IMPROVING" TO WS-TR-DIRECTION                     EUC020  
141200      ELSE                                                        EUC020  
141300          IF WS-TR-UP-COUNT <= 1                                  EUC020  
141400              MOVE "DECLINING" TO WS-TR-DIRECTION                 EUC020  
141500          ELSE                                                    EUC020  
141600              MOVE "STABLE   " TO WS-TR-DIRECTION                 EUC020  
141700          END-IF                                                  EUC020  
141800      END-IF.                                                     EUC020  
141900      MOVE -1 TO WS-TR-DAYS-TO-ZERO-KR1.                          EUC020  
142000      IF WS-TR-VEL-KR1 > ZERO                                     EUC020  
142100          COMPUTE WS-TR-DAYS-TO-ZERO-KR1 =                        EUC020  
142200              WS-OA-ESOL-2024-CNT / WS-TR-VEL-KR1                 EUC020  
142300      END-IF.                                                     EUC020  
142400      MOVE -1 TO WS-TR-DAYS-TO-ZERO-KR2.                          EUC020  
142500      IF WS-TR-VEL-KR2 > ZERO                                     EUC020  
142600          COMPUTE WS-TR-DAYS-TO-ZERO-KR2 =                        EUC020  
142700              WS-OA-ESOL-2025-CNT / WS-TR-VEL-KR2                 EUC020  
142800      END-IF.                                                     EUC020  
142900  ZZ495-EXIT.                                                     EUC020  
143000      EXIT.                                                       EUC020  
143100*                                                                 EUC020  
143200  ZZ499-WRITE-SNAPSHOT SECTION.                                   EUC020  
143300  ZZ499-START.                                                    EUC020  
143400      MOVE WS-RUN-DATE-TEXT TO                                    EUC020  
143500          EUC-SNAP-DATE OF EUC-SNAPSHOT-OUT-RECORD.               EUC020  
143600      MOVE WS-OA-OVERALL-SCORE TO                                 EUC020  
143700          EUC-SNAP-OKR-SCORE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
143800      MOVE WS-OA-KR1-SCORE TO                                     EUC020  
143900          EUC-SNAP-KR1-SCORE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
144000      MOVE WS-OA-KR2-SCORE TO                                     EUC020  
144100          EUC-SNAP-KR2-SCORE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
144200      MOVE WS-OA-KR3-SCORE TO                                     EUC020  
144300          EUC-SNAP-KR3-SCORE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
144400      MOVE WS-OA-KR4-SCORE TO                                     EUC020  
144500          EUC-SNAP-KR4-SCORE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
144600      MOVE WS-OA-ESOL-2024-CNT TO                                 EUC020  
144700          EUC-SNAP-KR1-VALUE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
144800      MOVE WS-OA-ESOL-2025-CNT TO                                 EUC020  
144900          EUC-SNAP-KR2-VALUE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
145000      MOVE WS-OA-ADOPT-PCT TO                                     EUC020  
145100          EUC-SNAP-KR3-VALUE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
145200      MOVE WS-OA-ENT-KIOSK-CNT TO                                 EUC020  
145300          EUC-SNAP-KR4-VALUE OF EUC-SNAPSHOT-OUT-RECORD.          EUC020  
145400      WRITE EUC-SNAPSHOT-OUT-RECORD.                              EUC020  
145500  ZZ499-EXIT.                                                     EUC020  
145600      EXIT.                                                       EUC020  
145700*                                                                 EUC020  
145800* REPORT PRINTING - ALL 8 SECTIONS, PLAIN MOVE/WRITE OF THE       EUC020  
145900* WSEUCRPT LINE LAYOUTS, SAME AS THE CHEQUE STUB SECTION OF       EUC020  
146000* PYRGSTR DOES IT (SEE THAT PROGRAM'S REMARKS).                   EUC020  
146100  AA110-PRINT-REPORT SECTION.                                     EUC020  
146200  AA110-START.                                                    EUC020  
146300      PERFORM ZZ500-PRINT-EXEC THRU ZZ500-EXIT.                   EUC020  
146400      PERFORM ZZ510-PRINT-CTRY-TABLE THRU ZZ510-EXIT.             EUC020  
146500      PERFORM ZZ520-PRINT-SDM-TABLE THRU ZZ520-EXIT.              EUC020  
146600      PERFORM ZZ530-PRINT-TOP-SITES THRU ZZ530-EXIT.              EUC020  
146650      PERFORM ZZ590-PRINT-ESOL-SITE THRU ZZ590-EXIT.              EUC020  
146660      PERFORM ZZ595-PRINT-WIN11-KPI THRU ZZ595-EXIT.              EUC020  
146700      PERFORM ZZ540-PRINT-KIOSK-BLOCK THRU ZZ540-EXIT.            EUC020  
146800      PERFORM ZZ550-PRINT-BURNDOWN THRU ZZ550-EXIT.               EUC020  
146900  AA110-EXIT.                                                     EUC020  
147000      EXIT.                                                       EUC020  
147100*                                                                 EUC020  
147200  ZZ500-PRINT-EXEC SECTION.                                       EUC020  
147300  ZZ500-START.                                                    EUC020  
147400      MOVE SPACES TO EUC-RPT-TITLE-LINE.                          EUC020  
147500      MOVE "EUC TECHNICAL DEBT REMEDIATION - EXEC SUMMARY"        EUC020  
147600          TO RPT-TITLE-TEXT.                                      EUC020  
147700      MOVE WS-RUN-DATE-TEXT TO RPT-TITLE-RUN-DATE.                EUC020  
147800      WRITE EUC-REPORT-LINE FROM EUC-RPT-TITLE-LINE.              EUC020  
147900      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
148000      MOVE SPACES TO EUC-RPT-EXEC-SCORE-LINE.                     EUC020  
148100      MOVE WS-OA-OVERALL-SCORE TO RPT-EXEC-SCORE.                 EUC020  
148200      MOVE WS-OA-STATUS TO RPT-EXEC-STATUS.                       EUC020  
148300      MOVE WS-TR-ARROW-OKR TO RPT-EXEC-ARROW.                     EUC020  
148400      IF WS-TR-DELTA-OKR < ZERO                                   EUC020  
148500          MOVE "-" TO RPT-EXEC-DELTA-SIGN                         EUC020  
148600      ELSE                                                        EUC020  
148700          MOVE "+" TO RPT-EXEC-DELTA-SIGN                         EUC020  
148800      END-IF.                                                     EUC020  
148900      MOVE WS-TR-DELTA-OKR TO RPT-EXEC-DELTA.                     EUC020  
149000      WRITE EUC-REPORT-LINE FROM EUC-RPT-EXEC-SCORE-LINE.         EUC020  
149100      MOVE SPACES TO EUC-RPT-EXEC-KR-LINE.                        EUC020  
149200      MOVE "KR1 ESOL-2024" TO RPT-KR-LABEL.                       EUC020  
149300      MOVE WS-OA-KR1-SCORE TO RPT-KR-SCORE.                       EUC020  
149400      MOVE WS-OA-ESOL-2024-CNT TO WS-ED-COUNT.                    EUC020  
149500      MOVE WS-ED-COUNT TO RPT-KR-VALUE-TEXT.                      EUC020  
149601      MOVE WS-OA-KR1-SCORE TO WS-KRB-SCORE.                       EUC020  
149602      PERFORM ZZ401-BAND-KR-STATUS THRU ZZ401-EXIT.               EUC020  
149603      MOVE WS-KRB-STATUS TO RPT-KR-STATUS.                        EUC020  
149700      WRITE EUC-REPORT-LINE FROM EUC-RPT-EXEC-KR-LINE.            EUC020  
149800      MOVE SPACES TO EUC-RPT-EXEC-KR-LINE.                        EUC020  
149900      MOVE "KR2 ESOL-2025" TO RPT-KR-LABEL.                       EUC020  
150000      MOVE WS-OA-KR2-SCORE TO RPT-KR-SCORE.                       EUC020  
150100      MOVE WS-OA-ESOL-2025-CNT TO WS-ED-COUNT.                    EUC020  
150200      MOVE WS-ED-COUNT TO RPT-KR-VALUE-TEXT.                      EUC020  
150301      MOVE WS-OA-KR2-SCORE TO WS-KRB-SCORE.                       EUC020  
150302      PERFORM ZZ401-BAND-KR-STATUS THRU ZZ401-EXIT.               EUC020  
150303      MOVE WS-KRB-STATUS TO RPT-KR-STATUS.                        EUC020  
150400      WRITE EUC-REPORT-LINE FROM EUC-RPT-EXEC-KR-LINE.            EUC020  
150500      MOVE SPACES TO EUC-RPT-EXEC-KR-LINE.                        EUC020  
150600      MOVE "KR3 WIN11 ADOPTION" TO RPT-KR-LABEL.                  EUC020  
150700      MOVE WS-OA-KR3-SCORE TO RPT-KR-SCORE.                       EUC020  
150800      MOVE WS-OA-ADOPT-PCT TO WS-ED-PCT.                          EUC020  
150900      MOVE WS-ED-PCT TO RPT-KR-VALUE-TEXT.                        EUC020  
151001      MOVE WS-OA-KR3-SCORE TO WS-KRB-SCORE.                       EUC020  
151002      PERFORM ZZ401-BAND-KR-STATUS THRU ZZ401-EXIT.               EUC020  
151003      MOVE WS-KRB-STATUS TO RPT-KR-STATUS.                        EUC020  
151100      WRITE EUC-REPORT-LINE FROM EUC-RPT-EXEC-KR-LINE.            EUC020  
151200      MOVE SPACES TO EUC-RPT-EXEC-KR-LINE.                        EUC020  
151300      MOVE "KR4 ENT KIOSKS" TO RPT-KR-LABEL.                      EUC020  
151400      MOVE WS-OA-KR4-SCORE TO RPT-KR-SCORE.                       EUC020  
151500      MOVE WS-OA-ENT-KIOSK-CNT TO WS-ED-COUNT.                    EUC020  
151600      MOVE WS-ED-COUNT TO RPT-KR-VALUE-TEXT.                      EUC020  
151701      MOVE WS-OA-KR4-SCORE TO WS-KRB-SCORE.                       EUC020  
151702      PERFORM ZZ401-BAND-KR-STATUS THRU ZZ401-EXIT.               EUC020  
151703      MOVE WS-KRB-STATUS TO RPT-KR-STATUS.                        EUC020  
151800      WRITE EUC-REPORT-LINE FROM EUC-RPT-EXEC-KR-LINE.            EUC020  
151900      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
152200  ZZ500-EXIT.                                                     EUC020  
152300      EXIT.                                                       EUC020  
152400*                                                                 EUC020  
152500  ZZ510-PRINT-CTRY-TABLE SECTION.                                 EUC020  
152600  ZZ510-START.                                                    EUC020  
152700      MOVE SPACES TO EUC-RPT-DIM-HEADER-LINE.                     EUC020  
152800      MOVE "COUNTRY" TO RPT-DIM-HDR-NAME.                         EUC020  
152900      WRITE EUC-REPORT-LINE FROM EUC-RPT-DIM-HEADER-LINE.         EUC020  
153000      PERFORM ZZ511-CTRY-DETAIL THRU ZZ511-EXIT                   EUC020  
153100          VARYING WS-RPT-IDX1 FROM 1 BY 1                         EUC020  
153200          UNTIL WS-RPT-IDX1 > WS-CTRY-SCOPE-COUNT.                EUC020  
153300      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
153400  ZZ510-EXIT.                                                     EUC020  
153500      EXIT.                                                       EUC020  
153600*                                                                 EUC020  
153700  ZZ511-CTRY-DETAIL SECTION.                                      EUC020  
153800  ZZ511-START.                                                    EUC020  
153900      IF SCOPE-KEY OF COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1)            EUC020  
154000         = "UNKNOWN             "                                 EUC020  
154100          GO TO ZZ511-EXIT                                        EUC020  
154200      END-IF.                                                     EUC020  
154300      MOVE SPACES TO EUC-RPT-DIM-DETAIL-LINE.                     EUC020  
154400      MOVE SCOPE-KEY OF COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1)          EUC020  
154500          TO RPT-DIM-NAME.                                        EUC020  
154600      MOVE SCOPE-OVERALL-SCORE OF                                 EUC020  
154700          COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-DIM-SCORE.      EUC020  
154800      MOVE SCOPE-STATUS OF COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1)       EUC020  
154900          TO RPT-DIM-STATUS.                                      EUC020  
155000      MOVE SCOPE-TOTAL-DEVICES OF                                 EUC020  
155100          COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-DIM-DEVICES.    EUC020  
155200      MOVE SCOPE-KR1-SCORE OF COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1)    EUC020  
155300          TO RPT-DIM-KR1.                                         EUC020  
155400      MOVE SCOPE-KR2-SCORE OF COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1)    EUC020  
155500          TO RPT-DIM-KR2.                                         EUC020  
155600      MOVE SCOPE-KR3-SCORE OF COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1)    EUC020  
155700          TO RPT-DIM-KR3.                                         EUC020  
155800      MOVE SCOPE-KR4-SCORE OF COUNTRY-SCOPE-ENTRY(WS-RPT-IDX1)    EUC020  
155900          TO RPT-DIM-KR4.                                         EUC020  
155910*    THE SNAPSHOT FILE ONLY EVER HELD OVERALL/KR HISTORY - SEE    EUC020  
155920*    WSEUCSNP - SO THERE IS NO PRIOR PER-COUNTRY SCORE TO DIFF    EUC020  
155930*    AGAINST.  TICKET EUC-120 - OKR WORKING GROUP AGREED EACH     EUC020  
155940*    ROW CARRIES THE SAME PORTFOLIO-WIDE ARROW/DELTA SHOWN ON     EUC020  
155950*    THE EXEC SUMMARY LINE, RATHER THAN BLANK OUT THE COLUMN.     EUC020  
155960      MOVE WS-TR-ARROW-OKR TO RPT-DIM-ARROW.                      EUC020  
155970      IF WS-TR-DELTA-OKR < ZERO                                   EUC020  
155980          MOVE "-" TO RPT-DIM-DELTA-SIGN                          EUC020  
155990      ELSE                                                        EUC020  
155995          MOVE "+" TO RPT-DIM-DELTA-SIGN                          EUC020  
155997      END-IF.                                                     EUC020  
155999      MOVE WS-TR-DELTA-OKR TO RPT-DIM-DELTA.                      EUC020  
156000      WRITE EUC-REPORT-LINE FROM EUC-RPT-DIM-DETAIL-LINE.         EUC020  
156100  ZZ511-EXIT.                                                     EUC020  
156200      EXIT.                                                       EUC020  
156300*                                                                 EUC020  
156400  ZZ520-PRINT-SDM-TABLE SECTION.                                  EUC020  
156500  ZZ520-START.                                                    EUC020  
156600      MOVE SPACES TO EUC-RPT-DIM-HEADER-LINE.                     EUC020  
156700      MOVE "SDM" TO RPT-DIM-HDR-NAME.                             EUC020  
156800      WRITE EUC-REPORT-LINE FROM EUC-RPT-DIM-HEADER-LINE.         EUC020  
156900      PERFORM ZZ521-SDM-DETAIL THRU ZZ521-EXIT                    EUC020  
157000          VARYING WS-RPT-IDX1 FROM 1 BY 1                         EUC020  
157100          UNTIL WS-RPT-IDX1 > WS-SDM-SCOPE-COUNT.                 EUC020  
157200      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
157300  ZZ520-EXIT.                                                     EUC020  
157400      EXIT.                                                       EUC020  
157500*                                                                 EUC020  
157600  ZZ521-SDM-DETAIL SECTION.                                       EUC020  
157700  ZZ521-START.                                                    EUC020  
157800      IF SCOPE-KEY OF SDM-SCOPE-ENTRY(WS-RPT-IDX1)                EUC020  
157900         = "UNKNOWN                  "                            EUC020  
158000          GO TO ZZ521-EXIT                                        EUC020  
158100      END-IF.                                                     EUC020  
158200      MOVE SPACES TO EUC-RPT-DIM-DETAIL-LINE.                     EUC020  
158300      MOVE SCOPE-KEY OF SDM-SCOPE-ENTRY(WS-RPT-IDX1)              EUC020  
158400          TO RPT-DIM-NAME.                                        EUC020  
158500      MOVE SCOPE-OVERALL-SCORE OF                                 EUC020  
158600          SDM-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-DIM-SCORE.          EUC020  
158700      MOVE SCOPE-STATUS OF SDM-SCOPE-ENTRY(WS-RPT-IDX1)           EUC020  
158800          TO RPT-DIM-STATUS.                                      EUC020  
158900      MOVE SCOPE-TOTAL-DEVICES OF                                 EUC020  
159000          SDM-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-DIM-DEVICES.        EUC020  
159100      MOVE SCOPE-KR1-SCORE OF SDM-SCOPE-ENTRY(WS-RPT-IDX1)        EUC020  
159200          TO RPT-DIM-KR1.                                         EUC020  
159300      MOVE SCOPE-KR2-SCORE OF SDM-SCOPE-ENTRY(WS-RPT-IDX1)        EUC020  
159400          TO RPT-DIM-KR2.                                         EUC020  
159500      MOVE SCOPE-KR3-SCORE OF SDM-SCOPE-ENTRY(WS-RPT-IDX1)        EUC020  
159600          TO RPT-DIM-KR3.                                         EUC020  
159700      MOVE SCOPE-KR4-SCORE OF SDM-SCOPE-ENTRY(WS-RPT-IDX1)        EUC020  
159800          TO RPT-DIM-KR4.                                         EUC020  
159810*    SAME REASONING AS ZZ511 ABOVE - NO PER-SDM HISTORY EXISTS    EUC020  
159820*    IN THE SNAPSHOT FILE, SO THE SDM ROWS SHOW THE SAME          EUC020  
159830*    PORTFOLIO-WIDE TREND ARROW/DELTA AS THE EXEC SUMMARY.        EUC020  
159840      MOVE WS-TR-ARROW-OKR TO RPT-DIM-ARROW.                      EUC020  
159850      IF WS-TR-DELTA-OKR < ZERO                                   EUC020  
159860          MOVE "-" TO RPT-DIM-DELTA-SIGN                          EUC020  
159870      ELSE                                                        EUC020  
159880          MOVE "+" TO RPT-DIM-DELTA-SIGN                          EUC020  
159890      END-IF.                                                     EUC020  
159895      MOVE WS-TR-DELTA-OKR TO RPT-DIM-DELTA.                      EUC020  
159900      WRITE EUC-REPORT-LINE FROM EUC-RPT-DIM-DETAIL-LINE.         EUC020  
160000  ZZ521-EXIT.                                                     EUC020  
160100      EXIT.                                                       EUC020  
160200*                                                                 EUC020  
160300* TOP 10 SITES - TABLE IS ALREADY SORTED DESCENDING BY            EUC020  
160400* ZZ440 ABOVE, SO THE FIRST 10 ROWS ARE THE TOP 10.               EUC020  
160500  ZZ530-PRINT-TOP-SITES SECTION.                                  EUC020  
160600  ZZ530-START.                                                    EUC020  
160700      MOVE SPACES TO EUC-RPT-DIM-HEADER-LINE.                     EUC020  
160800      MOVE "TOP 10 PRIORITY SITES" TO RPT-DIM-HDR-NAME.           EUC020  
160900      WRITE EUC-REPORT-LINE FROM EUC-RPT-DIM-HEADER-LINE.         EUC020  
161000      MOVE ZERO TO WS-RPT-RANK.                                   EUC020  
161100      PERFORM ZZ531-TOP-SITE-DETAIL THRU ZZ531-EXIT               EUC020  
161200          VARYING WS-RPT-IDX1 FROM 1 BY 1                         EUC020  
161300          UNTIL WS-RPT-IDX1 > WS-SITE-SCOPE-COUNT                 EUC020  
161400          OR WS-RPT-RANK >= 10.                                   EUC020  
161500      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
161600  ZZ530-EXIT.                                                     EUC020  
161700      EXIT.                                                       EUC020  
161800*                                                                 EUC020  
161900  ZZ531-TOP-SITE-DETAIL SECTION.                                  EUC020  
162000  ZZ531-START.                                                    EUC020  
162100      ADD 1 TO WS-RPT-RANK.                                       EUC020  
162200      MOVE SPACES TO EUC-RPT-TOP-SITE-LINE.                       EUC020  
162300      MOVE WS-RPT-RANK TO RPT-TOP-RANK.                           EUC020  
162400      MOVE SCOPE-KEY OF SITE-SCOPE-ENTRY(WS-RPT-IDX1)             EUC020  
162500          TO RPT-TOP-SITE.                                        EUC020  
162600      MOVE SCOPE-OVERALL-SCORE OF                                 EUC020  
162700          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-TOP-SCORE.         EUC020  
162800      MOVE SCOPE-STATUS OF SITE-SCOPE-ENTRY(WS-RPT-IDX1)          EUC020  
162900          TO RPT-TOP-STATUS.                                      EUC020  
163000      MOVE SCOPE-TOTAL-DEVICES OF                                 EUC020  
163100          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-TOP-DEVICES.       EUC020  
163200      MOVE SCOPE-PRIORITY-BAND OF                                 EUC020  
163300          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-TOP-BAND.          EUC020  
163400      WRITE EUC-REPORT-LINE FROM EUC-RPT-TOP-SITE-LINE.           EUC020  
163500      MOVE SPACES TO EUC-RPT-TOP-DETAIL-LINE.                     EUC020  
163600      MOVE SCOPE-ESOL-2024-CNT OF                                 EUC020  
163700          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-TOPD-ESOL24.       EUC020  
163800      MOVE SCOPE-ESOL-2025-CNT OF                                 EUC020  
163900          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-TOPD-ESOL25.       EUC020  
164000      MOVE SCOPE-WIN11-ADOPT-PCT OF                               EUC020  
164100          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-TOPD-WIN11-PCT.    EUC020  
164200      MOVE SCOPE-ENT-KIOSK-CNT OF                                 EUC020  
164300          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-TOPD-KIOSK.        EUC020  
164400      WRITE EUC-REPORT-LINE FROM EUC-RPT-TOP-DETAIL-LINE.         EUC020  
164500  ZZ531-EXIT.                                                     EUC020  
164600      EXIT.                                                       EUC020  
164700*                                                                 EUC020  
164800* ESOL SITE SUMMARY - ONE ROW PER SITE OFF THE ALREADY SORTED     EUC020  
164900* SITE SCOPE TABLE (DESCENDING BY SCORE, SAME ORDER AS THE        EUC020  
164950* TOP 10 ABOVE), THEN THE OVERALL GRAND TOTAL LINE.               EUC020  
165000*                                                                 EUC020  
165100  ZZ590-PRINT-ESOL-SITE SECTION.                                  EUC020  
165200  ZZ590-START.                                                    EUC020  
165300      MOVE SPACES TO EUC-RPT-ESOL-HEADER-LINE.                    EUC020  
165400      WRITE EUC-REPORT-LINE FROM EUC-RPT-ESOL-HEADER-LINE.        EUC020  
165450      PERFORM ZZ591-ESOL-SITE-DETAIL THRU ZZ591-EXIT              EUC020  
165460          VARYING WS-RPT-IDX1 FROM 1 BY 1                         EUC020  
165470          UNTIL WS-RPT-IDX1 > WS-SITE-SCOPE-COUNT.                EUC020  
165500      MOVE SPACES TO EUC-RPT-ESOL-TOTAL-LINE.                     EUC020  
165600      MOVE WS-OA-ESOL-2024-CNT TO RPT-ESLT-2024.                  EUC020  
165700      MOVE WS-OA-ESOL-2025-CNT TO RPT-ESLT-2025.                  EUC020  
165800      MOVE WS-OA-ESOL-2026-CNT TO RPT-ESLT-2026.                  EUC020  
165900      COMPUTE RPT-ESLT-TOTAL =                                    EUC020  
166000          WS-OA-ESOL-2024-CNT + WS-OA-ESOL-2025-CNT +             EUC020  
166100          WS-OA-ESOL-2026-CNT.                                    EUC020  
166200      MOVE WS-OA-TOTAL-COST TO RPT-ESLT-COST.                     EUC020  
166300      WRITE EUC-REPORT-LINE FROM EUC-RPT-ESOL-TOTAL-LINE.         EUC020  
166400      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
166500  ZZ590-EXIT.                                                     EUC020  
166600      EXIT.                                                       EUC020  
166605*                                                                 EUC020  
166610  ZZ591-ESOL-SITE-DETAIL SECTION.                                 EUC020  
166615  ZZ591-START.                                                    EUC020  
166620      MOVE SPACES TO EUC-RPT-ESOL-DETAIL-LINE.                    EUC020  
166625      MOVE SCOPE-KEY OF SITE-SCOPE-ENTRY(WS-RPT-IDX1)             EUC020  
166630          TO RPT-ESL-SITE.                                        EUC020  
166635      MOVE SCOPE-ESOL-2024-CNT OF                                 EUC020  
166640          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-ESL-2024.          EUC020  
166645      MOVE SCOPE-ESOL-2025-CNT OF                                 EUC020  
166650          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-ESL-2025.          EUC020  
166655      MOVE SCOPE-ESOL-2026-CNT OF                                 EUC020  
166660          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-ESL-2026.          EUC020  
166665      COMPUTE RPT-ESL-TOTAL =                                     EUC020  
166670          SCOPE-ESOL-2024-CNT OF SITE-SCOPE-ENTRY(WS-RPT-IDX1) +  EUC020  
166675          SCOPE-ESOL-2025-CNT OF SITE-SCOPE-ENTRY(WS-RPT-IDX1) +  EUC020  
166680          SCOPE-ESOL-2026-CNT OF SITE-SCOPE-ENTRY(WS-RPT-IDX1).   EUC020  
166685      MOVE SCOPE-TOTAL-COST OF                                    EUC020  
166690          SITE-SCOPE-ENTRY(WS-RPT-IDX1) TO RPT-ESL-COST.          EUC020  
166695      WRITE EUC-REPORT-LINE FROM EUC-RPT-ESOL-DETAIL-LINE.        EUC020  
166700  ZZ591-EXIT.                                                     EUC020  
166705      EXIT.                                                       EUC020  
166710*                                                                 EUC020  
166800  ZZ595-PRINT-WIN11-KPI SECTION.                                  EUC020  
166900  ZZ595-START.                                                    EUC020  
167000      MOVE SPACES TO EUC-RPT-WIN11-KPI-LINE.                      EUC020  
167100      MOVE "WIN11 KPI - ELIGIBLE" TO RPT-W11-LABEL.               EUC020  
167200      MOVE WS-OA-ELIGIBLE TO RPT-W11-COUNT.                       EUC020  
167300      MOVE WS-OA-UPGRADED-PCT TO RPT-W11-PCT.                     EUC020  
167350      MOVE WS-OA-PENDING TO RPT-W11-PENDING.                      EUC020  
167400      MOVE WS-OA-KPI-STATUS TO RPT-W11-STATUS.                    EUC020  
167500      WRITE EUC-REPORT-LINE FROM EUC-RPT-WIN11-KPI-LINE.          EUC020  
167600      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
167700  ZZ595-EXIT.                                                     EUC020  
167800      EXIT.                                                       EUC020  
167900*                                                                 EUC020  
168000  ZZ540-PRINT-KIOSK-BLOCK SECTION.                                EUC020  
168100  ZZ540-START.                                                    EUC020  
168200      MOVE SPACES TO EUC-RPT-KIOSK-LINE.                          EUC020  
168300      MOVE "ENTERPRISE KIOSKS" TO RPT-KSK-LABEL.                  EUC020  
168400      MOVE WS-OA-KIOSK-ENT TO RPT-KSK-COUNT.                      EUC020  
168500      MOVE WS-KSK-ENT-PCT TO RPT-KSK-PCT.                         EUC020  
168600      WRITE EUC-REPORT-LINE FROM EUC-RPT-KIOSK-LINE.              EUC020  
168700      MOVE SPACES TO EUC-RPT-KIOSK-LINE.                          EUC020  
168800      MOVE "LTSC KIOSKS" TO RPT-KSK-LABEL.                        EUC020  
168900      MOVE WS-OA-KIOSK-LTSC TO RPT-KSK-COUNT.                     EUC020  
169000      MOVE WS-KSK-LTSC-PCT TO RPT-KSK-PCT.                        EUC020  
169100      WRITE EUC-REPORT-LINE FROM EUC-RPT-KIOSK-LINE.              EUC020  
169200      MOVE SPACES TO EUC-RPT-KIOSK-LINE.                          EUC020  
169300      MOVE "LTSC NOT YET WIN11" TO RPT-KSK-LABEL.                 EUC020  
169400      MOVE WS-OA-KIOSK-LTSC-NOTW11 TO RPT-KSK-COUNT.              EUC020  
169500      MOVE WS-KSK-LTSC-NOTW11-PCT TO RPT-KSK-PCT.                 EUC020  
169600      WRITE EUC-REPORT-LINE FROM EUC-RPT-KIOSK-LINE.              EUC020  
169700      WRITE EUC-REPORT-LINE FROM EUC-RPT-BLANK-LINE.              EUC020  
169800  ZZ540-EXIT.                                                     EUC020  
169900      EXIT.                                                       EUC020  
170000*                                                                 EUC020  
170100* BURNDOWN TABLES - ONE LINE PER ESOL CATEGORY THEN THE           EUC020  
170200* WIN11 KPI BURNDOWN LINE.                                        EUC020  
170300  ZZ550-PRINT-BURNDOWN SECTION.                                   EUC020  
170400  ZZ550-START.                                                    EUC020  
170500      MOVE "2024" TO WS-BD-STATUS.                                EUC020  
170600      MOVE WS-TARGET-ESOL-2024 TO WS-BD-TGT-DATE.                 EUC020  
170700      PERFORM ZZ560-ESOL-BURN-LINE THRU ZZ560-EXIT.               EUC020  
170800      MOVE "2025" TO WS-BD-STATUS.                                EUC020  
170900      MOVE WS-TARGET-ESOL-2025 TO WS-BD-TGT-DATE.                 EUC020  
171000      PERFORM ZZ560-ESOL-BURN-LINE THRU ZZ560-EXIT.               EUC020  
171100      MOVE "2026" TO WS-BD-STATUS.                                EUC020  
171200      MOVE WS-TARGET-ESOL-2026 TO WS-BD-TGT-DATE.                 EUC020  
171300      PERFORM ZZ560-ESOL-BURN-LINE THRU ZZ560-EXIT.               EUC020  
171400      PERFORM ZZ570-WIN11-BURN-LINE THRU ZZ570-EXIT.              EUC020  
171500  ZZ550-EXIT.                                                     EUC020  
171600      EXIT.                                                       EUC020  
171700*                                                                 EUC020  
171800* ONE ESOL BURNDOWN LINE - WS-BD-STATUS HOLDS THE CATEGORY        EUC020  
171900* CODE COMING IN (2024/2025/2026), REMAINING DEVICES AND THE      EUC020  
172000* TARGET DATE ARE PICKED UP FROM THE CATEGORY COUNTS AND THE      EUC020  
172100* COMPILE-TIME CONSTANTS.                                         EUC020  
172200  ZZ560-ESOL-BURN-LINE SECTION.                                   EUC020  
172300  ZZ560-START.                                                    EUC020  
172400      MOVE SPACES TO EUC-RPT-BURN-ESOL-LINE.                      EUC020  
172500      MOVE WS-BD-STATUS TO RPT-BRN-CATEGORY.                      EUC020  
172600      IF WS-BD-STATUS = "2024"                                    EUC020  
172700          MOVE WS-OA-ESOL-2024-CNT TO RPT-BRN-REMAINING           EUC020  
172800      END-IF.                                                     EUC020  
172900      IF WS-BD-STATUS = "2025"                                    EUC020  
173000          MOVE WS-OA-ESOL-2025-CNT TO RPT-BRN-REMAINING           EUC020  
173100      END-IF.                                                     EUC020  
173200      IF WS-BD-STATUS = "2026"                                    EUC020  
173300          MOVE WS-OA-ESOL-2026-CNT TO RPT-BRN-REMAINING           EUC020  
173400      END-IF.                                                     EUC020  
173500      PERFORM ZZ475-JULIAN-OF-TARGET THRU ZZ475-EXIT.             EUC020  
173600      MOVE WS-JUL-CCYY TO WS-BDT-CCYY.                            EUC020  
173700      MOVE WS-JUL-MM   TO WS-BDT-MM.                              EUC020  
173800      MOVE WS-JUL-DD   TO WS-BDT-DD.                              EUC020  
173900      MOVE WS-BD-TARGET-TEXT TO RPT-BRN-TARGET.                   EUC020  
174000      COMPUTE WS-BD-DAYS-REMAIN =                                 EUC020  
174100          WS-BD-TGT-JULIAN - WS-RUN-JULIAN.                       EUC020  
174200      IF WS-BD-DAYS-REMAIN < ZERO                                 EUC020  
174300          MOVE "-" TO RPT-BRN-DAYS-SIGN                           EUC020  
174400      ELSE                                                        EUC020  
174500          MOVE "+" TO RPT-BRN-DAYS-SIGN                           EUC020  
174600      END-IF.                                                     EUC020  
174700      MOVE WS-BD-DAYS-REMAIN TO RPT-BRN-DAYS.                     EUC020  
174800      IF WS-BD-DAYS-REMAIN > ZERO                                 EUC020  
174900          COMPUTE WS-BD-RATE ROUNDED =                            EUC020  
175000              RPT-BRN-REMAINING / WS-BD-DAYS-REMAIN               EUC020  
175100      ELSE                                                        EUC020  
175200          MOVE ZERO TO WS-BD-RATE                                 EUC020  
175300      END-IF.                                                     EUC020  
175400      MOVE WS-BD-RATE TO RPT-BRN-RATE.                            EUC020  
175500      IF WS-BD-STATUS = "2024"                                    EUC020  
175600          IF WS-BD-DAYS-REMAIN <= 30                              EUC020  
175700              MOVE "AT RISK " TO RPT-BRN-STATUS                   EUC020  
175800          ELSE                                                    EUC020  
175900              MOVE "ON TRACK" TO RPT-BRN-STATUS                   EUC020  
176000          END-IF                                                  EUC020  
176100      END-IF.                                                     EUC020  
176200      IF WS-BD-STATUS = "2025"                                    EUC020  
176300          IF WS-BD-DAYS-REMAIN <= 60                              EUC020  
176400              MOVE "AT RISK " TO RPT-BRN-STATUS                   EUC020  
176500          ELSE                                                    EUC020  
176600              MOVE "ON TRACK" TO RPT-BRN-STATUS                   EUC020  
176700          END-IF                                                  EUC020  
176800      END-IF.                                                     EUC020  
176900      IF WS-BD-STATUS = "2026"                                    EUC020  
177000          MOVE "ON TRACK" TO RPT-BRN-STATUS                       EUC020  
177100      END-IF.                                                     EUC020  
177200      WRITE EUC-REPORT-LINE FROM EUC-RPT-BURN-ESOL-LINE.          EUC020  
177300  ZZ560-EXIT.                                                     EUC020  
177400      EXIT.                                                       EUC020  
177500*                                                                 EUC020  
177600  ZZ570-WIN11-BURN-LINE SECTION.                                  EUC020  
177700  ZZ570-START.                                                    EUC020  
177800      MOVE SPACES TO EUC-RPT-BURN-WIN11-LINE.                     EUC020  
177900      MOVE WS-TARGET-WIN11-KPI TO WS-BD-TGT-DATE.                 EUC020  
178000      PERFORM ZZ475-JULIAN-OF-TARGET THRU ZZ475-EXIT.             EUC020  
178100      MOVE WS-JUL-CCYY TO WS-BDT-CCYY.                            EUC020  
178200      MOVE WS-JUL-MM   TO WS-BDT-MM.                              EUC020  
178300      MOVE WS-JUL-DD   TO WS-BDT-DD.                              EUC020  
178400      MOVE WS-BD-TARGET-TEXT TO RPT-BRNW-TARGET.                  EUC020  
178500      COMPUTE WS-BD-DAYS-REMAIN =                                 EUC020  
178600          WS-BD-TGT-JULIAN - WS-RUN-JULIAN.                       EUC020  
178700      IF WS-BD-DAYS-REMAIN < ZERO                                 EUC020  
178800          MOVE "-" TO RPT-BRNW-DAYS-SIGN                          EUC020  
178900      ELSE                                                        EUC020  
179000          MOVE "+" TO RPT-BRNW-DAYS-SIGN                          EUC020  
179100      END-IF.                                                     EUC020  
179200      MOVE WS-BD-DAYS-REMAIN TO RPT-BRNW-DAYS.                    EUC020  
179300      COMPUTE WS-BD-WIN11-REMAIN =                                EUC020  
179400          WS-OA-ELIGIBLE - WS-OA-ENT-CURR-W11-CNT.                EUC020  
179500      MOVE WS-OA-UPGRADED-PCT TO WS-BD-WIN11-PCT.                 EUC020  
179600      MOVE WS-OA-ELIGIBLE TO RPT-BRNW-ELIGIBLE.                   EUC020  
179700      MOVE WS-OA-ENT-CURR-W11-CNT TO RPT-BRNW-COMPLETED.          EUC020  
179800      MOVE WS-BD-WIN11-REMAIN TO RPT-BRNW-REMAINING.              EUC020  
179900      MOVE WS-BD-WIN11-PCT TO RPT-BRNW-PCT.                       EUC020  
180000      IF WS-BD-WIN11-PCT >= 100                                   EUC020  
180100          MOVE "ON TRACK" TO WS-BD-WIN11-STATUS                   EUC020  
180200      ELSE                                                        EUC020  
180300          MOVE "AT RISK " TO WS-BD-WIN11-STATUS                   EUC020  
180400      END-IF.                                                     EUC020  
180500      MOVE WS-BD-WIN11-STATUS TO RPT-BRNW-STATUS.                 EUC020  
180600      IF WS-BD-DAYS-REMAIN > ZERO                                 EUC020  
180700          COMPUTE WS-BD-RATE ROUNDED =                            EUC020  
180800              WS-BD-WIN11-REMAIN / WS-BD-DAYS-REMAIN              EUC020  
180900      ELSE                                                        EUC020  
181000          MOVE ZERO TO WS-BD-RATE                                 EUC020  
181100      END-IF.                                                     EUC020  
181200      MOVE WS-BD-RATE TO RPT-BRNW-RATE.                           EUC020  
181300      IF WS-BD-RATE > 1                                           EUC020  
181400          MOVE "HIGH    " TO WS-BD-WIN11-RISK                     EUC020  
181500      ELSE                                                        EUC020  
181600          IF WS-BD-RATE > .5                                      EUC020  
181700              MOVE "MEDIUM  " TO WS-BD-WIN11-RISK                 EUC020  
181800          ELSE                                                    EUC020  
181900              MOVE "LOW     " TO WS-BD-WIN11-RISK                 EUC020  
182000          END-IF                                                  EUC020  
182100      END-IF.                                                     EUC020  
182200      MOVE WS-BD-WIN11-RISK TO RPT-BRNW-RISK.                     EUC020  
182300      WRITE EUC-REPORT-LINE FROM EUC-RPT-BURN-WIN11-LINE.         EUC020  
182400  ZZ570-EXIT.                                                     EUC020  
182500      EXIT.                                                       EUC020  
182600*                                                                 EUC020  
182700  AA900-CLOSE-FILES SECTION.                                      EUC020  
182800  AA900-START.                                                    EUC020  
182900      CLOSE EUC-DEVICE-FILE                                       EUC020  
183000            EUC-SITEMAP-FILE                                      EUC020  
183100            EUC-CONTROL-FILE                                      EUC020  
183200            EUC-SNAPSHOT-IN-FILE                                  EUC020  
183300            EUC-SNAPSHOT-OUT-FILE                                 EUC020  
183400            EUC-REPORT-FILE.                                      EUC020  
183500  AA900-EXIT.                                                     EUC020  
183600      EXIT.                                                       EUC020  
183700                                                                  EUC020  
