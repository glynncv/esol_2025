000100*SELECT FOR THE SITE WIN11 SUMMARY EXTRACT - 60 BYTE RECS.        SELEUCW1
000200  SELECT EUC-SITE-WIN11-FILE                                      SELEUCW1
000300      ASSIGN TO "EUCW11OUT"                                       SELEUCW1
000400      ORGANIZATION IS SEQUENTIAL                                  SELEUCW1
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCW1
000600      FILE STATUS IS EUC-W11-STATUS.                              SELEUCW1
000700                                                                  SELEUCW1
