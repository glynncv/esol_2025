000100*FD FOR THE DEVICE INVENTORY FEED.                                FDEUCDV 
000200  FD  EUC-DEVICE-FILE                                             FDEUCDV 
000300      LABEL RECORDS ARE STANDARD                                  FDEUCDV 
000400      RECORD CONTAINS 132 CHARACTERS.                             FDEUCDV 
000500  COPY "WSEUCDEV.COB".                                            FDEUCDV 
000600                                                                  FDEUCDV 
