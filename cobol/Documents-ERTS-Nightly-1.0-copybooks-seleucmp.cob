000100*SELECT FOR THE SITE-TO-COUNTRY/SDM MAP FEED - 65 BYTE RECS.      SELEUCMP
000200  SELECT EUC-SITEMAP-FILE                                         SELEUCMP
000300      ASSIGN TO "EUCSITEMAP"                                      SELEUCMP
000400      ORGANIZATION IS SEQUENTIAL                                  SELEUCMP
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCMP
000600      FILE STATUS IS EUC-MAP-STATUS.                              SELEUCMP
000700                                                                  SELEUCMP
