000100*SELECT FOR THE DASHBOARD PRINT FILE - 132 COLUMN LINES.          SELEUCRP
000200  SELECT EUC-REPORT-FILE                                          SELEUCRP
000300      ASSIGN TO "EUCRPTPR"                                        SELEUCRP
000400      ORGANIZATION IS LINE SEQUENTIAL                             SELEUCRP
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCRP
000600      FILE STATUS IS EUC-RPT-STATUS.                              SELEUCRP
000700                                                                  SELEUCRP
