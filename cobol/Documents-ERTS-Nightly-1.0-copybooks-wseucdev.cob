000100*******************************************                       WSEUCDEV
000200*                                          *                      WSEUCDEV
000300* RECORD DEFINITION FOR EUC DEVICE         *                      WSEUCDEV
000400*          INVENTORY FILE                  *                      WSEUCDEV
000500*    NO KEY - READ SEQUENTIALLY            *                      WSEUCDEV
000600*******************************************                       WSEUCDEV
000700* FILE SIZE 132 BYTES.                                            WSEUCDEV
000800*                                                                 WSEUCDEV
000900* THIS LAYOUT IS FED BY THE WEEKLY EXTRACT FROM THE EUC           WSEUCDEV
001000* INVENTORY FEED - DO NOT CHANGE WIDTHS WITHOUT TELLING           WSEUCDEV
001100* THE FEED OWNER.                                                 WSEUCDEV
001200*                                                                 WSEUCDEV
001300* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCDEV
001400* 19/11/25 VBC - ADDED DEV-LAST-USER FOR KIOSK DETECTION, DEV-COSTWSEUCDEV
001500*                WIDENED TO 9(5)V99 PER FINANCE SIGN OFF.         WSEUCDEV
001600*                                                                 WSEUCDEV
001700  01  EUC-DEVICE-RECORD.                                          WSEUCDEV
001800      03  EUC-DEV-DEVICE-NAME      PIC X(20).                     WSEUCDEV
001900      03  EUC-DEV-SITE             PIC X(20).                     WSEUCDEV
002000      03  EUC-DEV-ACTION           PIC X(25).                     WSEUCDEV
002100*        EXACT MATCH DRIVES ESOL CATEGORY - SEE WSEUCMSG.         WSEUCDEV
002200      03  EUC-DEV-EDITION          PIC X(10).                     WSEUCDEV
002300*        "ENTERPRISE" OR "LTSC" - EXACT MATCH.                    WSEUCDEV
002400      03  EUC-DEV-OS-SUPPORTED     PIC X(15).                     WSEUCDEV
002500*        HARDWARE CEILING - CONTAINS "WIN11" (ANY CASE)           WSEUCDEV
002600*        WHEN WIN11 CAPABLE.                                      WSEUCDEV
002700      03  EUC-DEV-OS-CURRENT       PIC X(15).                     WSEUCDEV
002800*        INSTALLED BUILD - CONTAINS "WIN11" (ANY CASE)            WSEUCDEV
002900*        WHEN ALREADY UPGRADED.                                   WSEUCDEV
003000      03  EUC-DEV-LAST-USER        PIC X(20).                     WSEUCDEV
003100*        USED WITH DEVICE NAME FOR KIOSK FLAG.                    WSEUCDEV
003200      03  EUC-DEV-COST             PIC 9(5)V99.                   WSEUCDEV
003300*        REPLACEMENT COST, DOLLARS.CENTS - ZONED, NOT             WSEUCDEV
003400*        COMP-3, SO THE 132 BYTE RECORD SIZE HOLDS. NO            WSEUCDEV
003500*        FILLER ADDED - INPUT FEED IS EXACTLY 132 BYTES,          WSEUCDEV
003600*        NO SLACK TO PAD.                                         WSEUCDEV
003700                                                                  WSEUCDEV
