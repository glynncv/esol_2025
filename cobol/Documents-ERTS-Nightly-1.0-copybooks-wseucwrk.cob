000100*******************************************                       WSEUCWRK
000200*                                          *                      WSEUCWRK
000300* COMMON WORKING STORAGE FOR THE ERTS      *                      WSEUCWRK
000400*    EUC SUITE - DATES, SWITCHES,         *                       WSEUCWRK
000500*         CONSTANTS AND COUNTERS          *                       WSEUCWRK
000600*******************************************                       WSEUCWRK
000700* SHARED BY EUC010 AND EUC020 - ONE COMMON DATE/SWITCH BLOCK      WSEUCWRK
000800* RATHER THAN LETTING EACH PROGRAM KEEP ITS OWN COPY.             WSEUCWRK
000900* NO INTRINSIC FUNCTIONS USED ANYWHERE IN THIS SUITE - DATE       WSEUCWRK
001000* MATH IS DONE WITH THE JULIAN TABLE BELOW, OUR USUAL WAY.        WSEUCWRK
001100*                                                                 WSEUCWRK
001200* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCWRK
001300* 18/11/25 VBC - ADDED JULIAN CUM-DAYS TABLE FOR BURNDOWN         WSEUCWRK
001400*                DAYS-REMAINING, REPLACES A CALL TO A DATE        WSEUCWRK
001500*                ROUTINE THAT DOES NOT EXIST IN THIS SUITE.       WSEUCWRK
001600* 09/12/25 VBC - TARGET DATES MOVED HERE FROM EUC020 SO           WSEUCWRK
001700*                EUC010 CAN SEE THEM TOO IF EVER NEEDED.          WSEUCWRK
001800*                                                                 WSEUCWRK
001900  01  WS-FILE-STATUSES.                                           WSEUCWRK
002000      03  EUC-DEV-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002100      03  EUC-MAP-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002200      03  EUC-CTL-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002300      03  EUC-SNI-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002400      03  EUC-SNO-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002500      03  EUC-ESL-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002600      03  EUC-W11-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002700      03  EUC-RPT-STATUS           PIC XX       VALUE "00".       WSEUCWRK
002750      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCWRK
002800*                                                                 WSEUCWRK
002900  01  WS-SWITCHES.                                                WSEUCWRK
003000      03  WS-EOF-DEVICE            PIC X        VALUE "N".        WSEUCWRK
003100          88  DEVICE-EOF                        VALUE "Y".        WSEUCWRK
003200      03  WS-EOF-SNAPSHOT          PIC X        VALUE "N".        WSEUCWRK
003300          88  SNAPSHOT-EOF                      VALUE "Y".        WSEUCWRK
003400      03  SW-TESTING               PIC X        VALUE "N".        WSEUCWRK
003500*        SET TO "Y" FOR EXTRA TRACE LINES ON REPORT-FILE -        WSEUCWRK
003600*        SWITCH UPSI-0 ON AT JCL LEVEL TO TURN THIS ON, SEE       WSEUCWRK
003700*        AA000-MAIN IN EUC010/EUC020.                             WSEUCWRK
003800          88  TESTING-ON                        VALUE "Y".        WSEUCWRK
003850      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCWRK
003900*                                                                 WSEUCWRK
004000  01  WS-REPLY                     PIC X.                         WSEUCWRK
004100  01  WS-EVAL-MSG                  PIC X(25)    VALUE SPACES.     WSEUCWRK
004200  01  WS-PAGE-LINES                PIC 9(3)     COMP  VALUE 56.   WSEUCWRK
004300  01  WS-LINE-CNT                  PIC 9(3)     COMP  VALUE 99.   WSEUCWRK
004400  01  WS-PAGE-CNT                  PIC 9(3)     COMP  VALUE ZERO. WSEUCWRK
004500*                                                                 WSEUCWRK
004600  01  WS-RUN-DATE-TEXT             PIC X(10).                     WSEUCWRK
004700*        COPY OF EUC-CTL-RUN-DATE ONCE PARSED.                    WSEUCWRK
004800  01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-TEXT.               WSEUCWRK
004900      03  WS-RUN-CCYY              PIC 9(4).                      WSEUCWRK
005000      03  FILLER                   PIC X.                         WSEUCWRK
005100      03  WS-RUN-MM                PIC 9(2).                      WSEUCWRK
005200      03  FILLER                   PIC X.                         WSEUCWRK
005300      03  WS-RUN-DD                PIC 9(2).                      WSEUCWRK
005400*                                                                 WSEUCWRK
005500  01  WS-TODAY-TEXT                PIC X(10)    VALUE SPACES.     WSEUCWRK
005600*        DISPLAY-ONLY PRINT TIMESTAMP, TAKEN FROM                 WSEUCWRK
005700*        CURRENT-DATE FOR THE PAGE HEADING ONLY - NEVER           WSEUCWRK
005800*        USED FOR BURNDOWN OR ANY OTHER MATH.                     WSEUCWRK
005900  01  WS-CURRENT-DATE-BLK.                                        WSEUCWRK
006000      03  WSE-CCYY                 PIC 9(4).                      WSEUCWRK
006100      03  WSE-MONTH                PIC 9(2).                      WSEUCWRK
006200      03  WSE-DAY                  PIC 9(2).                      WSEUCWRK
006300      03  WSE-HH                   PIC 9(2).                      WSEUCWRK
006400      03  WSE-MM                   PIC 9(2).                      WSEUCWRK
006500      03  WSE-SS                   PIC 9(2).                      WSEUCWRK
006600      03  FILLER                   PIC X(10).                     WSEUCWRK
006700*                                                                 WSEUCWRK
006800  01  WS-JULIAN-WORK.                                             WSEUCWRK
006900      03  WS-JUL-CCYY              PIC 9(4)     COMP.             WSEUCWRK
007000      03  WS-JUL-MM                PIC 9(2)     COMP.             WSEUCWRK
007100      03  WS-JUL-DD                PIC 9(2)     COMP.             WSEUCWRK
007200      03  WS-JUL-Y1                PIC 9(4)     COMP.             WSEUCWRK
007300      03  WS-JUL-LEAP-SW           PIC X        VALUE "N".        WSEUCWRK
007400          88  JUL-IS-LEAP                       VALUE "Y".        WSEUCWRK
007500      03  WS-JUL-QUOT              PIC S9(7)    COMP.             WSEUCWRK
007600      03  WS-JUL-REM               PIC S9(7)    COMP.             WSEUCWRK
007700      03  WS-JUL-DAYNO             PIC S9(9)    COMP.             WSEUCWRK
007750      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCWRK
007800*                                                                 WSEUCWRK
007900  01  WS-CUM-DAYS-01               PIC 9(3)     COMP  VALUE 0.    WSEUCWRK
008000  01  WS-CUM-DAYS-02               PIC 9(3)     COMP  VALUE 31.   WSEUCWRK
008100  01  WS-CUM-DAYS-03               PIC 9(3)     COMP  VALUE 59.   WSEUCWRK
008200  01  WS-CUM-DAYS-04               PIC 9(3)     COMP  VALUE 90.   WSEUCWRK
008300  01  WS-CUM-DAYS-05               PIC 9(3)     COMP  VALUE 120.  WSEUCWRK
008400  01  WS-CUM-DAYS-06               PIC 9(3)     COMP  VALUE 151.  WSEUCWRK
008500  01  WS-CUM-DAYS-07               PIC 9(3)     COMP  VALUE 181.  WSEUCWRK
008600  01  WS-CUM-DAYS-08               PIC 9(3)     COMP  VALUE 212.  WSEUCWRK
008700  01  WS-CUM-DAYS-09               PIC 9(3)     COMP  VALUE 243.  WSEUCWRK
008800  01  WS-CUM-DAYS-10               PIC 9(3)     COMP  VALUE 273.  WSEUCWRK
008900  01  WS-CUM-DAYS-11               PIC 9(3)     COMP  VALUE 304.  WSEUCWRK
009000  01  WS-CUM-DAYS-12               PIC 9(3)     COMP  VALUE 334.  WSEUCWRK
009100  01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-01.                 WSEUCWRK
009200      03  WS-CUM-DAYS OCCURS 12 TIMES                             WSEUCWRK
009300                      INDEXED BY CUM-IDX         PIC 9(3) COMP.   WSEUCWRK
009400*                                                                 WSEUCWRK
009450*        NO FILLER PAD HERE - WS-TARGET-PARTS BELOW MUST LINE     WSEUCWRK
009470*        UP BYTE FOR BYTE WITH THIS GROUP, SEE THE REDEFINES.     WSEUCWRK
009500  01  WS-BURNDOWN-TARGETS.                                        WSEUCWRK
009600      03  WS-TARGET-ESOL-2024      PIC 9(8) COMP VALUE 20250630.  WSEUCWRK
009700      03  WS-TARGET-ESOL-2025      PIC 9(8) COMP VALUE 20251014.  WSEUCWRK
009800      03  WS-TARGET-ESOL-2026      PIC 9(8) COMP VALUE 20261111.  WSEUCWRK
009900      03  WS-TARGET-WIN11-KPI      PIC 9(8) COMP VALUE 20251031.  WSEUCWRK
010000  01  WS-TARGET-PARTS REDEFINES WS-BURNDOWN-TARGETS.              WSEUCWRK
010100      03  WS-TGT-CCYY              PIC 9(4) COMP OCCURS 4 TIMES.  WSEUCWRK
010200*        NOT REFERENCED DIRECTLY - KEPT SO A MAINTAINER CAN       WSEUCWRK
010300*        SEE THE FOUR DATES LINE UP, REDEFINES USED JUST TO       WSEUCWRK
010400*        DOCUMENT THE SHAPE (3RD REDEFINES IN THIS COPYBOOK).     WSEUCWRK
010500*                                                                 WSEUCWRK
010600  01  WS-PERCENT-CONSTANTS.                                       WSEUCWRK
010700      03  WS-KR1-PENALTY-PCT       PIC 9(3)V9   COMP-3 VALUE 1.0. WSEUCWRK
010800      03  WS-KR2-PENALTY-PCT       PIC 9(3)V9   COMP-3 VALUE 5.0. WSEUCWRK
010900      03  WS-KR3-TARGET-PCT        PIC 9(3)V9   COMP-3 VALUE 90.0.WSEUCWRK
011000      03  WS-STATUS-ONTRACK-MIN    PIC 9(3)V9   COMP-3 VALUE 80.0.WSEUCWRK
011100      03  WS-STATUS-CAUTION-MIN    PIC 9(3)V9   COMP-3 VALUE 60.0.WSEUCWRK
011200      03  WS-WT-KR1                PIC 9V99     COMP-3 VALUE 0.25.WSEUCWRK
011300      03  WS-WT-KR2                PIC 9V99     COMP-3 VALUE 0.25.WSEUCWRK
011400      03  WS-WT-KR3                PIC 9V99     COMP-3 VALUE 0.40.WSEUCWRK
011500      03  WS-WT-KR4                PIC 9V99     COMP-3 VALUE 0.10.WSEUCWRK
011550      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCWRK
011600                                                                  WSEUCWRK
