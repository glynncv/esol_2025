000100*FD FOR PRIOR OKR SNAPSHOTS READ IN THIS RUN.                     FDEUCSI 
000200  FD  EUC-SNAPSHOT-IN-FILE                                        FDEUCSI 
000300      LABEL RECORDS ARE STANDARD                                  FDEUCSI 
000400      RECORD CONTAINS 62 CHARACTERS.                              FDEUCSI 
000500  COPY "WSEUCSNP.COB"                                             FDEUCSI 
000600      REPLACING EUC-SNAPSHOT-RECORD BY EUC-SNAPSHOT-IN-RECORD.    FDEUCSI 
000700                                                                  FDEUCSI 
