000100*FD FOR THE SITE-TO-COUNTRY/SDM MAP FEED.                         FDEUCMP 
000200  FD  EUC-SITEMAP-FILE                                            FDEUCMP 
000300      LABEL RECORDS ARE STANDARD                                  FDEUCMP 
000400      RECORD CONTAINS 65 CHARACTERS.                              FDEUCMP 
000500  COPY "WSEUCMAP.COB".                                            FDEUCMP 
000600                                                                  FDEUCMP 
