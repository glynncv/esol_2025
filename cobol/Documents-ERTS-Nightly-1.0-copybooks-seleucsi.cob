000100*SELECT FOR PRIOR OKR SNAPSHOTS, CHRONOLOGICAL, 62 BYTES.         SELEUCSI
000200  SELECT EUC-SNAPSHOT-IN-FILE                                     SELEUCSI
000300      ASSIGN TO "EUCSNPIN"                                        SELEUCSI
000400      ORGANIZATION IS SEQUENTIAL                                  SELEUCSI
000500      ACCESS MODE IS SEQUENTIAL                                   SELEUCSI
000600      FILE STATUS IS EUC-SNI-STATUS.                              SELEUCSI
000700                                                                  SELEUCSI
