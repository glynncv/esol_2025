000100*******************************************                       WSEUCMAP
000200*                                          *                      WSEUCMAP
000300* RECORD DEFINITION FOR EUC SITE           *                      WSEUCMAP
000400*        ENRICHMENT MAPPING FILE           *                      WSEUCMAP
000500*   USES MAP-SITE AS SEARCH KEY            *                      WSEUCMAP
000600*******************************************                       WSEUCMAP
000700* FILE SIZE 65 BYTES.                                             WSEUCMAP
000800*                                                                 WSEUCMAP
000900* LOADED ENTIRE INTO WS-SITE-MAP-TABLE AT START OF RUN AND        WSEUCMAP
001000* SEARCHED BY SITE NAME - NOT A KEYED (INDEXED) FILE.             WSEUCMAP
001100*                                                                 WSEUCMAP
001200* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCMAP
001300* 26/11/25 VBC - WIDENED MAP-SDM TO X(25), SOME MANAGER           WSEUCMAP
001400*                NAMES DID NOT FIT.                               WSEUCMAP
001500*                                                                 WSEUCMAP
001600  01  EUC-SITEMAP-RECORD.                                         WSEUCMAP
001700      03  EUC-MAP-SITE             PIC X(20).                     WSEUCMAP
001800      03  EUC-MAP-COUNTRY          PIC X(20).                     WSEUCMAP
001900      03  EUC-MAP-SDM              PIC X(25).                     WSEUCMAP
002000*        SITES MISSING FROM THIS FILE ENRICH TO "UNKNOWN"         WSEUCMAP
002100*        FOR BOTH FIELDS ABOVE AND DROP OUT OF COUNTRY/SDM        WSEUCMAP
002200*        ROLL UPS - SEE EUC020 AA030/AA080.  NO FILLER            WSEUCMAP
002300*        ADDED - FEED IS EXACTLY 65 BYTES, NO SLACK TO PAD.       WSEUCMAP
002400                                                                  WSEUCMAP
