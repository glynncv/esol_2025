000100***************************************************************** EUC010  
000200*            EUC SITE ESOL / WIN11 EXTRACT                      * EUC010  
000300*                                                                *EUC010  
000400*         RUNS STANDALONE - READS DEVICE FILE ONCE              * EUC010  
000500*                                                                *EUC010  
000600***************************************************************** EUC010  
000700  IDENTIFICATION DIVISION.                                        EUC010  
000800  PROGRAM-ID.  EUC010.                                            EUC010  
000900  AUTHOR.  VINCENT B COEN.                                        EUC010  
001000  INSTALLATION.  APPLEWOOD COMPUTERS.                             EUC010  
001100  DATE-WRITTEN.  15/01/87.                                        EUC010  
001200  DATE-COMPILED.                                                  EUC010  
001300  SECURITY.  COPYRIGHT APPLEWOOD COMPUTERS 1987-2026 AND LATER.   EUC010  
001400*                                                                 EUC010  
001500* REMARKS.    SITE LEVEL ESOL AND WINDOWS 11 EXTRACT FOR THE EUC  EUC010  
001600*             TECHNICAL DEBT BOARD - FEEDS THE DESKTOP TEAM AND   EUC010  
001700*             THE FINANCE REPLACEMENT BUDGET ROLL UP DIRECT FROM  EUC010  
001800*             THE WEEKLY DEVICE INVENTORY DROP, NO SORT NEEDED.   EUC010  
001900*                                                                 EUC010  
002000*             DOES NOT OPEN THE SITE MAP - NEITHER EXTRACT NEEDS  EUC010  
002100*             COUNTRY OR SDM, SEE EUC020 FOR THE DASHBOARD RUN    EUC010  
002200*             THAT DOES.                                          EUC010  
002300*                                                                 EUC010  
002400* VERSION.    SEE WS-PROG-NAME BELOW.                             EUC010  
002500*                                                                 EUC010  
002600* CALLED MODULES.       NONE.                                     EUC010  
002700* FUNCTIONS USED.       NONE.                                     EUC010  
002800*                                                                 EUC010  
002900* FILES USED -                                                    EUC010  
003000*      EUC-DEVICE-FILE.      DEVICE INVENTORY, INPUT, UNSORTED.   EUC010  
003100*      EUC-SITE-ESOL-FILE.   SITE ESOL EXTRACT, OUTPUT.           EUC010  
003200*      EUC-SITE-WIN11-FILE.  SITE WIN11 EXTRACT, OUTPUT.          EUC010  
003300*                                                                 EUC010  
003400* ERROR MESSAGES USED -                                           EUC010  
003500*   SYSTEM WIDE:           SY001, SY002.                          EUC010  
003600*   PROGRAM SPECIFIC:      EU001, EU004, EU010.                   EUC010  
003700*                                                                 EUC010  
003800* CHANGES -                                                       EUC010  
003900* 15/01/87 VBC - 1.0.00 CREATED - STARTED CODING FROM PYRGSTR.    EUC010  
004000* 03/06/87 VBC - 1.0.01 ESOL SITE SUMMARY WORKING, TESTED         EUC010  
004100*                AGAINST THE MARCH DEVICE DROP.                   EUC010  
004200* 22/11/87 VBC - 1.0.02 ADDED THE WIN11 SITE EXTRACT, DESKTOP     EUC010  
004300*                TEAM WANTED IT SPLIT OUT OF THE MAIN REPORT.     EUC010  
004400* 09/02/93 VBC - 1.0.03 MAX-SITES RAISED 100 TO 200, RAN OUT OF   EUC010  
004500*                ROOM ON THE EUROPE CONSOLIDATION FILE.           EUC010  
004600* 14/09/98 VBC - 1.0.04 Y2K - RUN DATE AND ALL DATE FIELDS ARE    EUC010  
004700*                4 DIGIT CENTURY THROUGHOUT, NONE USED HERE       EUC010  
004800*                DIRECTLY BUT CHECKED AS PART OF THE SUITE WIDE   EUC010  
004900*                REVIEW.                                          EUC010  
005000* 11/11/26 VBC - 1.0.05 TICKET EUC-118 - COST NOW ACCUMULATED AS  EUC010  
005100*                ZONED NOT PACKED, MATCHES THE REST OF THE SUITE. EUC010  
005200*                                                                 EUC010  
005300***************************************************************** EUC010  
005400  ENVIRONMENT DIVISION.                                           EUC010  
005500*                                                                 EUC010  
005600  CONFIGURATION SECTION.                                          EUC010  
005700  SPECIAL-NAMES.                                                  EUC010  
005800      C01 IS TOP-OF-FORM                                          EUC010  
005900      CLASS EUC-ALPHA IS "A" THRU "Z" "a" THRU "z"                EUC010  
006000      UPSI-0 ON STATUS IS SW-TESTING-ON                           EUC010  
006100      UPSI-0 OFF STATUS IS SW-TESTING-OFF.                        EUC010  
006200*                                                                 EUC010  
006300  INPUT-OUTPUT SECTION.                                           EUC010  
006400  FILE-CONTROL.                                                   EUC010  
006500  COPY "SELEUCDV.COB".                                            EUC010  
006600  COPY "SELEUCEI.COB".                                            EUC010  
006700  COPY "SELEUCW1.COB".                                            EUC010  
006800*                                                                 EUC010  
006900  DATA DIVISION.                                                  EUC010  
007000  FILE SECTION.                                                   EUC010  
007100  COPY "FDEUCDV.COB".                                             EUC010  
007200  COPY "FDEUCEI.COB".                                             EUC010  
007300  COPY "FDEUCW1.COB".                                             EUC010  
007400*                                                                 EUC010  
007500  WORKING-STORAGE SECTION.                                        EUC010  
007600  77  WS-PROG-NAME            PIC X(17) VALUE "EUC010  (1.0.05)". EUC010  
007700*                                                                 EUC010  
007800  COPY "WSEUCMSG.COB".                                            EUC010  
007900  COPY "WSEUCWRK.COB".                                            EUC010  
008000*                                                                 EUC010  
008100  01  WS-ABORT-SW             PIC X     VALUE "N".                EUC010  
008200      88  ABORT-REQUESTED               VALUE "Y".                EUC010  
008300*                                                                 EUC010  
008400  01  WS-TABLE-CONTROL.                                           EUC010  
008500      03  WS-SITE-COUNT       PIC 9(4)  COMP  VALUE ZERO.         EUC010  
008600      03  MAX-SITES           PIC 9(4)  COMP  VALUE 0200.         EUC010  
008700      03  FILLER              PIC X(02) VALUE SPACES.             EUC010  
008800*                                                                 EUC010  
008900* SITE LEVEL ACCUMULATORS - ONE ROW PER DISTINCT SITE SEEN,       EUC010  
009000* BUILT AS DEVICES ARE READ, NO SORT - SITES ARE NOT KNOWN UP     EUC010  
009100* FRONT SO THE TABLE IS SEARCHED/EXTENDED AS WE GO (SAME TRICK    EUC010  
009200* PY000 USES TO BUILD THE DEPARTMENT TABLE ON THE FLY).           EUC010  
009300  01  WS-SITE-STATS-TABLE.                                        EUC010  
009400      03  SS-ENTRY OCCURS 0200 TIMES                              EUC010  
009500                   INDEXED BY SS-IDX.                             EUC010  
009600          05  SS-SITE-NAME        PIC X(20) VALUE SPACES.         EUC010  
009700          05  SS-ESOL-2024-CNT    PIC 9(5)  COMP.                 EUC010  
009800          05  SS-ESOL-2025-CNT    PIC 9(5)  COMP.                 EUC010  
009900          05  SS-ESOL-2026-CNT    PIC 9(5)  COMP.                 EUC010  
010000          05  SS-ESOL-TOTAL-COST  PIC 9(7)V99.                    EUC010  
010100          05  SS-ENT-TOTAL-CNT    PIC 9(5)  COMP.                 EUC010  
010200          05  SS-ENT-ELIG-CNT     PIC 9(5)  COMP.                 EUC010  
010300          05  SS-ENT-W11-CNT      PIC 9(5)  COMP.                 EUC010  
010400          05  FILLER              PIC X(02) VALUE SPACES.         EUC010  
010500      03  FILLER                  PIC X(02) VALUE SPACES.         EUC010  
010600*                                                                 EUC010  
010700  01  WS-SORT-WORK.                                               EUC010  
010800      03  WS-SORT-A            PIC 9(4)  COMP.                    EUC010  
010900      03  WS-SORT-B            PIC 9(4)  COMP.                    EUC010  
011000      03  WS-SORT-SWAPPED      PIC X.                             EUC010  
011100      03  WS-ESOL-KEY-A        PIC 9(7)  COMP.                    EUC010  
011200      03  WS-ESOL-KEY-B        PIC 9(7)  COMP.                    EUC010  
011300      03  FILLER               PIC X(02) VALUE SPACES.            EUC010  
011400  01  WS-SORT-HOLD.                                               EUC010  
011500      03  FILLER-HOLD-SITE     PIC X(20).                         EUC010  
011600      03  FILLER-HOLD-2024     PIC 9(5)  COMP.                    EUC010  
011700      03  FILLER-HOLD-2025     PIC 9(5)  COMP.                    EUC010  
011800      03  FILLER-HOLD-2026     PIC 9(5)  COMP.                    EUC010  
011900      03  FILLER-HOLD-COST     PIC 9(7)V99.                       EUC010  
012000      03  FILLER-HOLD-ENT      PIC 9(5)  COMP.                    EUC010  
012100      03  FILLER-HOLD-ELIG     PIC 9(5)  COMP.                    EUC010  
012200      03  FILLER-HOLD-W11      PIC 9(5)  COMP.                    EUC010  
012300      03  FILLER               PIC X(02) VALUE SPACES.            EUC010  
012400*                                                                 EUC010  
012500* DATE-FORMAT REDEFINES, NOT NEEDED FOR ANY MATH IN THIS          EUC010  
012600* PROGRAM BUT KEPT FOR THE HEADER STAMP ON DISPLAY MESSAGES,      EUC010  
012700* SAME SHAPE VACPRINT USES FOR ITS OWN MESSAGE HEADER.            EUC010  
012800  01  WS-MSG-DATE                 PIC X(10) VALUE SPACES.         EUC010  
012900  01  WS-MSG-DATE-UK REDEFINES WS-MSG-DATE.                       EUC010  
013000      03  WS-MSGD-DD              PIC 99.                         EUC010  
013100      03  FILLER                  PIC X.                          EUC010  
013200      03  WS-MSGD-MM              PIC 99.                         EUC010  
013300      03  FILLER                  PIC X.                          EUC010  
013400      03  WS-MSGD-CCYY            PIC 9(4).                       EUC010  
013500*                                                                 EUC010  
013600  01  WS-CLASSIFY-FLAGS.                                          EUC010  
013700      03  WS-ESOL-CATEGORY        PIC X(04) VALUE SPACES.         EUC010  
013800          88  IS-ESOL-2024                  VALUE "2024".         EUC010  
013900          88  IS-ESOL-2025                  VALUE "2025".         EUC010  
014000          88  IS-ESOL-2026                  VALUE "2026".         EUC010  
014100          88  IS-NOT-ESOL                   VALUE SPACES.         EUC010  
014200      03  WS-ENTERPRISE-SW         PIC X    VALUE "N".            EUC010  
014300          88  IS-ENTERPRISE                 VALUE "Y".            EUC010  
014400      03  WS-WIN11-CAPABLE-SW      PIC X    VALUE "N".            EUC010  
014500          88  IS-WIN11-CAPABLE              VALUE "Y".            EUC010  
014600      03  WS-WIN11-CURRENT-SW      PIC X    VALUE "N".            EUC010  
014700          88  IS-WIN11-CURRENT              VALUE "Y".            EUC010  
014800      03  WS-MIGRATION-SW          PIC X    VALUE "N".            EUC010  
014900          88  IS-MIGRATION-ESOL              VALUE "Y".           EUC010  
015000      03  FILLER                   PIC X(02) VALUE SPACES.        EUC010  
015100*                                                                 EUC010  
015200  01  WS-SCAN-WORK.                                               EUC010  
015300      03  WS-SCAN-FIELD           PIC X(15).                      EUC010  
015400      03  WS-SCAN-UPPER           PIC X(15).                      EUC010  
015500      03  FILLER                  PIC X(02) VALUE SPACES.         EUC010  
015600*                                                                 EUC010  
015700  PROCEDURE DIVISION.                                             EUC010  
015800*                                                                 EUC010  
015900  AA000-MAIN SECTION.                                             EUC010  
016000  AA000-START.                                                    EUC010  
016100      PERFORM AA010-OPEN-FILES THRU AA010-EXIT.                   EUC010  
016200      IF ABORT-REQUESTED                                          EUC010  
016300          DISPLAY SY001                                           EUC010  
016400          STOP RUN                                                EUC010  
016500      END-IF.                                                     EUC010  
016600      PERFORM ZZ200-READ-DEVICE THRU ZZ200-EXIT.                  EUC010  
016700      PERFORM AA030-PROCESS-ONE-DEVICE THRU AA030-EXIT            EUC010  
016800          UNTIL DEVICE-EOF.                                       EUC010  
016900      PERFORM AA040-ESOL-SITE-SUMMARY THRU AA040-EXIT.            EUC010  
017000      PERFORM AA050-WIN11-SITE-SUMMARY THRU AA050-EXIT.           EUC010  
017100      PERFORM AA900-CLOSE-FILES THRU AA900-EXIT.                  EUC010  
017200      STOP RUN.                                                   EUC010  
017300  AA000-EXIT.                                                     EUC010  
017400      EXIT.                                                       EUC010  
017500*                                                                 EUC010  
017600  AA010-OPEN-FILES SECTION.                                       EUC010  
017700  AA010-START.                                                    EUC010  
017800      OPEN INPUT EUC-DEVICE-FILE.                                 EUC010  
017900      IF EUC-DEV-STATUS NOT = "00"                                EUC010  
018000          DISPLAY EU001                                           EUC010  
018100          DISPLAY "FILE STATUS " EUC-DEV-STATUS                   EUC010  
018200          MOVE "Y" TO WS-ABORT-SW                                 EUC010  
018300          GO TO AA010-EXIT                                        EUC010  
018400      END-IF.                                                     EUC010  
018500      OPEN OUTPUT EUC-SITE-ESOL-FILE.                             EUC010  
018600      IF EUC-ESL-STATUS NOT = "00"                                EUC010  
018700          DISPLAY SY002                                           EUC010  
018800          DISPLAY "FILE STATUS " EUC-ESL-STATUS                   EUC010  
018900          MOVE "Y" TO WS-ABORT-SW                                 EUC010  
019000          GO TO AA010-EXIT                                        EUC010  
019100      END-IF.                                                     EUC010  
019200      OPEN OUTPUT EUC-SITE-WIN11-FILE.                            EUC010  
019300      IF EUC-W11-STATUS NOT = "00"                                EUC010  
019400          DISPLAY SY002                                           EUC010  
019500          DISPLAY "FILE STATUS " EUC-W11-STATUS                   EUC010  
019600          MOVE "Y" TO WS-ABORT-SW                                 EUC010  
019700      END-IF.                                                     EUC010  
019800  AA010-EXIT.                                                     EUC010  
019900      EXIT.                                                       EUC010  
020000*                                                                 EUC010  
020100  AA030-PROCESS-ONE-DEVICE SECTION.                               EUC010  
020200  AA030-START.                                                    EUC010  
020300      PERFORM ZZ300-CLASSIFY-DEVICE THRU ZZ300-EXIT.              EUC010  
020400      PERFORM ZZ310-FIND-OR-ADD-SITE THRU ZZ310-EXIT.             EUC010  
020500      PERFORM ZZ320-ACCUMULATE-SITE THRU ZZ320-EXIT.              EUC010  
020600      PERFORM ZZ200-READ-DEVICE THRU ZZ200-EXIT.                  EUC010  
020700  AA030-EXIT.                                                     EUC010  
020800      EXIT.                                                       EUC010  
020900*                                                                 EUC010  
021000  AA040-ESOL-SITE-SUMMARY SECTION.                                EUC010  
021100  AA040-START.                                                    EUC010  
021200      IF WS-SITE-COUNT = ZERO                                     EUC010  
021300          GO TO AA040-EXIT                                        EUC010  
021400      END-IF.                                                     EUC010  
021500      PERFORM ZZ330-SORT-BY-ESOL THRU ZZ330-EXIT.                 EUC010  
021600      PERFORM ZZ340-WRITE-ESOL-ROW THRU ZZ340-EXIT                EUC010  
021700          VARYING SS-IDX FROM 1 BY 1                              EUC010  
021800          UNTIL SS-IDX > WS-SITE-COUNT.                           EUC010  
021900  AA040-EXIT.                                                     EUC010  
022000      EXIT.                                                       EUC010  
022100*                                                                 EUC010  
022200  AA050-WIN11-SITE-SUMMARY SECTION.                               EUC010  
022300  AA050-START.                                                    EUC010  
022400      IF WS-SITE-COUNT = ZERO                                     EUC010  
022500          GO TO AA050-EXIT                                        EUC010  
022600      END-IF.                                                     EUC010  
022700      PERFORM ZZ350-SORT-BY-ENT-TOTAL THRU ZZ350-EXIT.            EUC010  
022800      PERFORM ZZ360-WRITE-WIN11-ROW THRU ZZ360-EXIT               EUC010  
022900          VARYING SS-IDX FROM 1 BY 1                              EUC010  
023000          UNTIL SS-IDX > WS-SITE-COUNT.                           EUC010  
023100  AA050-EXIT.                                                     EUC010  
023200      EXIT.                                                       EUC010  
023300*                                                                 EUC010  
023400  AA900-CLOSE-FILES SECTION.                                      EUC010  
023500  AA900-START.                                                    EUC010  
023600      CLOSE EUC-DEVICE-FILE                                       EUC010  
023700            EUC-SITE-ESOL-FILE                                    EUC010  
023800            EUC-SITE-WIN11-FILE.                                  EUC010  
023900  AA900-EXIT.                                                     EUC010  
024000      EXIT.                                                       EUC010  
024100*                                                                 EUC010  
024200  ZZ200-READ-DEVICE SECTION.                                      EUC010  
024300  ZZ200-START.                                                    EUC010  
024400      READ EUC-DEVICE-FILE                                        EUC010  
024500          AT END                                                  EUC010  
024600              MOVE "Y" TO WS-EOF-DEVICE                           EUC010  
024700      END-READ.                                                   EUC010  
024800      IF DEVICE-EOF                                               EUC010  
024900          GO TO ZZ200-EXIT                                        EUC010  
025000      END-IF.                                                     EUC010  
025100      IF EUC-DEV-STATUS NOT = "00"                                EUC010  
025200          DISPLAY EU004                                           EUC010  
025300          DISPLAY "FILE STATUS " EUC-DEV-STATUS                   EUC010  
025400      END-IF.                                                     EUC010  
025500  ZZ200-EXIT.                                                     EUC010  
025600      EXIT.                                                       EUC010  
025700*                                                                 EUC010  
025800  ZZ300-CLASSIFY-DEVICE SECTION.                                  EUC010  
025900  ZZ300-START.                                                    EUC010  
026000      MOVE SPACES TO WS-ESOL-CATEGORY.                            EUC010  
026100      MOVE "N" TO WS-ENTERPRISE-SW.                               EUC010  
026200      MOVE "N" TO WS-WIN11-CAPABLE-SW.                            EUC010  
026300      MOVE "N" TO WS-WIN11-CURRENT-SW.                            EUC010  
026400      MOVE "N" TO WS-MIGRATION-SW.                                EUC010  
026500      IF EUC-DEV-ACTION = "Urgent Replacement"                    EUC010  
026600          MOVE "2024" TO WS-ESOL-CATEGORY                         EUC010  
026700      END-IF.                                                     EUC010  
026800      IF EUC-DEV-ACTION = "Replace by 14/10/2025"                 EUC010  
026900          MOVE "2025" TO WS-ESOL-CATEGORY                         EUC010  
027000      END-IF.                                                     EUC010  
027100      IF EUC-DEV-ACTION = "Replace by 11/11/2026"                 EUC010  
027200          MOVE "2026" TO WS-ESOL-CATEGORY                         EUC010  
027300      END-IF.                                                     EUC010  
027400      IF IS-ESOL-2024 OR IS-ESOL-2025                             EUC010  
027500          MOVE "Y" TO WS-MIGRATION-SW                             EUC010  
027600      END-IF.                                                     EUC010  
027700      IF EUC-DEV-EDITION = "Enterprise"                           EUC010  
027800          MOVE "Y" TO WS-ENTERPRISE-SW                            EUC010  
027900      END-IF.                                                     EUC010  
028000      MOVE EUC-DEV-OS-SUPPORTED TO WS-SCAN-FIELD.                 EUC010  
028100      PERFORM ZZ380-UPPERCASE-SCAN THRU ZZ380-EXIT.               EUC010  
028200      PERFORM ZZ390-TEST-WIN11-SUPP THRU ZZ390-EXIT.              EUC010  
028300      MOVE EUC-DEV-OS-CURRENT TO WS-SCAN-FIELD.                   EUC010  
028400      PERFORM ZZ380-UPPERCASE-SCAN THRU ZZ380-EXIT.               EUC010  
028500      PERFORM ZZ395-TEST-WIN11-CURR THRU ZZ395-EXIT.              EUC010  
028600  ZZ300-EXIT.                                                     EUC010  
028700      EXIT.                                                       EUC010  
028800*                                                                 EUC010  
028900* THE TWO PARAGRAPHS BELOW DO A PLAIN SUBSTRING SCAN FOR          EUC010  
029000* "WIN11" IN THE UPPERCASED WORKING COPY OF THE OS FIELD - NO     EUC010  
029100* INTRINSIC FUNCTION IN THIS SUITE, SO NO UPPER-CASE() AND NO     EUC010  
029200* COMPUTE WITH INSPECT TALLYING SUBSTITUTE, JUST A REFERENCE      EUC010  
029300* MODIFICATION SCAN 1 BYTE AT A TIME.                             EUC010  
029400  ZZ380-UPPERCASE-SCAN SECTION.                                   EUC010  
029500  ZZ380-START.                                                    EUC010  
029600      MOVE SPACES TO WS-SCAN-UPPER.                               EUC010  
029700      INSPECT WS-SCAN-FIELD CONVERTING                            EUC010  
029800          "abcdefghijklmnopqrstuvwxyz" TO                         EUC010  
029900          "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                           EUC010  
030000      MOVE WS-SCAN-FIELD TO WS-SCAN-UPPER.                        EUC010  
030100  ZZ380-EXIT.                                                     EUC010  
030200      EXIT.                                                       EUC010  
030300*                                                                 EUC010  
030400  ZZ390-TEST-WIN11-SUPP SECTION.                                  EUC010  
030500  ZZ390-START.                                                    EUC010  
030600      IF WS-SCAN-UPPER(01:05) = "WIN11" OR                        EUC010  
030700         WS-SCAN-UPPER(02:05) = "WIN11" OR                        EUC010  
030800         WS-SCAN-UPPER(03:05) = "WIN11" OR                        EUC010  
030900         WS-SCAN-UPPER(04:05) = "WIN11" OR                        EUC010  
031000         WS-SCAN-UPPER(05:05) = "WIN11" OR                        EUC010  
031100         WS-SCAN-UPPER(06:05) = "WIN11" OR                        EUC010  
031200         WS-SCAN-UPPER(07:05) = "WIN11" OR                        EUC010  
031300         WS-SCAN-UPPER(08:05) = "WIN11" OR                        EUC010  
031400         WS-SCAN-UPPER(09:05) = "WIN11" OR                        EUC010  
031500         WS-SCAN-UPPER(10:05) = "WIN11"                           EUC010  
031600          MOVE "Y" TO WS-WIN11-CAPABLE-SW                         EUC010  
031700      END-IF.                                                     EUC010  
031800  ZZ390-EXIT.                                                     EUC010  
031900      EXIT.                                                       EUC010  
032000*                                                                 EUC010  
032100  ZZ395-TEST-WIN11-CURR SECTION.                                  EUC010  
032200  ZZ395-START.                                                    EUC010  
032300      IF WS-SCAN-UPPER(01:05) = "WIN11" OR                        EUC010  
032400         WS-SCAN-UPPER(02:05) = "WIN11" OR                        EUC010  
032500         WS-SCAN-UPPER(03:05) = "WIN11" OR                        EUC010  
032600         WS-SCAN-UPPER(04:05) = "WIN11" OR                        EUC010  
032700         WS-SCAN-UPPER(05:05) = "WIN11" OR                        EUC010  
032800         WS-SCAN-UPPER(06:05) = "WIN11" OR                        EUC010  
032900         WS-SCAN-UPPER(07:05) = "WIN11" OR                        EUC010  
033000         WS-SCAN-UPPER(08:05) = "WIN11" OR                        EUC010  
033100         WS-SCAN-UPPER(09:05) = "WIN11" OR                        EUC010  
033200         WS-SCAN-UPPER(10:05) = "WIN11"                           EUC010  
033300          MOVE "Y" TO WS-WIN11-CURRENT-SW                         EUC010  
033400      END-IF.                                                     EUC010  
033500  ZZ395-EXIT.                                                     EUC010  
033600      EXIT.                                                       EUC010  
033700*                                                                 EUC010  
033800  ZZ310-FIND-OR-ADD-SITE SECTION.                                 EUC010  
033900  ZZ310-START.                                                    EUC010  
034000      SET SS-IDX TO 1.                                            EUC010  
034100      SEARCH SS-ENTRY                                             EUC010  
034200          AT END                                                  EUC010  
034300              PERFORM ZZ315-ADD-SITE THRU ZZ315-EXIT              EUC010  
034400          WHEN SS-SITE-NAME(SS-IDX) = EUC-DEV-SITE                EUC010  
034500              CONTINUE                                            EUC010  
034600          WHEN SS-SITE-NAME(SS-IDX) = SPACES                      EUC010  
034700              PERFORM ZZ315-ADD-SITE THRU ZZ315-EXIT              EUC010  
034800      END-SEARCH.                                                 EUC010  
034900  ZZ310-EXIT.                                                     EUC010  
035000      EXIT.                                                       EUC010  
035100*                                                                 EUC010  
035200  ZZ315-ADD-SITE SECTION.                                         EUC010  
035300  ZZ315-START.                                                    EUC010  
035400      IF WS-SITE-COUNT >= MAX-SITES                               EUC010  
035500          DISPLAY EU010                                           EUC010  
035600          GO TO ZZ315-EXIT                                        EUC010  
035700      END-IF.                                                     EUC010  
035800      ADD 1 TO WS-SITE-COUNT.                                     EUC010  
035900      SET SS-IDX TO WS-SITE-COUNT.                                EUC010  
036000      MOVE EUC-DEV-SITE TO SS-SITE-NAME(SS-IDX).                  EUC010  
036100  ZZ315-EXIT.                                                     EUC010  
036200      EXIT.                                                       EUC010  
036300*                                                                 EUC010  
036400  ZZ320-ACCUMULATE-SITE SECTION.                                  EUC010  
036500  ZZ320-START.                                                    EUC010  
036600      IF IS-ESOL-2024                                             EUC010  
036700          ADD 1 TO SS-ESOL-2024-CNT(SS-IDX)                       EUC010  
036800          ADD EUC-DEV-COST TO SS-ESOL-TOTAL-COST(SS-IDX)          EUC010  
036900      END-IF.                                                     EUC010  
037000      IF IS-ESOL-2025                                             EUC010  
037100          ADD 1 TO SS-ESOL-2025-CNT(SS-IDX)                       EUC010  
037200          ADD EUC-DEV-COST TO SS-ESOL-TOTAL-COST(SS-IDX)          EUC010  
037300      END-IF.                                                     EUC010  
037400      IF IS-ESOL-2026                                             EUC010  
037500          ADD 1 TO SS-ESOL-2026-CNT(SS-IDX)                       EUC010  
037600          ADD EUC-DEV-COST TO SS-ESOL-TOTAL-COST(SS-IDX)          EUC010  
037700      END-IF.                                                     EUC010  
037800      IF IS-ENTERPRISE                                            EUC010  
037900          ADD 1 TO SS-ENT-TOTAL-CNT(SS-IDX)                       EUC010  
038000          IF NOT IS-MIGRATION-ESOL AND IS-WIN11-CAPABLE           EUC010  
038100              ADD 1 TO SS-ENT-ELIG-CNT(SS-IDX)                    EUC010  
038200              IF IS-WIN11-CURRENT                                 EUC010  
038300                  ADD 1 TO SS-ENT-W11-CNT(SS-IDX)                 EUC010  
038400              END-IF                                              EUC010  
038500          END-IF                                                  EUC010  
038600      END-IF.                                                     EUC010  
038700  ZZ320-EXIT.                                                     EUC010  
038800      EXIT.                                                       EUC010  
038900*                                                                 EUC010  
039000* BUBBLE SORTS - TABLE IS NEVER MORE THAN MAX-SITES LONG SO A     EUC010  
039100* BUBBLE SORT IS PLENTY, SAME AS THE SMALL TABLE SORTS PY000      EUC010  
039200* USES FOR ITS DEPARTMENT TOTALS PAGE.                            EUC010  
039300  ZZ330-SORT-BY-ESOL SECTION.                                     EUC010  
039400  ZZ330-START.                                                    EUC010  
039500      MOVE "Y" TO WS-SORT-SWAPPED.                                EUC010  
039600      PERFORM ZZ331-SORT-PASS THRU ZZ331-EXIT                     EUC010  
039700          UNTIL WS-SORT-SWAPPED = "N".                            EUC010  
039800  ZZ330-EXIT.                                                     EUC010  
039900      EXIT.                                                       EUC010  
040000*                                                                 EUC010  
040100  ZZ331-SORT-PASS SECTION.                                        EUC010  
040200  ZZ331-START.                                                    EUC010  
040300      MOVE "N" TO WS-SORT-SWAPPED.                                EUC010  
040400      PERFORM ZZ332-COMPARE-ESOL THRU ZZ332-EXIT                  EUC010  
040500          VARYING WS-SORT-A FROM 1 BY 1                           EUC010  
040600          UNTIL WS-SORT-A >= WS-SITE-COUNT.                       EUC010  
040700  ZZ331-EXIT.                                                     EUC010  
040800      EXIT.                                                       EUC010  
040900*                                                                 EUC010  
041000  ZZ332-COMPARE-ESOL SECTION.                                     EUC010  
041100  ZZ332-START.                                                    EUC010  
041200      COMPUTE WS-SORT-B = WS-SORT-A + 1.                          EUC010  
041300      COMPUTE WS-ESOL-KEY-A =                                     EUC010  
041400          SS-ESOL-2024-CNT(WS-SORT-A) +                           EUC010  
041500          SS-ESOL-2025-CNT(WS-SORT-A) +                           EUC010  
041600          SS-ESOL-2026-CNT(WS-SORT-A).                            EUC010  
041700      COMPUTE WS-ESOL-KEY-B =                                     EUC010  
041800          SS-ESOL-2024-CNT(WS-SORT-B) +                           EUC010  
041900          SS-ESOL-2025-CNT(WS-SORT-B) +                           EUC010  
042000          SS-ESOL-2026-CNT(WS-SORT-B).                            EUC010  
042100      IF WS-ESOL-KEY-A < WS-ESOL-KEY-B                            EUC010  
042200          MOVE SS-ENTRY(WS-SORT-A) TO WS-SORT-HOLD                EUC010  
042300          MOVE SS-ENTRY(WS-SORT-B) TO SS-ENTRY(WS-SORT-A)         EUC010  
042400          MOVE WS-SORT-HOLD TO SS-ENTRY(WS-SORT-B)                EUC010  
042500          MOVE "Y" TO WS-SORT-SWAPPED                             EUC010  
042600      END-IF.                                                     EUC010  
042700  ZZ332-EXIT.                                                     EUC010  
042800      EXIT.                                                       EUC010  
042900*                                                                 EUC010  
043000  ZZ350-SORT-BY-ENT-TOTAL SECTION.                                EUC010  
043100  ZZ350-START.                                                    EUC010  
043200      MOVE "Y" TO WS-SORT-SWAPPED.                                EUC010  
043300      PERFORM ZZ351-SORT-PASS THRU ZZ351-EXIT                     EUC010  
043400          UNTIL WS-SORT-SWAPPED = "N".                            EUC010  
043500  ZZ350-EXIT.                                                     EUC010  
043600      EXIT.                                                       EUC010  
043700*                                                                 EUC010  
043800  ZZ351-SORT-PASS SECTION.                                        EUC010  
043900  ZZ351-START.                                                    EUC010  
044000      MOVE "N" TO WS-SORT-SWAPPED.                                EUC010  
044100      PERFORM ZZ352-COMPARE-ENT THRU ZZ352-EXIT                   EUC010  
044200          VARYING WS-SORT-A FROM 1 BY 1                           EUC010  
044300          UNTIL WS-SORT-A >= WS-SITE-COUNT.                       EUC010  
044400  ZZ351-EXIT.                                                     EUC010  
044500      EXIT.                                                       EUC010  
044600*                                                                 EUC010  
044700  ZZ352-COMPARE-ENT SECTION.                                      EUC010  
044800  ZZ352-START.                                                    EUC010  
044900      COMPUTE WS-SORT-B = WS-SORT-A + 1.                          EUC010  
045000      IF SS-ENT-TOTAL-CNT(WS-SORT-A) <                            EUC010  
045100         SS-ENT-TOTAL-CNT(WS-SORT-B)                              EUC010  
045200          MOVE SS-ENTRY(WS-SORT-A) TO WS-SORT-HOLD                EUC010  
045300          MOVE SS-ENTRY(WS-SORT-B) TO SS-ENTRY(WS-SORT-A)         EUC010  
045400          MOVE WS-SORT-HOLD TO SS-ENTRY(WS-SORT-B)                EUC010  
045500          MOVE "Y" TO WS-SORT-SWAPPED                             EUC010  
045600      END-IF.                                                     EUC010  
045700  ZZ352-EXIT.                                                     EUC010  
045800      EXIT.                                                       EUC010  
045900*                                                                 EUC010  
046000  ZZ340-WRITE-ESOL-ROW SECTION.                                   EUC010  
046100  ZZ340-START.                                                    EUC010  
046200      IF SS-ESOL-2024-CNT(SS-IDX) = ZERO AND                      EUC010  
046300         SS-ESOL-2025-CNT(SS-IDX) = ZERO AND                      EUC010  
046400         SS-ESOL-2026-CNT(SS-IDX) = ZERO                          EUC010  
046500          GO TO ZZ340-EXIT                                        EUC010  
046600      END-IF.                                                     EUC010  
046700      MOVE SS-SITE-NAME(SS-IDX)       TO EUC-ESL-SITE.            EUC010  
046800      MOVE SS-ESOL-2024-CNT(SS-IDX)   TO EUC-ESL-2024-COUNT.      EUC010  
046900      MOVE SS-ESOL-2025-CNT(SS-IDX)   TO EUC-ESL-2025-COUNT.      EUC010  
047000      MOVE SS-ESOL-2026-CNT(SS-IDX)   TO EUC-ESL-2026-COUNT.      EUC010  
047100      COMPUTE EUC-ESL-TOTAL-COUNT =                               EUC010  
047200          SS-ESOL-2024-CNT(SS-IDX) +                              EUC010  
047300          SS-ESOL-2025-CNT(SS-IDX) +                              EUC010  
047400          SS-ESOL-2026-CNT(SS-IDX).                               EUC010  
047500      MOVE SS-ESOL-TOTAL-COST(SS-IDX) TO EUC-ESL-TOTAL-COST.      EUC010  
047600      WRITE EUC-SITE-ESOL-RECORD.                                 EUC010  
047700  ZZ340-EXIT.                                                     EUC010  
047800      EXIT.                                                       EUC010  
047900*                                                                 EUC010  
048000  ZZ360-WRITE-WIN11-ROW SECTION.                                  EUC010  
048100  ZZ360-START.                                                    EUC010  
048200      IF SS-ENT-TOTAL-CNT(SS-IDX) = ZERO                          EUC010  
048300          GO TO ZZ360-EXIT                                        EUC010  
048400      END-IF.                                                     EUC010  
048500      MOVE SS-SITE-NAME(SS-IDX)       TO EUC-W11-SITE.            EUC010  
048600      MOVE SS-ENT-TOTAL-CNT(SS-IDX)   TO EUC-W11-TOTAL-DEVICES.   EUC010  
048700      MOVE SS-ENT-ELIG-CNT(SS-IDX)    TO EUC-W11-ELIGIBLE-COUNT.  EUC010  
048800      MOVE SS-ENT-W11-CNT(SS-IDX)     TO EUC-W11-WIN11-COUNT.     EUC010  
048900      COMPUTE EUC-W11-PENDING-COUNT =                             EUC010  
049000          SS-ENT-ELIG-CNT(SS-IDX) - SS-ENT-W11-CNT(SS-IDX).       EUC010  
049100      IF SS-ENT-TOTAL-CNT(SS-IDX) = ZERO                          EUC010  
049200          MOVE ZERO TO EUC-W11-ELIGIBLE-PCT                       EUC010  
049300      ELSE                                                        EUC010  
049400          COMPUTE EUC-W11-ELIGIBLE-PCT ROUNDED =                  EUC010  
049500              SS-ENT-ELIG-CNT(SS-IDX) /                           EUC010  
049600              SS-ENT-TOTAL-CNT(SS-IDX) * 100                      EUC010  
049700      END-IF.                                                     EUC010  
049800      IF SS-ENT-ELIG-CNT(SS-IDX) = ZERO                           EUC010  
049900          MOVE ZERO TO EUC-W11-WIN11-PCT                          EUC010  
050000          MOVE ZERO TO EUC-W11-PENDING-PCT                        EUC010  
050100      ELSE                                                        EUC010  
050200          COMPUTE EUC-W11-WIN11-PCT ROUNDED =                     EUC010  
050300              SS-ENT-W11-CNT(SS-IDX) /                            EUC010  
050400              SS-ENT-ELIG-CNT(SS-IDX) * 100                       EUC010  
050500          COMPUTE EUC-W11-PENDING-PCT ROUNDED =                   EUC010  
050600              EUC-W11-PENDING-COUNT /                             EUC010  
050700              SS-ENT-ELIG-CNT(SS-IDX) * 100                       EUC010  
050800      END-IF.                                                     EUC010  
050900      WRITE EUC-SITE-WIN11-RECORD.                                EUC010  
051000  ZZ360-EXIT.                                                     EUC010  
051100      EXIT.                                                       EUC010  
051200                                                                  EUC010  
