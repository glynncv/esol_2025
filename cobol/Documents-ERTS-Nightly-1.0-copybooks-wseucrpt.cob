000100*******************************************                       WSEUCRPT
000200*                                          *                      WSEUCRPT
000300* PRINT LINE LAYOUTS FOR THE ERTS          *                      WSEUCRPT
000400*     EUC DASHBOARD REPORT - ALL 8         *                      WSEUCRPT
000500*          REPORT SECTIONS                *                       WSEUCRPT
000600*******************************************                       WSEUCRPT
000700* REPORT-FILE IS 132 COLUMN PRINT LINES, LINE SEQUENTIAL.         WSEUCRPT
000800* EACH LINE BELOW IS MOVED TO FD-REPORT-LINE (SELEUCRP.COB)       WSEUCRPT
000900* AND WRITTEN - REPORT WRITER WAS LOOKED AT (SEE VACPRINT)        WSEUCRPT
001000* BUT 8 UNLIKE SECTIONS MADE PLAIN MOVE/WRITE SIMPLER TO          WSEUCRPT
001100* MAINTAIN, SAME AS CHEQUE STUB SECTION OF PYRGSTR DOES IT.       WSEUCRPT
001200*                                                                 WSEUCRPT
001300* 04/11/25 VBC - CREATED FOR ERTS 1.0.                            WSEUCRPT
001400* 20/11/25 VBC - ADDED TOP-10 DETAIL LINE, MISSED ON FIRST        WSEUCRPT
001500*                PASS - OPS ASKED FOR THE KIOSK COUNT ON IT.      WSEUCRPT
001600* 02/12/25 VBC - GRAND TOTAL LINE FOR ESOL SITE SUMMARY.          WSEUCRPT
001650* 18/11/26 VBC - TICKET EUC-119 - ADDED RPT-W11-PENDING, KPI      WSEUCRPT
001660*                LINE WAS COMPUTING THE PENDING COUNT AND THEN    WSEUCRPT
001670*                NEVER PRINTING IT.                               WSEUCRPT
001700*                                                                 WSEUCRPT
001800  01  EUC-RPT-BLANK-LINE.                                         WSEUCRPT
001900      03  FILLER                   PIC X(132)   VALUE SPACES.     WSEUCRPT
002000*                                                                 WSEUCRPT
002100  01  EUC-RPT-TITLE-LINE.                                         WSEUCRPT
002200      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
002300      03  RPT-TITLE-TEXT           PIC X(60)    VALUE SPACES.     WSEUCRPT
002400      03  FILLER                   PIC X(10)    VALUE SPACES.     WSEUCRPT
002500      03  FILLER                   PIC X(12)    VALUE             WSEUCRPT
002600          "RUN DATE  ".                                           WSEUCRPT
002700      03  RPT-TITLE-RUN-DATE       PIC X(10)    VALUE SPACES.     WSEUCRPT
002800      03  FILLER                   PIC X(35)    VALUE SPACES.     WSEUCRPT
002900*                                                                 WSEUCRPT
003000  01  EUC-RPT-EXEC-SCORE-LINE.                                    WSEUCRPT
003100      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
003200      03  FILLER                   PIC X(14)    VALUE             WSEUCRPT
003300          "OVERALL SCORE".                                        WSEUCRPT
003400      03  FILLER                   PIC X(02)    VALUE ": ".       WSEUCRPT
003500      03  RPT-EXEC-SCORE           PIC ZZ9.9.                     WSEUCRPT
003600      03  FILLER                   PIC X(06)    VALUE "/100  ".   WSEUCRPT
003700      03  RPT-EXEC-STATUS          PIC X(10)    VALUE SPACES.     WSEUCRPT
003800      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
003900      03  RPT-EXEC-ARROW           PIC X(04)    VALUE SPACES.     WSEUCRPT
004000      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
004100      03  RPT-EXEC-DELTA-SIGN      PIC X        VALUE SPACES.     WSEUCRPT
004200      03  RPT-EXEC-DELTA           PIC Z9.9.                      WSEUCRPT
004300      03  FILLER                   PIC X(79)    VALUE SPACES.     WSEUCRPT
004400*                                                                 WSEUCRPT
004500  01  EUC-RPT-EXEC-KR-LINE.                                       WSEUCRPT
004600      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
004700      03  RPT-KR-LABEL             PIC X(18)    VALUE SPACES.     WSEUCRPT
004800      03  RPT-KR-SCORE             PIC ZZ9.9.                     WSEUCRPT
004900      03  FILLER                   PIC X(03)    VALUE SPACES.     WSEUCRPT
005000      03  RPT-KR-VALUE-TEXT        PIC X(20)    VALUE SPACES.     WSEUCRPT
005100      03  FILLER                   PIC X(03)    VALUE SPACES.     WSEUCRPT
005200      03  RPT-KR-STATUS            PIC X(10)    VALUE SPACES.     WSEUCRPT
005300      03  FILLER                   PIC X(69)    VALUE SPACES.     WSEUCRPT
005400*                                                                 WSEUCRPT
005500  01  EUC-RPT-DIM-HEADER-LINE.                                    WSEUCRPT
005600      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
005700      03  RPT-DIM-HDR-NAME         PIC X(25)    VALUE SPACES.     WSEUCRPT
005800      03  RPT-DIM-HDR-SCORE        PIC X(08)    VALUE "SCORE".    WSEUCRPT
005900      03  RPT-DIM-HDR-TREND        PIC X(08)    VALUE "TREND".    WSEUCRPT
006000      03  RPT-DIM-HDR-STATUS       PIC X(12)    VALUE "STATUS".   WSEUCRPT
006100      03  RPT-DIM-HDR-DEVICES      PIC X(10)    VALUE "DEVICES".  WSEUCRPT
006200      03  RPT-DIM-HDR-KR1          PIC X(07)    VALUE "KR1".      WSEUCRPT
006300      03  RPT-DIM-HDR-KR2          PIC X(07)    VALUE "KR2".      WSEUCRPT
006400      03  RPT-DIM-HDR-KR3          PIC X(07)    VALUE "KR3".      WSEUCRPT
006500      03  RPT-DIM-HDR-KR4          PIC X(07)    VALUE "KR4".      WSEUCRPT
006600      03  FILLER                   PIC X(36)    VALUE SPACES.     WSEUCRPT
006700*                                                                 WSEUCRPT
006800  01  EUC-RPT-DIM-DETAIL-LINE.                                    WSEUCRPT
006900      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
007000      03  RPT-DIM-NAME             PIC X(25).                     WSEUCRPT
007100      03  RPT-DIM-SCORE            PIC ZZ9.9.                     WSEUCRPT
007200      03  FILLER                   PIC X(03)    VALUE SPACES.     WSEUCRPT
007300      03  RPT-DIM-ARROW            PIC X(04).                     WSEUCRPT
007400      03  RPT-DIM-DELTA-SIGN       PIC X.                         WSEUCRPT
007500      03  RPT-DIM-DELTA            PIC Z9.9.                      WSEUCRPT
007600      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
007700      03  RPT-DIM-STATUS           PIC X(10).                     WSEUCRPT
007800      03  RPT-DIM-DEVICES          PIC ZZZ,ZZ9.                   WSEUCRPT
007900      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
008000      03  RPT-DIM-KR1              PIC ZZ9.9.                     WSEUCRPT
008100      03  RPT-DIM-KR2              PIC ZZ9.9.                     WSEUCRPT
008200      03  RPT-DIM-KR3              PIC ZZ9.9.                     WSEUCRPT
008300      03  RPT-DIM-KR4              PIC ZZ9.9.                     WSEUCRPT
008400      03  FILLER                   PIC X(46)    VALUE SPACES.     WSEUCRPT
008500*                                                                 WSEUCRPT
008600  01  EUC-RPT-TOP-SITE-LINE.                                      WSEUCRPT
008700      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
008800      03  RPT-TOP-RANK             PIC Z9.                        WSEUCRPT
008900      03  FILLER                   PIC X(02)    VALUE ". ".       WSEUCRPT
009000      03  RPT-TOP-SITE             PIC X(20).                     WSEUCRPT
009100      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
009200      03  RPT-TOP-SCORE            PIC ZZ9.9.                     WSEUCRPT
009300      03  FILLER                   PIC X(03)    VALUE SPACES.     WSEUCRPT
009400      03  RPT-TOP-STATUS           PIC X(10).                     WSEUCRPT
009500      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
009600      03  RPT-TOP-DEVICES          PIC ZZZ,ZZ9.                   WSEUCRPT
009700      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
009800      03  RPT-TOP-BAND             PIC X(08).                     WSEUCRPT
009900      03  FILLER                   PIC X(62)    VALUE SPACES.     WSEUCRPT
010000*                                                                 WSEUCRPT
010100  01  EUC-RPT-TOP-DETAIL-LINE.                                    WSEUCRPT
010200      03  FILLER                   PIC X(09)    VALUE SPACES.     WSEUCRPT
010300      03  FILLER                   PIC X(08)    VALUE "ESOL24 ".  WSEUCRPT
010400      03  RPT-TOPD-ESOL24          PIC ZZ,ZZ9.                    WSEUCRPT
010500      03  FILLER                   PIC X(03)    VALUE SPACES.     WSEUCRPT
010600      03  FILLER                   PIC X(08)    VALUE "ESOL25 ".  WSEUCRPT
010700      03  RPT-TOPD-ESOL25          PIC ZZ,ZZ9.                    WSEUCRPT
010800      03  FILLER                   PIC X(03)    VALUE SPACES.     WSEUCRPT
010900      03  FILLER                   PIC X(07)    VALUE "WIN11 ".   WSEUCRPT
011000      03  RPT-TOPD-WIN11-PCT       PIC Z9.9.                      WSEUCRPT
011100      03  FILLER                   PIC X(02)    VALUE "% ".       WSEUCRPT
011200      03  FILLER                   PIC X(08)    VALUE "KIOSKS ".  WSEUCRPT
011300      03  RPT-TOPD-KIOSK           PIC ZZ,ZZ9.                    WSEUCRPT
011400      03  FILLER                   PIC X(63)    VALUE SPACES.     WSEUCRPT
011500*                                                                 WSEUCRPT
011600  01  EUC-RPT-ESOL-HEADER-LINE.                                   WSEUCRPT
011700      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
011800      03  FILLER                   PIC X(20)    VALUE "SITE".     WSEUCRPT
011900      03  FILLER                   PIC X(08)    VALUE "2024".     WSEUCRPT
012000      03  FILLER                   PIC X(08)    VALUE "2025".     WSEUCRPT
012100      03  FILLER                   PIC X(08)    VALUE "2026".     WSEUCRPT
012200      03  FILLER                   PIC X(09)    VALUE "TOTAL".    WSEUCRPT
012300      03  FILLER                   PIC X(14)    VALUE "COST".     WSEUCRPT
012400      03  FILLER                   PIC X(60)    VALUE SPACES.     WSEUCRPT
012500*                                                                 WSEUCRPT
012600  01  EUC-RPT-ESOL-DETAIL-LINE.                                   WSEUCRPT
012700      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
012800      03  RPT-ESL-SITE             PIC X(20).                     WSEUCRPT
012900      03  RPT-ESL-2024             PIC ZZZ,ZZ9.                   WSEUCRPT
013000      03  FILLER                   PIC X        VALUE SPACES.     WSEUCRPT
013100      03  RPT-ESL-2025             PIC ZZZ,ZZ9.                   WSEUCRPT
013200      03  FILLER                   PIC X        VALUE SPACES.     WSEUCRPT
013300      03  RPT-ESL-2026             PIC ZZZ,ZZ9.                   WSEUCRPT
013400      03  FILLER                   PIC X        VALUE SPACES.     WSEUCRPT
013500      03  RPT-ESL-TOTAL            PIC ZZZ,ZZ9.                   WSEUCRPT
013600      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
013700      03  RPT-ESL-COST             PIC $ZZ,ZZZ,ZZ9.               WSEUCRPT
013800      03  FILLER                   PIC X(62)    VALUE SPACES.     WSEUCRPT
013900*                                                                 WSEUCRPT
014000  01  EUC-RPT-ESOL-TOTAL-LINE.                                    WSEUCRPT
014100      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
014200      03  FILLER                   PIC X(20)    VALUE             WSEUCRPT
014300          "** GRAND TOTAL **".                                    WSEUCRPT
014400      03  RPT-ESLT-2024            PIC ZZZ,ZZ9.                   WSEUCRPT
014500      03  FILLER                   PIC X        VALUE SPACES.     WSEUCRPT
014600      03  RPT-ESLT-2025            PIC ZZZ,ZZ9.                   WSEUCRPT
014700      03  FILLER                   PIC X        VALUE SPACES.     WSEUCRPT
014800      03  RPT-ESLT-2026            PIC ZZZ,ZZ9.                   WSEUCRPT
014900      03  FILLER                   PIC X        VALUE SPACES.     WSEUCRPT
015000      03  RPT-ESLT-TOTAL           PIC ZZZ,ZZ9.                   WSEUCRPT
015100      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
015200      03  RPT-ESLT-COST            PIC $ZZ,ZZZ,ZZ9.               WSEUCRPT
015300      03  FILLER                   PIC X(63)    VALUE SPACES.     WSEUCRPT
015400*                                                                 WSEUCRPT
015500  01  EUC-RPT-WIN11-KPI-LINE.                                     WSEUCRPT
015600      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
015700      03  RPT-W11-LABEL            PIC X(24)    VALUE SPACES.     WSEUCRPT
015800      03  RPT-W11-COUNT            PIC ZZZ,ZZ9.                   WSEUCRPT
015900      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
016000      03  RPT-W11-PCT              PIC Z9.9.                      WSEUCRPT
016100      03  FILLER                   PIC X(02)    VALUE "% ".       WSEUCRPT
016200      03  RPT-W11-STATUS           PIC X(10)    VALUE SPACES.     WSEUCRPT
016210      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
016220      03  FILLER                   PIC X(09)    VALUE "PENDING: ".WSEUCRPT
016230      03  RPT-W11-PENDING          PIC ZZZ,ZZ9.                   WSEUCRPT
016240      03  FILLER                   PIC X(61)    VALUE SPACES.     WSEUCRPT
016400*                                                                 WSEUCRPT
016500  01  EUC-RPT-KIOSK-LINE.                                         WSEUCRPT
016600      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
016700      03  RPT-KSK-LABEL            PIC X(30)    VALUE SPACES.     WSEUCRPT
016800      03  RPT-KSK-COUNT            PIC ZZZ,ZZ9.                   WSEUCRPT
016900      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
017000      03  RPT-KSK-PCT              PIC Z9.9.                      WSEUCRPT
017100      03  FILLER                   PIC X(02)    VALUE "% ".       WSEUCRPT
017200      03  FILLER                   PIC X(83)    VALUE SPACES.     WSEUCRPT
017300*                                                                 WSEUCRPT
017400  01  EUC-RPT-BURN-ESOL-LINE.                                     WSEUCRPT
017500      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
017600      03  RPT-BRN-CATEGORY         PIC X(10).                     WSEUCRPT
017700      03  RPT-BRN-TARGET           PIC X(10).                     WSEUCRPT
017800      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
017900      03  RPT-BRN-DAYS-SIGN        PIC X.                         WSEUCRPT
018000      03  RPT-BRN-DAYS             PIC ZZZZ9.                     WSEUCRPT
018100      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
018200      03  RPT-BRN-REMAINING        PIC ZZZ,ZZ9.                   WSEUCRPT
018300      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
018400      03  RPT-BRN-RATE             PIC Z9.99.                     WSEUCRPT
018500      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
018600      03  RPT-BRN-STATUS           PIC X(08).                     WSEUCRPT
018700      03  FILLER                   PIC X(71)    VALUE SPACES.     WSEUCRPT
018800*                                                                 WSEUCRPT
018900  01  EUC-RPT-BURN-WIN11-LINE.                                    WSEUCRPT
019000      03  FILLER                   PIC X(05)    VALUE SPACES.     WSEUCRPT
019100      03  RPT-BRNW-TARGET          PIC X(10).                     WSEUCRPT
019200      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
019300      03  RPT-BRNW-DAYS-SIGN       PIC X.                         WSEUCRPT
019400      03  RPT-BRNW-DAYS            PIC ZZZZ9.                     WSEUCRPT
019500      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
019600      03  RPT-BRNW-ELIGIBLE        PIC ZZZ,ZZ9.                   WSEUCRPT
019700      03  RPT-BRNW-COMPLETED       PIC ZZZ,ZZ9.                   WSEUCRPT
019800      03  RPT-BRNW-REMAINING       PIC ZZZ,ZZ9.                   WSEUCRPT
019900      03  RPT-BRNW-PCT             PIC ZZ9.9.                     WSEUCRPT
020000      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
020100      03  RPT-BRNW-RATE            PIC Z9.99.                     WSEUCRPT
020200      03  FILLER                   PIC X(02)    VALUE SPACES.     WSEUCRPT
020300      03  RPT-BRNW-STATUS          PIC X(08).                     WSEUCRPT
020400      03  RPT-BRNW-RISK            PIC X(08).                     WSEUCRPT
020500      03  FILLER                   PIC X(55)    VALUE SPACES.     WSEUCRPT
020600                                                                  WSEUCRPT
