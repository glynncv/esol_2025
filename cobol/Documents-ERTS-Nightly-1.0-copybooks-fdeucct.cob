000100*FD FOR THE RUN DATE CONTROL CARD.                                FDEUCCT 
000200  FD  EUC-CONTROL-FILE                                            FDEUCCT 
000300      LABEL RECORDS ARE OMITTED                                   FDEUCCT 
000400      RECORD CONTAINS 10 CHARACTERS.                              FDEUCCT 
000500  COPY "WSEUCCTL.COB".                                            FDEUCCT 
000600                                                                  FDEUCCT 
